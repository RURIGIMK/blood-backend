000100******************************************************************
000200* AUDREC   --  AUDIT LOG RECORD LAYOUT
000300* ONE RECORD PER SIGNIFICANT SYSTEM EVENT; FIXED LENGTH
000400* 170 BYTES, SEQUENTIAL ORGANIZATION, APPEND ONLY
000500******************************************************************
000600*
000700* MAINTENANCE HISTORY
000800* 09/11/86 RH  ORIG     INITIAL VERSION
000900* 11/09/98 JWK Y2K-019  EVENT-TS EXPANDED TO 4-DIGIT CENTURY
001000* 07/30/02 CAH CR0372   REVIEWED AGAINST THE REVISED RECORDS-
001100*                       RETENTION POLICY - NO CHANGE REQUIRED
001200
001300 01  AUDIT-LOG-REC.
001400     05  AUD-AUDIT-ID            PIC 9(09).
001500     05  AUD-EVENT-TYPE          PIC X(25).
001600     05  AUD-DESCRIPTION         PIC X(100).
001700     05  AUD-USER-ID             PIC 9(09).
001800     05  AUD-EVENT-TS            PIC 9(14).
001900     05  FILLER                  PIC X(13).
