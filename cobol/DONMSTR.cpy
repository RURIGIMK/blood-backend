000100******************************************************************
000200* DONMSTR  --  DONATION MASTER RECORD LAYOUT
000300* ONE RECORD PER DONATION POSTED BY A CONFIRMED DONOR
000400* FIXED LENGTH 50 BYTES, SEQUENTIAL ORGANIZATION, APPENDED
000500* BY THE DONATION CONFIRMATION RUN
000600******************************************************************
000700*
000800* MAINTENANCE HISTORY
000900* 07/22/86 RH  ORIG     INITIAL VERSION
001000* 11/09/98 JWK Y2K-016  DONATION-TS EXPANDED TO 4-DIGIT CENTURY
001100* 09/02/02 MD  CR0302   REVIEWED ALONGSIDE THE CONFIRMATION RUN
001200*                       ON-THE-FLY BUCKET CHANGE - NO LAYOUT
001300*                       CHANGE NEEDED HERE
001400
001500 01  DONATION-MASTER-REC.
001600     05  DON-DON-ID              PIC 9(09).
001700     05  DON-DONOR-ID            PIC 9(09).
001800     05  DON-BLOOD-TYPE          PIC X(03).
001900     05  DON-QUANTITY            PIC 9(04).
002000     05  DON-DONATION-TS         PIC 9(14).
002100     05  DON-DONATION-TS-R REDEFINES DON-DONATION-TS.
002200         10  DON-DONATION-DATE   PIC 9(08).
002300         10  DON-DONATION-TIME   PIC 9(06).
002400     05  FILLER                  PIC X(11).
