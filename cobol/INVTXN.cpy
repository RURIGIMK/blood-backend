000100******************************************************************
000200* INVTXN   --  MANUAL INVENTORY SET TRANSACTION RECORD
000300* ONE RECORD PER ADMIN/HOSPITAL MANUAL INVENTORY SET
000400* REQUEST; FIXED LENGTH 20 BYTES
000500******************************************************************
000600*
000700* MAINTENANCE HISTORY
000800* 10/02/92 MD  CR0260   INITIAL VERSION
000900* 06/03/04 RDP CR0491   REVIEWED WITH THE INVENTORY MASTER
001000*                       WIDENING - NO LAYOUT CHANGE NEEDED HERE
001100
001200 01  INVSET-TRAN-REC.
001300     05  IVT-BLOOD-TYPE          PIC X(03).
001400     05  IVT-QUANTITY            PIC 9(07).
001500     05  IVT-SOURCE              PIC X(01).
001600         88  IVT-FROM-ADMIN      VALUE 'A'.
001700         88  IVT-FROM-HOSPITAL   VALUE 'H'.
001800     05  FILLER                  PIC X(09).
