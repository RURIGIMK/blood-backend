000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BDINVST.
000400 AUTHOR.  T. OKONKWO.
000500 INSTALLATION.  NATIONAL BLOOD SVCS DP CTR.
000600 DATE-WRITTEN.  10/02/92.
000700 DATE-COMPILED.  02/11/99.
000800 SECURITY.  NON-CONFIDENTIAL.
000900******************************************************************
001000* BDINVST - INVENTORY SET RUN - APPLIES MANUAL INVENTORY-QUANTITY
001100*
001200*     SETS KEYED IN BY AN ADMINISTRATOR OR A HOSPITAL.  UNLIKE
001300*     THE CONFIRMATION AND VERIFICATION RUNS, WHICH ADD UNITS
001400*     TO A BUCKET, THIS RUN REPLACES THE BUCKET'S QUANTITY
001500*     OUTRIGHT; A BLOOD TYPE WITH NO PRIOR BALANCE IS CREATED.
001600*
001700* FILES  - INVSET (IN)   INVENTORY (IN) / INVENTORY-NEW (OUT)
001800*          AUDITLOG (EXTEND)
001900*
002000* CHANGE LOG
002100* 10/02/92 MD  CR0260   INITIAL VERSION - HOSPITALS WERE PHONING
002200*                       IN CORRECTED BLOOD-TYPE COUNTS AND THE
002300*                       COUNTER STAFF HAD NO BATCH WAY TO POST
002400*                       A FLAT REPLACEMENT QUANTITY
002500* 11/09/98 JWK Y2K-020  CENTURY WINDOWING ADDED TO TIMESTAMP
002600*                       CONSTRUCTION - SEE 050-GET-CURRENT-TS
002700* 02/11/99 JWK Y2K-020  RECOMPILED AND REGRESSION TESTED
002800* 03/14/03 RDP CR0491   ZERO-BALANCE SET NOW CREATES THE BUCKET
002900*                       INSTEAD OF REJECTING IT - HOSPITALS WERE
003000*                       RESUPPLYING TYPES THAT HAD RUN DRY
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT INVSET         ASSIGN TO UT-S-INVSET
004200         ORGANIZATION IS SEQUENTIAL
004300         FILE STATUS IS WS-INVSET-STATUS.
004400     SELECT INVENTORY      ASSIGN TO UT-S-INVENT
004500         ORGANIZATION IS SEQUENTIAL
004600         FILE STATUS IS WS-INVENTORY-STATUS.
004700     SELECT INVENTORY-NEW  ASSIGN TO UT-S-INVNEW
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS WS-INVNEW-STATUS.
005000     SELECT AUDITLOG       ASSIGN TO UT-S-AUDITLOG
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS WS-AUDITLOG-STATUS.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  INVSET
005700     LABEL RECORDS ARE STANDARD
005800     RECORD CONTAINS 20 CHARACTERS.
005900 COPY INVTXN.
006000
006100 FD  INVENTORY
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 50 CHARACTERS.
006400 COPY INVMSTR.
006500
006600 FD  INVENTORY-NEW
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 50 CHARACTERS.
006900 01  INVENTORY-NEW-REC           PIC X(50).
007000
007100 FD  AUDITLOG
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 170 CHARACTERS.
007400 COPY AUDREC.
007500
007600 WORKING-STORAGE SECTION.
007700 COPY TSTAMP.
007800 COPY ABENDREC.
007900
008000 01  WS-FILE-STATUSES.
008100     05  WS-INVSET-STATUS         PIC X(02) VALUE '00'.
008200     05  WS-INVENTORY-STATUS      PIC X(02) VALUE '00'.
008300     05  WS-INVNEW-STATUS         PIC X(02) VALUE '00'.
008400     05  WS-AUDITLOG-STATUS       PIC X(02) VALUE '00'.
008500     05  FILLER                   PIC X(02) VALUE SPACES.
008600 01  WS-FILE-STATUSES-R REDEFINES WS-FILE-STATUSES.
008700     05  WS-ALL-FILE-STATUSES     PIC X(10).
008800
008900 01  WS-EOF-SWITCHES.
009000     05  WS-EOF-INVSET-SW         PIC X(01) VALUE 'N'.
009100         88  WS-NO-MORE-INVSETS   VALUE 'Y'.
009200     05  WS-EOF-INVENT-SW         PIC X(01) VALUE 'N'.
009300         88  WS-NO-MORE-INVENTORY VALUE 'Y'.
009400     05  WS-EOF-AUDIT-SW          PIC X(01) VALUE 'N'.
009500         88  WS-NO-MORE-AUDITLOG  VALUE 'Y'.
009600     05  FILLER                   PIC X(13) VALUE SPACES.
009700 01  WS-EOF-SWITCHES-R REDEFINES WS-EOF-SWITCHES.
009800     05  WS-EOF-ALL-FLAGS         PIC X(16).
009900
010000 01  WS-FOUND-SWITCHES.
010100     05  WS-INVENT-FOUND-SW       PIC X(01) VALUE 'N'.
010200         88  WS-INVENT-WAS-FOUND  VALUE 'Y'.
010300     05  FILLER                   PIC X(19) VALUE SPACES.
010400 01  WS-FOUND-SWITCHES-R REDEFINES WS-FOUND-SWITCHES.
010500     05  WS-FOUND-ALL-FLAGS       PIC X(20).
010600
010700 77  WS-INVENTORY-COUNT       PIC S9(05) COMP VALUE ZERO.
010800 77  WS-INVENT-IDX            PIC S9(05) COMP VALUE ZERO.
010900 77  WS-NEXT-AUDIT-ID         PIC S9(09) COMP VALUE ZERO.
011000 77  WS-SETS-READ             PIC S9(07) COMP VALUE ZERO.
011100 77  WS-SETS-APPLIED          PIC S9(07) COMP VALUE ZERO.
011200
011300 01  WS-AUDIT-FIELDS.
011400     05  WS-AUDIT-EVENT-TYPE      PIC X(25).
011500     05  WS-AUDIT-DESC            PIC X(100).
011600     05  WS-AUDIT-USER-ID         PIC 9(09).
011700     05  FILLER                   PIC X(10) VALUE SPACES.
011800
011900******************************************************************
012000* WORKING-STORAGE COPY OF THE INVENTORY MASTER - THE SAME
012100* OLD-MASTER/NEW-MASTER TECHNIQUE USED THROUGHOUT THE
012200* SYSTEM BECAUSE INVENTORY CARRIES NO ALTERNATE KEY.
012300******************************************************************
012400 01  WS-INVENTORY-TABLE.
012500     05  IT-ENTRY OCCURS 20 TIMES INDEXED BY IT-IDX.
012600         10  IT-BLOOD-TYPE        PIC X(03).
012700         10  IT-QUANTITY          PIC 9(07).
012800         10  IT-UPDATED-TS        PIC 9(14).
012900         10  IT-UPDATED-TS-R REDEFINES IT-UPDATED-TS.
013000             15  IT-UPDATED-DATE  PIC 9(08).
013100             15  IT-UPDATED-TIME  PIC 9(06).
013200         10  FILLER               PIC X(05).
013300
013400 LINKAGE SECTION.
013500
013600 PROCEDURE DIVISION.
013700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013800     PERFORM 100-MAINLINE THRU 100-EXIT.
013900     PERFORM 900-CLEANUP THRU 900-EXIT.
014000     STOP RUN.
014100
014200******************************************************************
014300* 000-HOUSEKEEPING THRU 000-EXIT
014400******************************************************************
014500 000-HOUSEKEEPING.
014600     DISPLAY 'BDINVST - INVENTORY SET RUN STARTING'.
014700     PERFORM 050-GET-CURRENT-TS THRU 050-EXIT.
014800
014900     OPEN INPUT INVENTORY.
015000     IF WS-INVENTORY-STATUS NOT = '00'
015100         MOVE '000-HOUSEKEEPING' TO PARA-NAME
015200         MOVE 'INVENTORY OPEN INPUT FAILED'  TO ABEND-REASON
015300         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
015400     END-IF.
015500     PERFORM 060-LOAD-INVENTORY-TABLE THRU 060-EXIT
015600         UNTIL WS-NO-MORE-INVENTORY.
015700     CLOSE INVENTORY.
015800
015900     OPEN INPUT AUDITLOG.
016000     PERFORM 070-FIND-MAX-AUDIT-ID THRU 070-EXIT
016100         UNTIL WS-NO-MORE-AUDITLOG.
016200     CLOSE AUDITLOG.
016300
016400     OPEN INPUT INVSET.
016500     IF WS-INVSET-STATUS NOT = '00'
016600         MOVE '000-HOUSEKEEPING' TO PARA-NAME
016700         MOVE 'INVSET OPEN INPUT FAILED'  TO ABEND-REASON
016800         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
016900     END-IF.
017000     OPEN EXTEND AUDITLOG.
017100     OPEN OUTPUT INVENTORY-NEW.
017200
017300     READ INVSET
017400         AT END MOVE 'Y' TO WS-EOF-INVSET-SW
017500     END-READ.
017600 000-EXIT.
017700     EXIT.
017800
017900******************************************************************
018000* 050-GET-CURRENT-TS - CENTURY-WINDOWED RUN TIMESTAMP
018100******************************************************************
018200 050-GET-CURRENT-TS.
018300     ACCEPT WS-DATE-YYMMDD FROM DATE.
018400     ACCEPT WS-TIME-RAW FROM TIME.
018500     IF WS-DATE-YY < 50
018600         MOVE 20 TO WS-CURR-CENTURY
018700     ELSE
018800         MOVE 19 TO WS-CURR-CENTURY
018900     END-IF.
019000     MOVE WS-DATE-YY        TO WS-CURR-YY.
019100     MOVE WS-DATE-MMDD(1:2) TO WS-CURR-MM.
019200     MOVE WS-DATE-MMDD(3:2) TO WS-CURR-DD.
019300     MOVE WS-TIME-RAW(1:2)  TO WS-CURR-HH.
019400     MOVE WS-TIME-RAW(3:2)  TO WS-CURR-MIN.
019500     MOVE WS-TIME-RAW(5:2)  TO WS-CURR-SS.
019600 050-EXIT.
019700     EXIT.
019800
019900 060-LOAD-INVENTORY-TABLE.
020000     READ INVENTORY
020100         AT END MOVE 'Y' TO WS-EOF-INVENT-SW
020200         NOT AT END
020300             ADD 1 TO WS-INVENTORY-COUNT
020400             SET IT-IDX TO WS-INVENTORY-COUNT
020500             MOVE INV-BLOOD-TYPE TO IT-BLOOD-TYPE (IT-IDX)
020600             MOVE INV-QUANTITY   TO IT-QUANTITY (IT-IDX)
020700             MOVE INV-UPDATED-TS TO IT-UPDATED-TS (IT-IDX)
020800     END-READ.
020900 060-EXIT.
021000     EXIT.
021100
021200 070-FIND-MAX-AUDIT-ID.
021300     READ AUDITLOG
021400         AT END MOVE 'Y' TO WS-EOF-AUDIT-SW
021500         NOT AT END
021600             IF AUD-AUDIT-ID > WS-NEXT-AUDIT-ID
021700                 MOVE AUD-AUDIT-ID TO WS-NEXT-AUDIT-ID
021800             END-IF
021900     END-READ.
022000 070-EXIT.
022100     EXIT.
022200
022300******************************************************************
022400* 100-MAINLINE THRU 100-EXIT - ONE ITERATION PER SET TRAN
022500******************************************************************
022600 100-MAINLINE.
022700     PERFORM 110-PROCESS-ONE-SET THRU 110-EXIT
022800         UNTIL WS-NO-MORE-INVSETS.
022900 100-EXIT.
023000     EXIT.
023100
023200 110-PROCESS-ONE-SET.
023300     ADD 1 TO WS-SETS-READ.
023400     PERFORM 200-UPSERT-BUCKET THRU 200-EXIT.
023500     IF IVT-FROM-HOSPITAL
023600         MOVE 'HOSPITAL_INVENTORY_UPDATE' TO WS-AUDIT-EVENT-TYPE
023700     ELSE
023800         MOVE 'INVENTORY_UPDATE' TO WS-AUDIT-EVENT-TYPE
023900     END-IF.
024000     STRING 'INVENTORY SET FOR BLOOD TYPE ' IVT-BLOOD-TYPE
024100         ' TO QUANTITY ' IVT-QUANTITY
024200         DELIMITED BY SIZE INTO WS-AUDIT-DESC.
024300     MOVE ZERO TO WS-AUDIT-USER-ID.
024400     PERFORM 600-WRITE-AUDIT-RTN THRU 600-EXIT.
024500     ADD 1 TO WS-SETS-APPLIED.
024600     READ INVSET
024700         AT END MOVE 'Y' TO WS-EOF-INVSET-SW
024800     END-READ.
024900 110-EXIT.
025000     EXIT.
025100
025200******************************************************************
025300* 200-UPSERT-BUCKET - REPLACE THE QUANTITY, CREATING THE
025400* BUCKET WHEN THE BLOOD TYPE HAS NO PRIOR BALANCE ON FILE
025500******************************************************************
025600 200-UPSERT-BUCKET.
025700     SET WS-INVENT-IDX TO ZERO.
025800     MOVE 'N' TO WS-INVENT-FOUND-SW.
025900     PERFORM 210-SCAN-ONE-BUCKET THRU 210-EXIT
026000         VARYING IT-IDX FROM 1 BY 1 UNTIL IT-IDX > WS-INVENTORY-COUNT
026100             OR WS-INVENT-WAS-FOUND.
026200     IF NOT WS-INVENT-WAS-FOUND
026300         ADD 1 TO WS-INVENTORY-COUNT
026400         SET IT-IDX TO WS-INVENTORY-COUNT
026500         MOVE IVT-BLOOD-TYPE TO IT-BLOOD-TYPE (IT-IDX)
026600         SET WS-INVENT-IDX TO IT-IDX
026700     END-IF.
026800     MOVE IVT-QUANTITY TO IT-QUANTITY (WS-INVENT-IDX).
026900     MOVE WS-CURRENT-TS TO IT-UPDATED-TS (WS-INVENT-IDX).
027000 200-EXIT.
027100     EXIT.
027200
027300 210-SCAN-ONE-BUCKET.
027400     IF IT-BLOOD-TYPE (IT-IDX) = IVT-BLOOD-TYPE
027500         SET WS-INVENT-IDX TO IT-IDX
027600         MOVE 'Y' TO WS-INVENT-FOUND-SW
027700     END-IF.
027800 210-EXIT.
027900     EXIT.
028000
028100******************************************************************
028200* 600-WRITE-AUDIT-RTN - COMMON AUDIT RECORD WRITER
028300******************************************************************
028400 600-WRITE-AUDIT-RTN.
028500     ADD 1 TO WS-NEXT-AUDIT-ID.
028600     MOVE WS-NEXT-AUDIT-ID    TO AUD-AUDIT-ID.
028700     MOVE WS-AUDIT-EVENT-TYPE TO AUD-EVENT-TYPE.
028800     MOVE WS-AUDIT-DESC       TO AUD-DESCRIPTION.
028900     MOVE WS-AUDIT-USER-ID    TO AUD-USER-ID.
029000     MOVE WS-CURRENT-TS       TO AUD-EVENT-TS.
029100     WRITE AUDIT-LOG-REC.
029200 600-EXIT.
029300     EXIT.
029400
029500******************************************************************
029600* 900-CLEANUP - SPIN THE INVENTORY TABLE BACK OUT
029700******************************************************************
029800 900-CLEANUP.
029900     PERFORM 910-WRITE-ONE-BUCKET THRU 910-EXIT
030000         VARYING IT-IDX FROM 1 BY 1 UNTIL IT-IDX > WS-INVENTORY-COUNT.
030100     CLOSE INVSET INVENTORY-NEW AUDITLOG.
030200     DISPLAY 'BDINVST - SETS READ    = ' WS-SETS-READ.
030300     DISPLAY 'BDINVST - SETS APPLIED = ' WS-SETS-APPLIED.
030400     DISPLAY 'BDINVST - INVENTORY SET RUN COMPLETE'.
030500 900-EXIT.
030600     EXIT.
030700
030800 910-WRITE-ONE-BUCKET.
030900     MOVE IT-BLOOD-TYPE (IT-IDX) TO INV-BLOOD-TYPE.
031000     MOVE IT-QUANTITY (IT-IDX)   TO INV-QUANTITY.
031100     MOVE IT-UPDATED-TS (IT-IDX) TO INV-UPDATED-TS.
031200     SET INV-SRC-SET TO TRUE.
031300     MOVE INVENTORY-MASTER-REC TO INVENTORY-NEW-REC.
031400     WRITE INVENTORY-NEW-REC.
031500 910-EXIT.
031600     EXIT.
031700
031800******************************************************************
031900* 1000-ABEND-RTN - COMMON FORCED-ABEND TRIP
032000******************************************************************
032100 1000-ABEND-RTN.
032200     MOVE 'BDINVST' TO ABEND-PGM-ID.
032300     MOVE PARA-NAME TO ABR-PARA-NAME-O.
032400     MOVE ABEND-PGM-ID TO ABR-PGM-ID-O.
032500     MOVE ABEND-REASON TO ABR-REASON-O.
032600     MOVE EXPECTED-VAL TO ABR-EXPECTED-O.
032700     MOVE ACTUAL-VAL TO ABR-ACTUAL-O.
032800     DISPLAY ABEND-REC.
032900     DIVIDE ZERO-VAL INTO ONE-VAL.
033000 1000-EXIT.
033100     EXIT.
