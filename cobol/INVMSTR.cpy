000100******************************************************************
000200* INVMSTR  --  BLOOD TYPE INVENTORY MASTER RECORD LAYOUT
000300* ONE BUCKET PER BLOOD TYPE, KEYED ON INV-BLOOD-TYPE BY
000400* CONVENTION; FIXED LENGTH 50 BYTES, SEQUENTIAL ORGANIZATION
000500******************************************************************
000600*
000700* MAINTENANCE HISTORY
000800* 08/05/86 RH  ORIG     INITIAL VERSION
000900* 11/09/98 JWK Y2K-018  UPDATED-TS EXPANDED TO 4-DIGIT CENTURY
001000* 06/03/04 RDP CR0491   ADDED LAST-SOURCE INDICATOR SO A BUCKET
001100*                       CAN BE TRACED BACK TO THE RUN THAT MOST
001200*                       RECENTLY TOUCHED IT; WIDENED FILLER FOR
001300*                       ROOM TO GROW
001400
001500 01  INVENTORY-MASTER-REC.
001600     05  INV-BLOOD-TYPE          PIC X(03).
001700         88  INV-TYPE-VALID      VALUES 'O- ', 'O+ ', 'A- ', 'A+ ',
001800                                        'B- ', 'B+ ', 'AB-', 'AB+'.
001900     05  INV-QUANTITY            PIC 9(07).
002000         88  INV-QTY-DEPLETED    VALUE ZERO.
002100     05  INV-UPDATED-TS          PIC 9(14).
002200     05  INV-UPDATED-TS-R REDEFINES INV-UPDATED-TS.
002300         10  INV-UPDATED-DATE    PIC 9(08).
002400         10  INV-UPDATED-TIME    PIC 9(06).
002500     05  INV-LAST-SOURCE         PIC X(01).
002600         88  INV-SRC-CONFIRM     VALUE 'C'.
002700         88  INV-SRC-VERIFY      VALUE 'V'.
002800         88  INV-SRC-SET         VALUE 'S'.
002900     05  FILLER                  PIC X(25).
