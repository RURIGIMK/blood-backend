000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BDUSRIM.
000400 AUTHOR.  L. FONTAINE.
000500 INSTALLATION.  NATIONAL BLOOD SVCS DP CTR.
000600 DATE-WRITTEN.  01/14/88.
000700 DATE-COMPILED.  02/11/99.
000800 SECURITY.  NON-CONFIDENTIAL.
000900******************************************************************
001000* BDUSRIM - USER IMPORT RUN - READS A COMMA-DELIMITED USER FILE (ONE
001100*
001200*     HEADER LINE FOLLOWED BY ONE LINE PER ACCOUNT), EDITS AND
001300*     DEFAULTS EACH FIELD, SKIPS BLANK OR DUPLICATE USERNAMES
001400*     AND RECORDS WITH A BAD ROLE, AND APPENDS THE SURVIVORS TO
001500*     THE USER MASTER.  MODELLED ON THE SHOP'S CARD-IMAGE EDIT
001600*     JOBS BUT DRIVING OFF COMMAS INSTEAD OF FIXED COLUMNS.
001700*
001800* FILES  - USERS (IN)   USERS-NEW (OUT)   IMPORTIN (IN)
001900*          AUDITLOG (OUT, APPEND)
002000*
002100* CHANGE LOG
002200* 01/14/88 RH  ORIG     INITIAL VERSION
002300* 07/02/91 LF  CR0114   LATITUDE/LONGITUDE IMPORT ADDED
002400*                       (SIX-DECIMAL FORMAT TO MATCH EXPORT)
002500* 11/09/98 JWK Y2K-014  CREATED-TS EXPANDED TO 4-DIGIT CENTURY
002600* 02/11/99 JWK Y2K-014  RECOMPILED AND REGRESSION TESTED
002700* 03/19/01 SMK CR0356   REVIEWED FOR THE NIGHTLY BALANCING
002800*                       REPORT PROJECT - READ/IMPORTED/SKIPPED
002900*                       COUNTS ALREADY ON THE RUN LOG, NO CHANGE
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT USERS          ASSIGN TO UT-S-USERS
004100         ORGANIZATION IS SEQUENTIAL
004200         FILE STATUS IS WS-USERS-STATUS.
004300     SELECT USERS-NEW      ASSIGN TO UT-S-USRNEW
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS IS WS-USRNEW-STATUS.
004600     SELECT IMPORTIN       ASSIGN TO UT-S-IMPORT
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS WS-IMPORT-STATUS.
004900     SELECT AUDITLOG       ASSIGN TO UT-S-AUDITLOG
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS WS-AUDITLOG-STATUS.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  USERS
005600     LABEL RECORDS ARE STANDARD
005700     RECORD CONTAINS 200 CHARACTERS.
005800 COPY USRMSTR.
005900
006000 FD  USERS-NEW
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 200 CHARACTERS.
006300 01  USERS-NEW-REC            PIC X(200).
006400
006500 FD  IMPORTIN
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 200 CHARACTERS.
006800 01  IMPORT-LINE               PIC X(200).
006900
007000 FD  AUDITLOG
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 170 CHARACTERS.
007300 COPY AUDREC.
007400
007500 WORKING-STORAGE SECTION.
007600 COPY TSTAMP.
007700 COPY ABENDREC.
007800
007900 01  WS-FILE-STATUSES.
008000     05  WS-USERS-STATUS          PIC X(02) VALUE '00'.
008100     05  WS-USRNEW-STATUS         PIC X(02) VALUE '00'.
008200     05  WS-IMPORT-STATUS         PIC X(02) VALUE '00'.
008300     05  WS-AUDITLOG-STATUS       PIC X(02) VALUE '00'.
008400     05  FILLER                   PIC X(02) VALUE SPACES.
008500 01  WS-FILE-STATUSES-R REDEFINES WS-FILE-STATUSES.
008600     05  WS-ALL-FILE-STATUSES     PIC X(10).
008700
008800 01  WS-EOF-SWITCHES.
008900     05  WS-EOF-USERS-SW          PIC X(01) VALUE 'N'.
009000         88  WS-NO-MORE-USERS     VALUE 'Y'.
009100     05  WS-EOF-IMPORT-SW         PIC X(01) VALUE 'N'.
009200         88  WS-NO-MORE-IMPORT    VALUE 'Y'.
009300     05  WS-EOF-AUDIT-SW          PIC X(01) VALUE 'N'.
009400         88  WS-NO-MORE-AUDITLOG  VALUE 'Y'.
009500     05  FILLER                   PIC X(17) VALUE SPACES.
009600 01  WS-EOF-SWITCHES-R REDEFINES WS-EOF-SWITCHES.
009700     05  WS-EOF-ALL-FLAGS         PIC X(20).
009800
009900 01  WS-FOUND-SWITCHES.
010000     05  WS-DUP-FOUND-SW          PIC X(01) VALUE 'N'.
010100         88  WS-DUP-WAS-FOUND     VALUE 'Y'.
010200     05  WS-ROLE-VALID-SW         PIC X(01) VALUE 'N'.
010300         88  WS-ROLE-WAS-VALID    VALUE 'Y'.
010400     05  WS-SKIP-IMPORT-SW        PIC X(01) VALUE 'N'.
010500         88  WS-SKIP-THIS-IMPORT  VALUE 'Y'.
010600     05  FILLER                   PIC X(17) VALUE SPACES.
010700 01  WS-FOUND-SWITCHES-R REDEFINES WS-FOUND-SWITCHES.
010800     05  WS-FOUND-ALL-FLAGS       PIC X(20).
010900
011000 77  WS-USER-COUNT            PIC S9(05) COMP VALUE ZERO.
011100 77  WS-USER-IDX              PIC S9(05) COMP VALUE ZERO.
011200 77  WS-NEXT-USER-ID          PIC S9(09) COMP VALUE ZERO.
011300 77  WS-NEXT-AUDIT-ID         PIC S9(09) COMP VALUE ZERO.
011400 77  WS-RECORDS-READ          PIC S9(07) COMP VALUE ZERO.
011500 77  WS-RECORDS-IMPORTED      PIC S9(07) COMP VALUE ZERO.
011600 77  WS-RECORDS-SKIPPED       PIC S9(07) COMP VALUE ZERO.
011700
011800 01  WS-AUDIT-FIELDS.
011900     05  WS-AUDIT-EVENT-TYPE      PIC X(25).
012000     05  WS-AUDIT-DESC            PIC X(100).
012100     05  WS-AUDIT-USER-ID         PIC 9(09).
012200     05  FILLER                   PIC X(10) VALUE SPACES.
012300
012400******************************************************************
012500* WS-IMPORT-FIELDS - RESULT OF UNSTRINGING ONE IMPORTIN LINE
012600* ON COMMAS.  COLUMN ORDER MATCHES THE IMPORT FILE HEADER:
012700* USERNAME,FULLNAME,EMAIL,BLOODTYPE,ROLE,AVAILABLE,LATITUDE,
012800* LONGITUDE,LOCATIONDESC
012900******************************************************************
013000 01  WS-IMPORT-FIELDS.
013100     05  WS-IMP-USERNAME          PIC X(20).
013200     05  WS-IMP-FULL-NAME         PIC X(30).
013300     05  WS-IMP-EMAIL             PIC X(40).
013400     05  WS-IMP-BLOOD-TYPE        PIC X(03).
013500     05  WS-IMP-ROLE-RAW          PIC X(15).
013600     05  WS-IMP-AVAILABLE-RAW     PIC X(05).
013700     05  WS-IMP-LAT-TXT           PIC X(12).
013800     05  WS-IMP-LON-TXT           PIC X(12).
013900     05  WS-IMP-LOC-DESC          PIC X(30).
014000     05  FILLER                   PIC X(10) VALUE SPACES.
014100
014200******************************************************************
014300* ROLE-NORM-REC - PARAMETER AREA FOR THE CALL TO BDROLE,
014400* THE SHOP'S COMMON ROLE-NORMALIZING SUBPROGRAM (ALSO
014500* USED BY THE ON-LINE REGISTRATION EDITS)
014600******************************************************************
014700 01  ROLE-NORM-REC.
014800     05  RN-INPUT-ROLE            PIC X(15).
014900     05  RN-OUTPUT-ROLE           PIC X(10).
015000     05  RN-VALID-SW              PIC X(01).
015100         88  RN-ROLE-IS-VALID     VALUE 'Y'.
015200 01  RN-RETURN-CODE               PIC S9(04) COMP.
015300
015400 01  WS-NEW-ROLE                  PIC X(10).
015500 01  WS-NEW-AVAILABLE             PIC X(01).
015600 01  WS-NEW-LATITUDE              PIC S9(03)V9(06).
015700 01  WS-NEW-LONGITUDE             PIC S9(04)V9(06).
015800
015900******************************************************************
016000* COORDINATE PARSE WORK AREA - 600-PARSE-COORD-RTN CONVERTS
016100* A SIGNED DECIMAL TEXT FIELD (e.g. '-73.935242') INTO A
016200* NUMERIC RESULT.  THE SHOP'S OWN EXPORT ALWAYS WRITES SIX
016300* FRACTION DIGITS, SO THIS ROUTINE TRUSTS THAT SHAPE; ANY
016400* FIELD THAT WILL NOT UNSTRING CLEAN COMES BACK ZERO.
016500******************************************************************
016600 01  WS-PARSE-WORK-AREA.
016700     05  WS-PARSE-TEXT            PIC X(12).
016800     05  WS-PARSE-SIGN            PIC X(01).
016900     05  WS-PARSE-BODY            PIC X(11).
017000     05  WS-PARSE-INT-PART        PIC X(04) JUSTIFIED RIGHT.
017100     05  WS-PARSE-FRAC-PART       PIC X(06).
017200     05  WS-PARSE-INT-NUM         PIC 9(04).
017300     05  WS-PARSE-FRAC-NUM        PIC 9(06).
017400     05  WS-PARSE-RESULT          PIC S9(04)V9(06).
017500     05  WS-PARSE-VALID-SW        PIC X(01).
017600         88  WS-PARSE-IS-VALID    VALUE 'Y'.
017700     05  FILLER                   PIC X(06) VALUE SPACES.
017800
017900******************************************************************
018000* WORKING-STORAGE COPY OF THE USER MASTER - LOADED AT
018100* HOUSEKEEPING FOR DUPLICATE-USERNAME CHECKING AND SPUN
018200* BACK OUT TO USERS-NEW AT CLEANUP WITH THE IMPORTED ROWS
018300* APPENDED ON THE END OF THE TABLE.
018400******************************************************************
018500 01  WS-USER-TABLE.
018600     05  UT-ENTRY OCCURS 4000 TIMES INDEXED BY UT-IDX.
018700         10  UT-USER-ID           PIC 9(09).
018800         10  UT-USERNAME          PIC X(20).
018900         10  UT-FULL-NAME         PIC X(30).
019000         10  UT-EMAIL             PIC X(40).
019100         10  UT-BLOOD-TYPE        PIC X(03).
019200         10  UT-ROLE              PIC X(10).
019300         10  UT-AVAILABLE         PIC X(01).
019400         10  UT-LATITUDE          PIC S9(03)V9(06).
019500         10  UT-LONGITUDE         PIC S9(04)V9(06).
019600         10  UT-LOC-DESC          PIC X(30).
019700         10  UT-CREATED-TS        PIC 9(14).
019800         10  UT-CREATED-TS-R REDEFINES UT-CREATED-TS.
019900             15  UT-CREATED-DATE  PIC 9(08).
020000             15  UT-CREATED-TIME  PIC 9(06).
020100         10  FILLER               PIC X(24).
020200
020300 LINKAGE SECTION.
020400
020500 PROCEDURE DIVISION.
020600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020700     PERFORM 100-MAINLINE THRU 100-EXIT.
020800     PERFORM 900-CLEANUP THRU 900-EXIT.
020900     STOP RUN.
021000
021100******************************************************************
021200* 000-HOUSEKEEPING THRU 000-EXIT
021300******************************************************************
021400 000-HOUSEKEEPING.
021500     DISPLAY 'BDUSRIM - USER IMPORT RUN STARTING'.
021600     PERFORM 050-GET-CURRENT-TS THRU 050-EXIT.
021700
021800     OPEN INPUT USERS.
021900     IF WS-USERS-STATUS NOT = '00'
022000         MOVE '000-HOUSEKEEPING' TO PARA-NAME
022100         MOVE 'USERS OPEN INPUT FAILED'  TO ABEND-REASON
022200         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
022300     END-IF.
022400     PERFORM 060-LOAD-USER-TABLE THRU 060-EXIT
022500         UNTIL WS-NO-MORE-USERS.
022600     CLOSE USERS.
022700
022800     OPEN INPUT AUDITLOG.
022900     PERFORM 070-FIND-MAX-AUDIT-ID THRU 070-EXIT
023000         UNTIL WS-NO-MORE-AUDITLOG.
023100     CLOSE AUDITLOG.
023200
023300     OPEN INPUT IMPORTIN.
023400     IF WS-IMPORT-STATUS NOT = '00'
023500         MOVE '000-HOUSEKEEPING' TO PARA-NAME
023600         MOVE 'IMPORTIN OPEN INPUT FAILED'  TO ABEND-REASON
023700         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
023800     END-IF.
023900     OPEN OUTPUT USERS-NEW.
024000     OPEN EXTEND AUDITLOG.
024100*IMPORTIN CARRIES A HEADER LINE - THE FIRST READ THROWS
024200*IT AWAY, THE SECOND PRIMES THE MAIN LOOP WITH RECORD 1
024300     READ IMPORTIN
024400         AT END MOVE 'Y' TO WS-EOF-IMPORT-SW
024500     END-READ.
024600     IF NOT WS-NO-MORE-IMPORT
024700         READ IMPORTIN
024800             AT END MOVE 'Y' TO WS-EOF-IMPORT-SW
024900         END-READ
025000     END-IF.
025100 000-EXIT.
025200     EXIT.
025300
025400******************************************************************
025500* 050-GET-CURRENT-TS - CENTURY-WINDOWED RUN TIMESTAMP
025600******************************************************************
025700 050-GET-CURRENT-TS.
025800     ACCEPT WS-DATE-YYMMDD FROM DATE.
025900     ACCEPT WS-TIME-RAW FROM TIME.
026000     IF WS-DATE-YY < 50
026100         MOVE 20 TO WS-CURR-CENTURY
026200     ELSE
026300         MOVE 19 TO WS-CURR-CENTURY
026400     END-IF.
026500     MOVE WS-DATE-YY        TO WS-CURR-YY.
026600     MOVE WS-DATE-MMDD(1:2) TO WS-CURR-MM.
026700     MOVE WS-DATE-MMDD(3:2) TO WS-CURR-DD.
026800     MOVE WS-TIME-RAW(1:2)  TO WS-CURR-HH.
026900     MOVE WS-TIME-RAW(3:2)  TO WS-CURR-MIN.
027000     MOVE WS-TIME-RAW(5:2)  TO WS-CURR-SS.
027100 050-EXIT.
027200     EXIT.
027300
027400******************************************************************
027500* 060-LOAD-USER-TABLE
027600******************************************************************
027700 060-LOAD-USER-TABLE.
027800     READ USERS
027900         AT END MOVE 'Y' TO WS-EOF-USERS-SW
028000         NOT AT END
028100             ADD 1 TO WS-USER-COUNT
028200             SET UT-IDX TO WS-USER-COUNT
028300             MOVE USR-USER-ID     TO UT-USER-ID (UT-IDX)
028400             MOVE USR-USERNAME    TO UT-USERNAME (UT-IDX)
028500             MOVE USR-FULL-NAME   TO UT-FULL-NAME (UT-IDX)
028600             MOVE USR-EMAIL       TO UT-EMAIL (UT-IDX)
028700             MOVE USR-BLOOD-TYPE  TO UT-BLOOD-TYPE (UT-IDX)
028800             MOVE USR-ROLE        TO UT-ROLE (UT-IDX)
028900             MOVE USR-AVAILABLE   TO UT-AVAILABLE (UT-IDX)
029000             MOVE USR-LATITUDE    TO UT-LATITUDE (UT-IDX)
029100             MOVE USR-LONGITUDE   TO UT-LONGITUDE (UT-IDX)
029200             MOVE USR-LOC-DESC    TO UT-LOC-DESC (UT-IDX)
029300             MOVE USR-CREATED-TS  TO UT-CREATED-TS (UT-IDX)
029400             IF USR-USER-ID > WS-NEXT-USER-ID
029500                 MOVE USR-USER-ID TO WS-NEXT-USER-ID
029600             END-IF
029700     END-READ.
029800 060-EXIT.
029900     EXIT.
030000
030100******************************************************************
030200* 070-FIND-MAX-AUDIT-ID - PRE-PASS SO NEW AUDIT RECORDS
030300* CONTINUE THE SEQUENCE ACROSS RUNS
030400******************************************************************
030500 070-FIND-MAX-AUDIT-ID.
030600     READ AUDITLOG
030700         AT END MOVE 'Y' TO WS-EOF-AUDIT-SW
030800         NOT AT END
030900             IF AUD-AUDIT-ID > WS-NEXT-AUDIT-ID
031000                 MOVE AUD-AUDIT-ID TO WS-NEXT-AUDIT-ID
031100             END-IF
031200     END-READ.
031300 070-EXIT.
031400     EXIT.
031500
031600******************************************************************
031700* 100-MAINLINE THRU 100-EXIT - ONE PASS PER IMPORT LINE
031800* (THE HEADER LINE WAS ALREADY CONSUMED IN HOUSEKEEPING)
031900******************************************************************
032000 100-MAINLINE.
032100     PERFORM 110-PROCESS-ONE-IMPORT THRU 110-EXIT
032200         UNTIL WS-NO-MORE-IMPORT.
032300 100-EXIT.
032400     EXIT.
032500
032600 110-PROCESS-ONE-IMPORT.
032700     ADD 1 TO WS-RECORDS-READ.
032800     PERFORM 200-SPLIT-IMPORT-LINE THRU 200-EXIT.
032900     PERFORM 205-EDIT-IMPORT-RTN THRU 205-EXIT.
033000     IF WS-SKIP-THIS-IMPORT
033100         ADD 1 TO WS-RECORDS-SKIPPED
033200     ELSE
033300         PERFORM 300-ADD-USER-RTN THRU 300-EXIT
033400         ADD 1 TO WS-RECORDS-IMPORTED
033500     END-IF.
033600     READ IMPORTIN
033700         AT END MOVE 'Y' TO WS-EOF-IMPORT-SW
033800     END-READ.
033900 110-EXIT.
034000     EXIT.
034100
034200******************************************************************
034300* 205-EDIT-IMPORT-RTN - BLANK USERNAME, DUPLICATE USERNAME,
034400* AND INVALID ROLE, IN THAT ORDER - FIRST FAILURE SKIPS THE REST
034500******************************************************************
034600 205-EDIT-IMPORT-RTN.
034700     MOVE 'N' TO WS-SKIP-IMPORT-SW.
034800
034900     IF WS-IMP-USERNAME = SPACES
035000         DISPLAY 'BDUSRIM - SKIP - BLANK USERNAME'
035100         MOVE 'Y' TO WS-SKIP-IMPORT-SW
035200         GO TO 205-EXIT.
035300
035400     SET UT-IDX TO ZERO.
035500     MOVE 'N' TO WS-DUP-FOUND-SW.
035600     PERFORM 210-FIND-USERNAME THRU 210-EXIT
035700         VARYING UT-IDX FROM 1 BY 1 UNTIL UT-IDX > WS-USER-COUNT
035800             OR WS-DUP-WAS-FOUND.
035900     IF WS-DUP-WAS-FOUND
036000         DISPLAY 'BDUSRIM - SKIP - DUPLICATE USERNAME '
036100             WS-IMP-USERNAME
036200         MOVE 'Y' TO WS-SKIP-IMPORT-SW
036300         GO TO 205-EXIT.
036400
036500     PERFORM 220-NORMALIZE-ROLE-RTN THRU 220-EXIT.
036600     IF NOT WS-ROLE-WAS-VALID
036700         DISPLAY 'BDUSRIM - SKIP - INVALID ROLE '
036800             WS-IMP-ROLE-RAW
036900         MOVE 'Y' TO WS-SKIP-IMPORT-SW
037000         GO TO 205-EXIT.
037100 205-EXIT.
037200     EXIT.
037300
037400******************************************************************
037500* 200-SPLIT-IMPORT-LINE - ONE UNSTRING PER COMMA-DELIMITED
037600* LINE GIVES US ALL NINE IMPORT FIELDS IN ONE PASS
037700******************************************************************
037800 200-SPLIT-IMPORT-LINE.
037900     MOVE SPACES TO WS-IMPORT-FIELDS.
038000     UNSTRING IMPORT-LINE DELIMITED BY ','
038100         INTO WS-IMP-USERNAME   WS-IMP-FULL-NAME
038200              WS-IMP-EMAIL      WS-IMP-BLOOD-TYPE
038300              WS-IMP-ROLE-RAW   WS-IMP-AVAILABLE-RAW
038400              WS-IMP-LAT-TXT    WS-IMP-LON-TXT
038500              WS-IMP-LOC-DESC.
038600 200-EXIT.
038700     EXIT.
038800
038900 210-FIND-USERNAME.
039000     IF UT-USERNAME (UT-IDX) = WS-IMP-USERNAME
039100         MOVE 'Y' TO WS-DUP-FOUND-SW
039200     END-IF.
039300 210-EXIT.
039400     EXIT.
039500
039600******************************************************************
039700* 220-NORMALIZE-ROLE-RTN - HANDS THE RAW ROLE TEXT TO THE
039800* SHOP'S COMMON BDROLE SUBPROGRAM (TRIM/UPCASE/STRIP
039900* ROLE_ PREFIX/VALIDATE) RATHER THAN EDITING IT HERE
040000******************************************************************
040100 220-NORMALIZE-ROLE-RTN.
040200     MOVE SPACES TO ROLE-NORM-REC.
040300     MOVE WS-IMP-ROLE-RAW TO RN-INPUT-ROLE.
040400     MOVE 'N' TO RN-VALID-SW.
040500     MOVE ZERO TO RN-RETURN-CODE.
040600     CALL 'BDROLE' USING ROLE-NORM-REC, RN-RETURN-CODE.
040700     MOVE 'N' TO WS-ROLE-VALID-SW.
040800     IF RN-ROLE-IS-VALID
040900         MOVE RN-OUTPUT-ROLE TO WS-NEW-ROLE
041000         MOVE 'Y' TO WS-ROLE-VALID-SW
041100     END-IF.
041200 220-EXIT.
041300     EXIT.
041400
041500******************************************************************
041600* 300-ADD-USER-RTN - BUILDS THE NEW TABLE ENTRY FROM THE
041700* EDITED IMPORT FIELDS, DEFAULTS AVAILABLE/COORDINATES,
041800* AND WRITES THE USER_IMPORT AUDIT EVENT
041900******************************************************************
042000 300-ADD-USER-RTN.
042100     ADD 1 TO WS-NEXT-USER-ID.
042200     ADD 1 TO WS-USER-COUNT.
042300     SET UT-IDX TO WS-USER-COUNT.
042400
042500     MOVE 'N' TO WS-NEW-AVAILABLE.
042600     INSPECT WS-IMP-AVAILABLE-RAW CONVERTING
042700         'abcdefghijklmnopqrstuvwxyz' TO
042800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
042900     IF WS-IMP-AVAILABLE-RAW = 'TRUE '
043000         MOVE 'Y' TO WS-NEW-AVAILABLE
043100     END-IF.
043200
043300     MOVE WS-IMP-LAT-TXT TO WS-PARSE-TEXT.
043400     PERFORM 600-PARSE-COORD-RTN THRU 600-EXIT.
043500     MOVE WS-PARSE-RESULT TO WS-NEW-LATITUDE.
043600
043700     MOVE WS-IMP-LON-TXT TO WS-PARSE-TEXT.
043800     PERFORM 600-PARSE-COORD-RTN THRU 600-EXIT.
043900     MOVE WS-PARSE-RESULT TO WS-NEW-LONGITUDE.
044000
044100     MOVE WS-NEXT-USER-ID    TO UT-USER-ID (UT-IDX).
044200     MOVE WS-IMP-USERNAME    TO UT-USERNAME (UT-IDX).
044300     MOVE WS-IMP-FULL-NAME   TO UT-FULL-NAME (UT-IDX).
044400     MOVE WS-IMP-EMAIL       TO UT-EMAIL (UT-IDX).
044500     MOVE WS-IMP-BLOOD-TYPE  TO UT-BLOOD-TYPE (UT-IDX).
044600     MOVE WS-NEW-ROLE        TO UT-ROLE (UT-IDX).
044700     MOVE WS-NEW-AVAILABLE   TO UT-AVAILABLE (UT-IDX).
044800     MOVE WS-NEW-LATITUDE    TO UT-LATITUDE (UT-IDX).
044900     MOVE WS-NEW-LONGITUDE   TO UT-LONGITUDE (UT-IDX).
045000     MOVE WS-IMP-LOC-DESC    TO UT-LOC-DESC (UT-IDX).
045100     MOVE WS-CURRENT-TS      TO UT-CREATED-TS (UT-IDX).
045200
045300     MOVE 'USER_IMPORT'     TO WS-AUDIT-EVENT-TYPE.
045400     STRING 'User ' WS-IMP-USERNAME ' imported'
045500         DELIMITED BY SIZE INTO WS-AUDIT-DESC.
045600     MOVE WS-NEXT-USER-ID   TO WS-AUDIT-USER-ID.
045700     PERFORM 700-WRITE-AUDIT-RTN THRU 700-EXIT.
045800 300-EXIT.
045900     EXIT.
046000
046100******************************************************************
046200* 600-PARSE-COORD-RTN - SEE THE WS-PARSE-WORK-AREA BANNER
046300* ABOVE.  JUSTIFIED-RIGHT PLUS REPLACING LEADING/TRAILING
046400* SPACE BY ZERO IS THE SHOP'S STANDARD WAY OF TURNING A
046500* SHORT, LEFT-JUSTIFIED NUMERIC STRING INTO A PROPER
046600* ZERO-FILLED NUMBER WITHOUT AN INTRINSIC FUNCTION.
046700******************************************************************
046800 600-PARSE-COORD-RTN.
046900     MOVE ZERO TO WS-PARSE-RESULT.
047000     MOVE 'N' TO WS-PARSE-VALID-SW.
047100     MOVE '+' TO WS-PARSE-SIGN.
047200     MOVE SPACES TO WS-PARSE-BODY.
047300     IF WS-PARSE-TEXT NOT = SPACES
047400         IF WS-PARSE-TEXT (1:1) = '-'
047500             MOVE '-' TO WS-PARSE-SIGN
047600             MOVE WS-PARSE-TEXT (2:11) TO WS-PARSE-BODY
047700         ELSE
047800             MOVE WS-PARSE-TEXT TO WS-PARSE-BODY
047900         END-IF
048000         MOVE SPACES TO WS-PARSE-INT-PART WS-PARSE-FRAC-PART
048100         UNSTRING WS-PARSE-BODY DELIMITED BY '.'
048200             INTO WS-PARSE-INT-PART WS-PARSE-FRAC-PART
048300         INSPECT WS-PARSE-INT-PART
048400             REPLACING LEADING SPACE BY ZERO.
048500         INSPECT WS-PARSE-FRAC-PART
048600             REPLACING TRAILING SPACE BY ZERO.
048700         IF WS-PARSE-INT-PART IS NUMERIC
048800             AND WS-PARSE-FRAC-PART IS NUMERIC
048900             MOVE WS-PARSE-INT-PART  TO WS-PARSE-INT-NUM
049000             MOVE WS-PARSE-FRAC-PART TO WS-PARSE-FRAC-NUM
049100             COMPUTE WS-PARSE-RESULT =
049200                 WS-PARSE-INT-NUM + (WS-PARSE-FRAC-NUM / 1000000)
049300             IF WS-PARSE-SIGN = '-'
049400                 COMPUTE WS-PARSE-RESULT = WS-PARSE-RESULT * -1
049500             END-IF
049600             MOVE 'Y' TO WS-PARSE-VALID-SW
049700         END-IF
049800     END-IF.
049900 600-EXIT.
050000     EXIT.
050100
050200******************************************************************
050300* 700-WRITE-AUDIT-RTN - COMMON AUDIT WRITER
050400******************************************************************
050500 700-WRITE-AUDIT-RTN.
050600     ADD 1 TO WS-NEXT-AUDIT-ID.
050700     MOVE WS-NEXT-AUDIT-ID    TO AUD-AUDIT-ID.
050800     MOVE WS-AUDIT-EVENT-TYPE TO AUD-EVENT-TYPE.
050900     MOVE WS-AUDIT-DESC       TO AUD-DESCRIPTION.
051000     MOVE WS-AUDIT-USER-ID    TO AUD-USER-ID.
051100     MOVE WS-CURRENT-TS       TO AUD-EVENT-TS.
051200     WRITE AUDIT-LOG-REC.
051300 700-EXIT.
051400     EXIT.
051500
051600******************************************************************
051700* 900-CLEANUP - SPIN THE (POSSIBLY GROWN) USER TABLE BACK
051800* OUT TO USERS-NEW, CLOSE FILES, REPORT THE RUN COUNTS
051900******************************************************************
052000 900-CLEANUP.
052100     PERFORM 910-WRITE-ONE-USER THRU 910-EXIT
052200         VARYING UT-IDX FROM 1 BY 1 UNTIL UT-IDX > WS-USER-COUNT.
052300     CLOSE IMPORTIN.
052400     CLOSE USERS-NEW.
052500     CLOSE AUDITLOG.
052600     DISPLAY 'BDUSRIM - RECORDS READ     ' WS-RECORDS-READ.
052700     DISPLAY 'BDUSRIM - RECORDS IMPORTED ' WS-RECORDS-IMPORTED.
052800     DISPLAY 'BDUSRIM - RECORDS SKIPPED  ' WS-RECORDS-SKIPPED.
052900     DISPLAY 'BDUSRIM - USER IMPORT RUN COMPLETE'.
053000 900-EXIT.
053100     EXIT.
053200
053300 910-WRITE-ONE-USER.
053400     MOVE UT-USER-ID (UT-IDX)     TO USR-USER-ID.
053500     MOVE UT-USERNAME (UT-IDX)    TO USR-USERNAME.
053600     MOVE UT-FULL-NAME (UT-IDX)   TO USR-FULL-NAME.
053700     MOVE UT-EMAIL (UT-IDX)       TO USR-EMAIL.
053800     MOVE UT-BLOOD-TYPE (UT-IDX)  TO USR-BLOOD-TYPE.
053900     MOVE UT-ROLE (UT-IDX)        TO USR-ROLE.
054000     MOVE UT-AVAILABLE (UT-IDX)   TO USR-AVAILABLE.
054100     MOVE UT-LATITUDE (UT-IDX)    TO USR-LATITUDE.
054200     MOVE UT-LONGITUDE (UT-IDX)   TO USR-LONGITUDE.
054300     MOVE UT-LOC-DESC (UT-IDX)    TO USR-LOC-DESC.
054400     MOVE UT-CREATED-TS (UT-IDX)  TO USR-CREATED-TS.
054500     MOVE USER-MASTER-REC        TO USERS-NEW-REC.
054600     WRITE USERS-NEW-REC.
054700 910-EXIT.
054800     EXIT.
054900
055000******************************************************************
055100* 1000-ABEND-RTN - COMMON FORCED-ABEND TRIP
055200******************************************************************
055300 1000-ABEND-RTN.
055400     MOVE 'BDUSRIM' TO ABEND-PGM-ID.
055500     MOVE PARA-NAME TO ABR-PARA-NAME-O.
055600     MOVE ABEND-PGM-ID TO ABR-PGM-ID-O.
055700     MOVE ABEND-REASON TO ABR-REASON-O.
055800     MOVE EXPECTED-VAL TO ABR-EXPECTED-O.
055900     MOVE ACTUAL-VAL TO ABR-ACTUAL-O.
056000     DISPLAY ABEND-REC.
056100     DIVIDE ZERO-VAL INTO ONE-VAL.
056200 1000-EXIT.
056300     EXIT.
