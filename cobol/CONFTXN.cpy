000100******************************************************************
000200* CONFTXN  --  DONATION CONFIRMATION TRANSACTION RECORD
000300* ONE RECORD PER DONOR-CONFIRMS-DONATION TRANSACTION FED
000400* TO THE DONATION CONFIRMATION RUN; FIXED LENGTH 20 BYTES
000500******************************************************************
000600*
000700* MAINTENANCE HISTORY
000800* 07/22/86 RH  ORIG     INITIAL VERSION
000900* 05/19/03 RDP CR0491   REVIEWED ALONGSIDE THE INVENTORY SET-
001000*                       RUN CHANGE - NO LAYOUT CHANGE NEEDED
001100
001200 01  CONFIRM-TRAN-REC.
001300     05  CNF-REQ-ID              PIC 9(09).
001400     05  CNF-DONOR-ID            PIC 9(09).
001500     05  FILLER                  PIC X(02).
