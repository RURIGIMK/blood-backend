000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BDEXPRT.
000400 AUTHOR.  L. FONTAINE.
000500 INSTALLATION.  NATIONAL BLOOD SVCS DP CTR.
000600 DATE-WRITTEN.  02/09/88.
000700 DATE-COMPILED.  02/11/99.
000800 SECURITY.  NON-CONFIDENTIAL.
000900******************************************************************
001000* BDEXPRT - EXPORT RUN - COPIES EACH OF THE FOUR MASTERS (USERS,
001100*
001200*     REQUESTS, DONATIONS, INVENTORY) OUT TO A COMMA-DELIMITED
001300*     EXTRACT WITH A HEADER ROW, RESOLVING REQUESTER/DONOR USER
001400*     IDS TO USERNAMES ALONG THE WAY.  RUN NIGHTLY AFTER THE
001500*     MATCHING AND CONFIRMATION JOBS SO DOWNSTREAM REPORTING
001600*     TOOLS HAVE A FLAT COPY OF THE DAY'S DATA.
001700*
001800* FILES  - USERS/REQUESTS/DONATIONS/INVENTORY (IN)
001900*          USEROUT/REQOUT/DONOUT/INVOUT (OUT)   AUDITLOG (OUT, APPEND)
002000*
002100* CHANGE LOG
002200* 02/09/88 RH  ORIG     INITIAL VERSION
002300* 05/30/92 MD  CR0233   ADDED MATCHED-DONOR-USERNAME TO REQOUT
002400* 11/09/98 JWK Y2K-017  EVENT-TS / CREATED-TS 4-DIGIT CENTURY
002500* 02/11/99 JWK Y2K-017  RECOMPILED AND REGRESSION TESTED
002600* 11/05/04 JT  CR0420   REVIEWED FOR THE NIGHTLY BALANCING
002700*                       REPORT PROJECT - EXPORTED-RECORD COUNTS
002800*                       ALREADY ON THE RUN LOG, NO CHANGE
002900******************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT USERS          ASSIGN TO UT-S-USERS
004000         ORGANIZATION IS SEQUENTIAL
004100         FILE STATUS IS WS-USERS-STATUS.
004200     SELECT REQUESTS       ASSIGN TO UT-S-REQUESTS
004300         ORGANIZATION IS SEQUENTIAL
004400         FILE STATUS IS WS-REQUESTS-STATUS.
004500     SELECT DONATIONS      ASSIGN TO UT-S-DONATIONS
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS WS-DONATIONS-STATUS.
004800     SELECT INVENTORY      ASSIGN TO UT-S-INVENTRY
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS WS-INVENTORY-STATUS.
005100     SELECT USEROUT        ASSIGN TO UT-S-USEROUT
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS WS-USEROUT-STATUS.
005400     SELECT REQOUT         ASSIGN TO UT-S-REQOUT
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS WS-REQOUT-STATUS.
005700     SELECT DONOUT         ASSIGN TO UT-S-DONOUT
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS WS-DONOUT-STATUS.
006000     SELECT INVOUT         ASSIGN TO UT-S-INVOUT
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS WS-INVOUT-STATUS.
006300     SELECT AUDITLOG       ASSIGN TO UT-S-AUDITLOG
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS WS-AUDITLOG-STATUS.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  USERS
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 200 CHARACTERS.
007200 COPY USRMSTR.
007300
007400 FD  REQUESTS
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 180 CHARACTERS.
007700 COPY REQMSTR.
007800
007900 FD  DONATIONS
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 50 CHARACTERS.
008200 COPY DONMSTR.
008300
008400 FD  INVENTORY
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 50 CHARACTERS.
008700 COPY INVMSTR.
008800
008900 FD  USEROUT
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 200 CHARACTERS.
009200 01  USEROUT-LINE             PIC X(200).
009300
009400 FD  REQOUT
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 200 CHARACTERS.
009700 01  REQOUT-LINE              PIC X(200).
009800
009900 FD  DONOUT
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 100 CHARACTERS.
010200 01  DONOUT-LINE              PIC X(100).
010300
010400 FD  INVOUT
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 80 CHARACTERS.
010700 01  INVOUT-LINE              PIC X(80).
010800
010900 FD  AUDITLOG
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 170 CHARACTERS.
011200 COPY AUDREC.
011300
011400 WORKING-STORAGE SECTION.
011500 COPY TSTAMP.
011600 COPY ABENDREC.
011700
011800 01  WS-FILE-STATUSES.
011900     05  WS-USERS-STATUS          PIC X(02) VALUE '00'.
012000     05  WS-REQUESTS-STATUS       PIC X(02) VALUE '00'.
012100     05  WS-DONATIONS-STATUS      PIC X(02) VALUE '00'.
012200     05  WS-INVENTORY-STATUS      PIC X(02) VALUE '00'.
012300     05  WS-USEROUT-STATUS        PIC X(02) VALUE '00'.
012400     05  WS-REQOUT-STATUS         PIC X(02) VALUE '00'.
012500     05  WS-DONOUT-STATUS         PIC X(02) VALUE '00'.
012600     05  WS-INVOUT-STATUS         PIC X(02) VALUE '00'.
012700     05  WS-AUDITLOG-STATUS       PIC X(02) VALUE '00'.
012800     05  FILLER                   PIC X(02) VALUE SPACES.
012900 01  WS-FILE-STATUSES-R REDEFINES WS-FILE-STATUSES.
013000     05  WS-ALL-FILE-STATUSES     PIC X(20).
013100
013200 01  WS-EOF-SWITCHES.
013300     05  WS-EOF-USERS-SW          PIC X(01) VALUE 'N'.
013400         88  WS-NO-MORE-USERS     VALUE 'Y'.
013500     05  WS-EOF-REQUESTS-SW       PIC X(01) VALUE 'N'.
013600         88  WS-NO-MORE-REQUESTS  VALUE 'Y'.
013700     05  WS-EOF-DONATE-SW         PIC X(01) VALUE 'N'.
013800         88  WS-NO-MORE-DONATIONS VALUE 'Y'.
013900     05  WS-EOF-INVENTRY-SW       PIC X(01) VALUE 'N'.
014000         88  WS-NO-MORE-INVENTORY VALUE 'Y'.
014100     05  WS-EOF-AUDIT-SW          PIC X(01) VALUE 'N'.
014200         88  WS-NO-MORE-AUDITLOG  VALUE 'Y'.
014300     05  FILLER                   PIC X(15) VALUE SPACES.
014400 01  WS-EOF-SWITCHES-R REDEFINES WS-EOF-SWITCHES.
014500     05  WS-EOF-ALL-FLAGS         PIC X(20).
014600
014700 01  WS-FOUND-SWITCHES.
014800     05  WS-LOOKUP-FOUND-SW       PIC X(01) VALUE 'N'.
014900         88  WS-LOOKUP-WAS-FOUND  VALUE 'Y'.
015000     05  FILLER                   PIC X(19) VALUE SPACES.
015100 01  WS-FOUND-SWITCHES-R REDEFINES WS-FOUND-SWITCHES.
015200     05  WS-FOUND-ALL-FLAGS       PIC X(20).
015300
015400 77  WS-USER-COUNT            PIC S9(05) COMP VALUE ZERO.
015500 77  WS-USER-IDX              PIC S9(05) COMP VALUE ZERO.
015600 77  WS-NEXT-AUDIT-ID         PIC S9(09) COMP VALUE ZERO.
015700 77  WS-USERS-EXPORTED        PIC S9(07) COMP VALUE ZERO.
015800 77  WS-REQUESTS-EXPORTED     PIC S9(07) COMP VALUE ZERO.
015900 77  WS-DONATIONS-EXPORTED    PIC S9(07) COMP VALUE ZERO.
016000 77  WS-INVENTORY-EXPORTED    PIC S9(07) COMP VALUE ZERO.
016100 77  WS-LOOKUP-TARGET-ID      PIC 9(09) COMP VALUE ZERO.
016200 77  WS-LOOKUP-RESULT-NAME    PIC X(20) VALUE SPACES.
016300
016400 01  WS-AUDIT-FIELDS.
016500     05  WS-AUDIT-EVENT-TYPE      PIC X(25).
016600     05  WS-AUDIT-DESC            PIC X(100).
016700     05  WS-AUDIT-USER-ID         PIC 9(09).
016800     05  FILLER                   PIC X(10) VALUE SPACES.
016900
017000******************************************************************
017100* WS-AUDIT-DESC-BUILD - COMPOSES THE FIXED-FORMAT AUDIT
017200* DESCRIPTION TEXT FOR AN EXPORT RUN, THEN IS MOVED
017300* WHOLE INTO WS-AUDIT-DESC ABOVE - SAME TECHNIQUE AS
017400* THE RUNRPT DETAIL LINES, JUST 100 BYTES NOT 132
017500******************************************************************
017600 01  WS-AUDIT-DESC-BUILD.
017700     05  FILLER                   PIC X(09) VALUE 'EXPORTED '.
017800     05  WS-ADB-COUNT-O           PIC Z(06)9.
017900     05  FILLER                   PIC X(01) VALUE SPACE.
018000     05  WS-ADB-LABEL-O           PIC X(20).
018100     05  FILLER                   PIC X(63) VALUE SPACES.
018200
018300******************************************************************
018400* WORKING-STORAGE COPY OF THE USER MASTER, KEPT SLIM -
018500* JUST ENOUGH FIELDS TO RESOLVE A REQUESTER OR DONOR
018600* USER-ID TO A USERNAME WHILE BUILDING REQOUT/DONOUT
018700******************************************************************
018800 01  WS-USER-TABLE.
018900     05  UT-ENTRY OCCURS 4000 TIMES INDEXED BY UT-IDX.
019000         10  UT-USER-ID           PIC 9(09).
019100         10  UT-USERNAME          PIC X(20).
019200         10  UT-CREATED-TS        PIC 9(14).
019300         10  UT-CREATED-TS-R REDEFINES UT-CREATED-TS.
019400             15  UT-CREATED-DATE  PIC 9(08).
019500             15  UT-CREATED-TIME  PIC 9(06).
019600         10  FILLER               PIC X(24).
019700
019800******************************************************************
019900* CSV BUILD AREAS - ONE FIXED-COLUMN GROUP PER EXTRACT,
020000* FIELDS SEPARATED BY LITERAL COMMA FILLERS - SAME
020100* BUILD-THE-LINE-IN-WORKING-STORAGE TECHNIQUE THE SHOP
020200* USES FOR RUNRPT, JUST WITH COMMAS INSTEAD OF SPACES
020300******************************************************************
020400 01  WS-USEROUT-BUILD.
020500     05  WE-ID-O                  PIC Z(08)9.
020600     05  FILLER                   PIC X(01) VALUE ','.
020700     05  WE-USERNAME-O            PIC X(20).
020800     05  FILLER                   PIC X(01) VALUE ','.
020900     05  WE-FULLNAME-O            PIC X(30).
021000     05  FILLER                   PIC X(01) VALUE ','.
021100     05  WE-EMAIL-O               PIC X(40).
021200     05  FILLER                   PIC X(01) VALUE ','.
021300     05  WE-BLOODTYPE-O           PIC X(03).
021400     05  FILLER                   PIC X(01) VALUE ','.
021500     05  WE-ROLE-O                PIC X(10).
021600     05  FILLER                   PIC X(01) VALUE ','.
021700     05  WE-AVAILABLE-O           PIC X(01).
021800     05  FILLER                   PIC X(01) VALUE ','.
021900     05  WE-LATITUDE-O            PIC -(3)9.999999.
022000     05  FILLER                   PIC X(01) VALUE ','.
022100     05  WE-LONGITUDE-O           PIC -(4)9.999999.
022200     05  FILLER                   PIC X(01) VALUE ','.
022300     05  WE-LOCDESC-O             PIC X(30).
022400     05  FILLER                   PIC X(01) VALUE ','.
022500     05  WE-CREATED-O             PIC 9(14).
022600     05  FILLER                   PIC X(10) VALUE SPACES.
022700
022800 01  WS-REQOUT-BUILD.
022900     05  WR-ID-O                  PIC Z(08)9.
023000     05  FILLER                   PIC X(01) VALUE ','.
023100     05  WR-REQ-USERNAME-O        PIC X(20).
023200     05  FILLER                   PIC X(01) VALUE ','.
023300     05  WR-BLOODTYPE-O           PIC X(03).
023400     05  FILLER                   PIC X(01) VALUE ','.
023500     05  WR-QUANTITY-O            PIC Z(03)9.
023600     05  FILLER                   PIC X(01) VALUE ','.
023700     05  WR-URGENCY-O             PIC X(08).
023800     05  FILLER                   PIC X(01) VALUE ','.
023900     05  WR-HOSPNAME-O            PIC X(30).
024000     05  FILLER                   PIC X(01) VALUE ','.
024100     05  WR-HOSPLAT-O             PIC -(3)9.999999.
024200     05  FILLER                   PIC X(01) VALUE ','.
024300     05  WR-HOSPLON-O             PIC -(4)9.999999.
024400     05  FILLER                   PIC X(01) VALUE ','.
024500     05  WR-LOCDESC-O             PIC X(30).
024600     05  FILLER                   PIC X(01) VALUE ','.
024700     05  WR-STATUS-O              PIC X(09).
024800     05  FILLER                   PIC X(01) VALUE ','.
024900     05  WR-DONOR-USERNAME-O      PIC X(20).
025000     05  FILLER                   PIC X(01) VALUE ','.
025100     05  WR-CREATED-O             PIC 9(14).
025200     05  FILLER                   PIC X(01) VALUE ','.
025300     05  WR-MATCHED-O             PIC 9(14).
025400     05  FILLER                   PIC X(04) VALUE SPACES.
025500
025600 01  WS-DONOUT-BUILD.
025700     05  WD-ID-O                  PIC Z(08)9.
025800     05  FILLER                   PIC X(01) VALUE ','.
025900     05  WD-DONOR-USERNAME-O      PIC X(20).
026000     05  FILLER                   PIC X(01) VALUE ','.
026100     05  WD-BLOODTYPE-O           PIC X(03).
026200     05  FILLER                   PIC X(01) VALUE ','.
026300     05  WD-QUANTITY-O            PIC Z(03)9.
026400     05  FILLER                   PIC X(01) VALUE ','.
026500     05  WD-DONATE-TS-O           PIC 9(14).
026600     05  FILLER                   PIC X(46) VALUE SPACES.
026700
026800 01  WS-INVOUT-BUILD.
026900     05  WI-ID-O                  PIC Z(06)9.
027000     05  FILLER                   PIC X(01) VALUE ','.
027100     05  WI-BLOODTYPE-O           PIC X(03).
027200     05  FILLER                   PIC X(01) VALUE ','.
027300     05  WI-QUANTITY-O            PIC Z(06)9.
027400     05  FILLER                   PIC X(01) VALUE ','.
027500     05  WI-UPDATED-O             PIC 9(14).
027600     05  FILLER                   PIC X(46) VALUE SPACES.
027700
027800 LINKAGE SECTION.
027900
028000 PROCEDURE DIVISION.
028100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028200     PERFORM 100-MAINLINE THRU 100-EXIT.
028300     PERFORM 900-CLEANUP THRU 900-EXIT.
028400     STOP RUN.
028500
028600******************************************************************
028700* 000-HOUSEKEEPING THRU 000-EXIT
028800******************************************************************
028900 000-HOUSEKEEPING.
029000     DISPLAY 'BDEXPRT - EXPORT RUN STARTING'.
029100     PERFORM 050-GET-CURRENT-TS THRU 050-EXIT.
029200
029300     OPEN INPUT USERS.
029400     IF WS-USERS-STATUS NOT = '00'
029500         MOVE '000-HOUSEKEEPING' TO PARA-NAME
029600         MOVE 'USERS OPEN INPUT FAILED'  TO ABEND-REASON
029700         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
029800     END-IF.
029900     PERFORM 060-LOAD-USER-TABLE THRU 060-EXIT
030000         UNTIL WS-NO-MORE-USERS.
030100     CLOSE USERS.
030200
030300     OPEN INPUT AUDITLOG.
030400     PERFORM 070-FIND-MAX-AUDIT-ID THRU 070-EXIT
030500         UNTIL WS-NO-MORE-AUDITLOG.
030600     CLOSE AUDITLOG.
030700
030800     OPEN OUTPUT USEROUT, REQOUT, DONOUT, INVOUT.
030900     OPEN EXTEND AUDITLOG.
031000     PERFORM 080-WRITE-HEADERS THRU 080-EXIT.
031100 000-EXIT.
031200     EXIT.
031300
031400******************************************************************
031500* 050-GET-CURRENT-TS - CENTURY-WINDOWED RUN TIMESTAMP
031600******************************************************************
031700 050-GET-CURRENT-TS.
031800     ACCEPT WS-DATE-YYMMDD FROM DATE.
031900     ACCEPT WS-TIME-RAW FROM TIME.
032000     IF WS-DATE-YY < 50
032100         MOVE 20 TO WS-CURR-CENTURY
032200     ELSE
032300         MOVE 19 TO WS-CURR-CENTURY
032400     END-IF.
032500     MOVE WS-DATE-YY        TO WS-CURR-YY.
032600     MOVE WS-DATE-MMDD(1:2) TO WS-CURR-MM.
032700     MOVE WS-DATE-MMDD(3:2) TO WS-CURR-DD.
032800     MOVE WS-TIME-RAW(1:2)  TO WS-CURR-HH.
032900     MOVE WS-TIME-RAW(3:2)  TO WS-CURR-MIN.
033000     MOVE WS-TIME-RAW(5:2)  TO WS-CURR-SS.
033100 050-EXIT.
033200     EXIT.
033300
033400******************************************************************
033500* 060-LOAD-USER-TABLE
033600******************************************************************
033700 060-LOAD-USER-TABLE.
033800     READ USERS
033900         AT END MOVE 'Y' TO WS-EOF-USERS-SW
034000         NOT AT END
034100             ADD 1 TO WS-USER-COUNT
034200             SET UT-IDX TO WS-USER-COUNT
034300             MOVE USR-USER-ID     TO UT-USER-ID (UT-IDX)
034400             MOVE USR-USERNAME    TO UT-USERNAME (UT-IDX)
034500             MOVE USR-CREATED-TS  TO UT-CREATED-TS (UT-IDX)
034600     END-READ.
034700 060-EXIT.
034800     EXIT.
034900
035000******************************************************************
035100* 070-FIND-MAX-AUDIT-ID - PRE-PASS SO NEW AUDIT RECORDS
035200* CONTINUE THE SEQUENCE ACROSS RUNS
035300******************************************************************
035400 070-FIND-MAX-AUDIT-ID.
035500     READ AUDITLOG
035600         AT END MOVE 'Y' TO WS-EOF-AUDIT-SW
035700         NOT AT END
035800             IF AUD-AUDIT-ID > WS-NEXT-AUDIT-ID
035900                 MOVE AUD-AUDIT-ID TO WS-NEXT-AUDIT-ID
036000             END-IF
036100     END-READ.
036200 070-EXIT.
036300     EXIT.
036400
036500******************************************************************
036600* 080-WRITE-HEADERS - ONE LITERAL HEADER LINE PER EXTRACT
036700******************************************************************
036800 080-WRITE-HEADERS.
036900     MOVE SPACES TO USEROUT-LINE.
037000     STRING 'id,username,fullName,email,bloodType,role,'
037100             DELIMITED BY SIZE
037200         'available,latitude,longitude,'
037300             DELIMITED BY SIZE
037400         'locationDescription,createdAt'
037500             DELIMITED BY SIZE
037600         INTO USEROUT-LINE.
037700     WRITE USEROUT-LINE.
037800
037900     MOVE SPACES TO REQOUT-LINE.
038000     STRING 'id,requesterUsername,bloodType,quantity,'
038100             DELIMITED BY SIZE
038200         'urgencyLevel,hospitalName,hospitalLatitude,'
038300             DELIMITED BY SIZE
038400         'hospitalLongitude,locationDescription,status,'
038500             DELIMITED BY SIZE
038600         'matchedDonorUsername,createdAt,matchedAt'
038700             DELIMITED BY SIZE
038800         INTO REQOUT-LINE.
038900     WRITE REQOUT-LINE.
039000
039100     MOVE SPACES TO DONOUT-LINE.
039200     STRING 'id,donorUsername,bloodType,quantity,'
039300             DELIMITED BY SIZE
039400         'donationDate' DELIMITED BY SIZE
039500         INTO DONOUT-LINE.
039600     WRITE DONOUT-LINE.
039700
039800     MOVE 'id,bloodType,quantity,updatedAt' TO INVOUT-LINE.
039900     WRITE INVOUT-LINE.
040000 080-EXIT.
040100     EXIT.
040200
040300******************************************************************
040400* 100-MAINLINE THRU 100-EXIT - ONE EXPORT PASS PER MASTER
040500******************************************************************
040600 100-MAINLINE.
040700     PERFORM 200-EXPORT-USERS-RTN THRU 200-EXIT.
040800     PERFORM 300-EXPORT-REQUESTS-RTN THRU 300-EXIT.
040900     PERFORM 400-EXPORT-DONATIONS-RTN THRU 400-EXIT.
041000     PERFORM 500-EXPORT-INVENTORY-RTN THRU 500-EXIT.
041100 100-EXIT.
041200     EXIT.
041300
041400******************************************************************
041500* 200-EXPORT-USERS-RTN - STREAM USERS, ONE CSV LINE EACH
041600******************************************************************
041700 200-EXPORT-USERS-RTN.
041800     OPEN INPUT USERS.
041900     MOVE 'N' TO WS-EOF-USERS-SW.
042000     READ USERS
042100         AT END MOVE 'Y' TO WS-EOF-USERS-SW
042200     END-READ.
042300     PERFORM 210-WRITE-ONE-USEROUT THRU 210-EXIT
042400         UNTIL WS-NO-MORE-USERS.
042500     CLOSE USERS.
042600     MOVE WS-USERS-EXPORTED TO WS-ADB-COUNT-O.
042700     MOVE 'USER RECORDS'      TO WS-ADB-LABEL-O.
042800     MOVE WS-AUDIT-DESC-BUILD TO WS-AUDIT-DESC.
042900     MOVE 'USER_EXPORT'      TO WS-AUDIT-EVENT-TYPE.
043000     MOVE ZERO               TO WS-AUDIT-USER-ID.
043100     PERFORM 700-WRITE-AUDIT-RTN THRU 700-EXIT.
043200 200-EXIT.
043300     EXIT.
043400
043500 210-WRITE-ONE-USEROUT.
043600     MOVE USR-USER-ID      TO WE-ID-O.
043700     MOVE USR-USERNAME     TO WE-USERNAME-O.
043800     MOVE USR-FULL-NAME    TO WE-FULLNAME-O.
043900     MOVE USR-EMAIL        TO WE-EMAIL-O.
044000     MOVE USR-BLOOD-TYPE   TO WE-BLOODTYPE-O.
044100     MOVE USR-ROLE         TO WE-ROLE-O.
044200     MOVE USR-AVAILABLE    TO WE-AVAILABLE-O.
044300     MOVE USR-LATITUDE     TO WE-LATITUDE-O.
044400     MOVE USR-LONGITUDE    TO WE-LONGITUDE-O.
044500     MOVE USR-LOC-DESC     TO WE-LOCDESC-O.
044600     MOVE USR-CREATED-TS   TO WE-CREATED-O.
044700     MOVE WS-USEROUT-BUILD TO USEROUT-LINE.
044800     WRITE USEROUT-LINE.
044900     ADD 1 TO WS-USERS-EXPORTED.
045000     READ USERS
045100         AT END MOVE 'Y' TO WS-EOF-USERS-SW
045200     END-READ.
045300 210-EXIT.
045400     EXIT.
045500
045600******************************************************************
045700* 300-EXPORT-REQUESTS-RTN - STREAM REQUESTS, RESOLVING
045800* THE REQUESTER AND MATCHED-DONOR USER-IDS TO USERNAMES
045900******************************************************************
046000 300-EXPORT-REQUESTS-RTN.
046100     OPEN INPUT REQUESTS.
046200     MOVE 'N' TO WS-EOF-REQUESTS-SW.
046300     READ REQUESTS
046400         AT END MOVE 'Y' TO WS-EOF-REQUESTS-SW
046500     END-READ.
046600     PERFORM 310-WRITE-ONE-REQOUT THRU 310-EXIT
046700         UNTIL WS-NO-MORE-REQUESTS.
046800     CLOSE REQUESTS.
046900     MOVE WS-REQUESTS-EXPORTED TO WS-ADB-COUNT-O.
047000     MOVE 'REQUEST RECORDS'     TO WS-ADB-LABEL-O.
047100     MOVE WS-AUDIT-DESC-BUILD   TO WS-AUDIT-DESC.
047200     MOVE 'REQUEST_EXPORT'     TO WS-AUDIT-EVENT-TYPE.
047300     MOVE ZERO                 TO WS-AUDIT-USER-ID.
047400     PERFORM 700-WRITE-AUDIT-RTN THRU 700-EXIT.
047500 300-EXIT.
047600     EXIT.
047700
047800 310-WRITE-ONE-REQOUT.
047900     MOVE REQ-REQ-ID           TO WR-ID-O.
048000     MOVE REQ-REQUESTER-ID     TO WS-LOOKUP-TARGET-ID.
048100     PERFORM 600-FIND-USERNAME-RTN THRU 600-EXIT.
048200     MOVE WS-LOOKUP-RESULT-NAME TO WR-REQ-USERNAME-O.
048300     MOVE REQ-BLOOD-TYPE       TO WR-BLOODTYPE-O.
048400     MOVE REQ-QUANTITY         TO WR-QUANTITY-O.
048500     MOVE REQ-URGENCY          TO WR-URGENCY-O.
048600     MOVE REQ-HOSP-NAME        TO WR-HOSPNAME-O.
048700     MOVE REQ-HOSP-LAT         TO WR-HOSPLAT-O.
048800     MOVE REQ-HOSP-LON         TO WR-HOSPLON-O.
048900     MOVE REQ-LOC-DESC         TO WR-LOCDESC-O.
049000     MOVE REQ-STATUS           TO WR-STATUS-O.
049100     PERFORM 312-RESOLVE-DONOR-NAME-RTN THRU 312-EXIT.
049200     MOVE REQ-CREATED-TS       TO WR-CREATED-O.
049300     MOVE REQ-MATCHED-TS       TO WR-MATCHED-O.
049400     MOVE WS-REQOUT-BUILD      TO REQOUT-LINE.
049500     WRITE REQOUT-LINE.
049600     ADD 1 TO WS-REQUESTS-EXPORTED.
049700     READ REQUESTS
049800         AT END MOVE 'Y' TO WS-EOF-REQUESTS-SW
049900     END-READ.
050000 310-EXIT.
050100     EXIT.
050200
050300******************************************************************
050400* 312-RESOLVE-DONOR-NAME-RTN - NO MATCHED DONOR YET LEAVES THE
050500* DONOR-USERNAME COLUMN BLANK ON THE EXPORT LINE
050600******************************************************************
050700 312-RESOLVE-DONOR-NAME-RTN.
050800     IF REQ-MATCHED-DONOR-ID = ZERO
050900         MOVE SPACES TO WR-DONOR-USERNAME-O
051000         GO TO 312-EXIT.
051100
051200     MOVE REQ-MATCHED-DONOR-ID TO WS-LOOKUP-TARGET-ID.
051300     PERFORM 600-FIND-USERNAME-RTN THRU 600-EXIT.
051400     MOVE WS-LOOKUP-RESULT-NAME TO WR-DONOR-USERNAME-O.
051500 312-EXIT.
051600     EXIT.
051700
051800******************************************************************
051900* 400-EXPORT-DONATIONS-RTN - STREAM DONATIONS, RESOLVING
052000* THE DONOR USER-ID TO A USERNAME
052100******************************************************************
052200 400-EXPORT-DONATIONS-RTN.
052300     OPEN INPUT DONATIONS.
052400     MOVE 'N' TO WS-EOF-DONATE-SW.
052500     READ DONATIONS
052600         AT END MOVE 'Y' TO WS-EOF-DONATE-SW
052700     END-READ.
052800     PERFORM 410-WRITE-ONE-DONOUT THRU 410-EXIT
052900         UNTIL WS-NO-MORE-DONATIONS.
053000     CLOSE DONATIONS.
053100     MOVE WS-DONATIONS-EXPORTED TO WS-ADB-COUNT-O.
053200     MOVE 'DONATION RECORDS'     TO WS-ADB-LABEL-O.
053300     MOVE WS-AUDIT-DESC-BUILD    TO WS-AUDIT-DESC.
053400     MOVE 'DONATION_EXPORT'     TO WS-AUDIT-EVENT-TYPE.
053500     MOVE ZERO                  TO WS-AUDIT-USER-ID.
053600     PERFORM 700-WRITE-AUDIT-RTN THRU 700-EXIT.
053700 400-EXIT.
053800     EXIT.
053900
054000 410-WRITE-ONE-DONOUT.
054100     MOVE DON-DON-ID        TO WD-ID-O.
054200     MOVE DON-DONOR-ID      TO WS-LOOKUP-TARGET-ID.
054300     PERFORM 600-FIND-USERNAME-RTN THRU 600-EXIT.
054400     MOVE WS-LOOKUP-RESULT-NAME TO WD-DONOR-USERNAME-O.
054500     MOVE DON-BLOOD-TYPE    TO WD-BLOODTYPE-O.
054600     MOVE DON-QUANTITY      TO WD-QUANTITY-O.
054700     MOVE DON-DONATION-TS   TO WD-DONATE-TS-O.
054800     MOVE WS-DONOUT-BUILD   TO DONOUT-LINE.
054900     WRITE DONOUT-LINE.
055000     ADD 1 TO WS-DONATIONS-EXPORTED.
055100     READ DONATIONS
055200         AT END MOVE 'Y' TO WS-EOF-DONATE-SW
055300     END-READ.
055400 410-EXIT.
055500     EXIT.
055600
055700******************************************************************
055800* 500-EXPORT-INVENTORY-RTN - STREAM INVENTORY BUCKETS.
055900* INVMSTR CARRIES NO ID OF ITS OWN (KEYED ON BLOOD TYPE
056000* BY CONVENTION), SO THE EXTRACT'S ID COLUMN IS A
056100* RUNNING SEQUENCE NUMBER ASSIGNED AS BUCKETS ARE READ
056200******************************************************************
056300 500-EXPORT-INVENTORY-RTN.
056400     OPEN INPUT INVENTORY.
056500     MOVE 'N' TO WS-EOF-INVENTRY-SW.
056600     READ INVENTORY
056700         AT END MOVE 'Y' TO WS-EOF-INVENTRY-SW
056800     END-READ.
056900     PERFORM 510-WRITE-ONE-INVOUT THRU 510-EXIT
057000         UNTIL WS-NO-MORE-INVENTORY.
057100     CLOSE INVENTORY.
057200     MOVE WS-INVENTORY-EXPORTED TO WS-ADB-COUNT-O.
057300     MOVE 'INVENTORY RECORDS'    TO WS-ADB-LABEL-O.
057400     MOVE WS-AUDIT-DESC-BUILD    TO WS-AUDIT-DESC.
057500     MOVE 'INVENTORY_EXPORT'    TO WS-AUDIT-EVENT-TYPE.
057600     MOVE ZERO                  TO WS-AUDIT-USER-ID.
057700     PERFORM 700-WRITE-AUDIT-RTN THRU 700-EXIT.
057800 500-EXIT.
057900     EXIT.
058000
058100 510-WRITE-ONE-INVOUT.
058200     ADD 1 TO WS-INVENTORY-EXPORTED.
058300     MOVE WS-INVENTORY-EXPORTED TO WI-ID-O.
058400     MOVE INV-BLOOD-TYPE        TO WI-BLOODTYPE-O.
058500     MOVE INV-QUANTITY          TO WI-QUANTITY-O.
058600     MOVE INV-UPDATED-TS        TO WI-UPDATED-O.
058700     MOVE WS-INVOUT-BUILD       TO INVOUT-LINE.
058800     WRITE INVOUT-LINE.
058900     READ INVENTORY
059000         AT END MOVE 'Y' TO WS-EOF-INVENTRY-SW
059100     END-READ.
059200 510-EXIT.
059300     EXIT.
059400
059500******************************************************************
059600* 600-FIND-USERNAME-RTN - LINEAR SCAN OF THE IN-MEMORY
059700* USER TABLE FOR WS-LOOKUP-TARGET-ID; BLANK RESULT WHEN
059800* THE ID IS ZERO OR NOT ON FILE
059900******************************************************************
060000 600-FIND-USERNAME-RTN.
060100     MOVE SPACES TO WS-LOOKUP-RESULT-NAME.
060200     MOVE 'N' TO WS-LOOKUP-FOUND-SW.
060300     IF WS-LOOKUP-TARGET-ID NOT = ZERO
060400         PERFORM 610-SCAN-USER-TABLE THRU 610-EXIT
060500             VARYING UT-IDX FROM 1 BY 1
060600             UNTIL UT-IDX > WS-USER-COUNT
060700                 OR WS-LOOKUP-WAS-FOUND
060800     END-IF.
060900 600-EXIT.
061000     EXIT.
061100
061200 610-SCAN-USER-TABLE.
061300     IF UT-USER-ID (UT-IDX) = WS-LOOKUP-TARGET-ID
061400         MOVE UT-USERNAME (UT-IDX) TO WS-LOOKUP-RESULT-NAME
061500         MOVE 'Y' TO WS-LOOKUP-FOUND-SW
061600     END-IF.
061700 610-EXIT.
061800     EXIT.
061900
062000******************************************************************
062100* 700-WRITE-AUDIT-RTN - COMMON AUDIT WRITER
062200******************************************************************
062300 700-WRITE-AUDIT-RTN.
062400     ADD 1 TO WS-NEXT-AUDIT-ID.
062500     MOVE WS-NEXT-AUDIT-ID    TO AUD-AUDIT-ID.
062600     MOVE WS-AUDIT-EVENT-TYPE TO AUD-EVENT-TYPE.
062700     MOVE WS-AUDIT-DESC       TO AUD-DESCRIPTION.
062800     MOVE WS-AUDIT-USER-ID    TO AUD-USER-ID.
062900     MOVE WS-CURRENT-TS       TO AUD-EVENT-TS.
063000     WRITE AUDIT-LOG-REC.
063100 700-EXIT.
063200     EXIT.
063300
063400******************************************************************
063500* 900-CLEANUP
063600******************************************************************
063700 900-CLEANUP.
063800     CLOSE USEROUT, REQOUT, DONOUT, INVOUT, AUDITLOG.
063900     DISPLAY 'BDEXPRT - USERS EXPORTED     ' WS-USERS-EXPORTED.
064000     DISPLAY 'BDEXPRT - REQUESTS EXPORTED  ' WS-REQUESTS-EXPORTED.
064100     DISPLAY 'BDEXPRT - DONATIONS EXPORTED ' WS-DONATIONS-EXPORTED.
064200     DISPLAY 'BDEXPRT - INVENTORY EXPORTED ' WS-INVENTORY-EXPORTED.
064300     DISPLAY 'BDEXPRT - EXPORT RUN COMPLETE'.
064400 900-EXIT.
064500     EXIT.
064600
064700******************************************************************
064800* 1000-ABEND-RTN - COMMON FORCED-ABEND TRIP
064900******************************************************************
065000 1000-ABEND-RTN.
065100     MOVE 'BDEXPRT' TO ABEND-PGM-ID.
065200     MOVE PARA-NAME TO ABR-PARA-NAME-O.
065300     MOVE ABEND-PGM-ID TO ABR-PGM-ID-O.
065400     MOVE ABEND-REASON TO ABR-REASON-O.
065500     MOVE EXPECTED-VAL TO ABR-EXPECTED-O.
065600     MOVE ACTUAL-VAL TO ABR-ACTUAL-O.
065700     DISPLAY ABEND-REC.
065800     DIVIDE ZERO-VAL INTO ONE-VAL.
065900 1000-EXIT.
066000     EXIT.
