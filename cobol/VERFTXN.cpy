000100******************************************************************
000200* VERFTXN  --  HOSPITAL DONATION VERIFICATION TRANSACTION
000300* ONE RECORD PER DONATION-ID SUBMITTED BY A HOSPITAL FOR
000400* VERIFICATION INTO INVENTORY; FIXED LENGTH 20 BYTES
000500******************************************************************
000600*
000700* MAINTENANCE HISTORY
000800* 08/04/86 RH  ORIG     INITIAL VERSION
000900* 05/14/02 MD  CR0251   REVIEWED ALONGSIDE THE VERIFICATION
001000*                       RUN'S ON-THE-FLY BUCKET CHANGE - NO
001100*                       LAYOUT CHANGE NEEDED HERE
001200
001300 01  VERIFY-TRAN-REC.
001400     05  VER-DON-ID              PIC 9(09).
001500     05  FILLER                  PIC X(11).
