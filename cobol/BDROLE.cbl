000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BDROLE.
000400 AUTHOR.  L. FAIRWEATHER.
000500 INSTALLATION.  NATIONAL BLOOD SVCS DP CTR.
000600 DATE-WRITTEN.  02/04/90.
000700 DATE-COMPILED.  02/11/99.
000800 SECURITY.  NON-CONFIDENTIAL.
000900******************************************************************
001000* BDROLE - CALLABLE UTILITY - ACCOUNT ROLE NORMALIZATION AND VALIDATION
001100*
001200*     TRIMS AND UPPER-CASES AN INCOMING ROLE VALUE, ACCEPTS IT
001300*     WITH OR WITHOUT THE 'ROLE_' PREFIX, AND CHECKS IT AGAINST
001400*     THE FOUR VALID ACCOUNT ROLES.  SHARED BY THE USER IMPORT
001500*     RUN (BDUSRIM) AND BY THE ON-LINE REGISTRATION SCREEN'S
001600*     UNIQUENESS/ROLE EDIT (NOT PART OF THIS BATCH SUITE).
001700*
001800* LINKAGE - ROLE-NORM-REC (RN-INPUT-ROLE/RN-OUTPUT-ROLE/
001900*           RN-VALID-SW)   RN-RETURN-CODE
002000*
002100* CHANGE LOG
002200* 02/04/90 LF  ORIG     INITIAL RELEASE, CUT OUT OF BDUSRIM
002300* 06/19/93 TO  CR0277   ACCEPT ROLE NAME WITHOUT ROLE_ PREFIX
002400* 11/09/98 JWK Y2K-022  NO DATE FIELDS INVOLVED - REVIEWED, NO CHANGE
002500* 02/11/99 JWK Y2K-022  RECOMPILED AND REGRESSION TESTED
002600* 01/08/05 JT  CR0410   REVIEWED AFTER THE ROLE TABLE PICKED UP
002700*                       TWO NEW ENTRIES - EXISTING TRIM/UPPER-
002800*                       CASE LOGIC HANDLED THEM WITH NO CHANGE
002900******************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 INPUT-OUTPUT SECTION.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900
004000 WORKING-STORAGE SECTION.
004100 01  WS-ROLE-WORK.
004200     05  WS-UPPER-ROLE           PIC X(15).
004300 01  WS-ROLE-PREFIX-VIEW REDEFINES WS-ROLE-WORK.
004400     05  WS-PREFIX-5             PIC X(05).
004500     05  WS-SUFFIX-10            PIC X(10).
004600 01  WS-TEMP-ROLE                PIC X(15).
004700 01  WS-TEMP-ROLE-OUT            PIC X(10).
004800
004900* FOUR VALID ROLES, ONE TABLE ENTRY EACH, BLANK-PADDED TO
005000* 10 BYTES TO MATCH USR-ROLE ON THE USER MASTER
005100 01  WS-VALID-ROLE-TABLE.
005200     05  FILLER                  PIC X(40)  VALUE
005300         'ADMIN     DONOR     RECIPIENT HOSPITAL  '.
005400 01  WS-VALID-ROLE-TABLE-ALT REDEFINES WS-VALID-ROLE-TABLE.
005500     05  WS-VALID-ROLE-ENTRY OCCURS 4 TIMES
005600                            INDEXED BY ROLE-IDX
005700                                 PIC X(10).
005800
005900 77  WS-ROLE-FOUND-SW            PIC X(01) VALUE 'N'.
006000     88  WS-ROLE-WAS-FOUND       VALUE 'Y'.
006100
006200 LINKAGE SECTION.
006300 01  ROLE-NORM-REC.
006400     05  RN-INPUT-ROLE           PIC X(15).
006500     05  RN-OUTPUT-ROLE          PIC X(10).
006600     05  RN-VALID-SW             PIC X(01).
006700         88  RN-ROLE-IS-VALID    VALUE 'Y'.
006800 01  ROLE-NORM-ALT REDEFINES ROLE-NORM-REC.
006900     05  RN-INPUT-ROLE-X         PIC X(15).
007000     05  RN-OUTPUT-ROLE-X        PIC X(11).
007100 01  RN-RETURN-CODE              PIC S9(4) COMP.
007200
007300 PROCEDURE DIVISION USING ROLE-NORM-REC, RN-RETURN-CODE.
007400 000-NORMALIZE-ROLE.
007500     MOVE ZERO TO RN-RETURN-CODE.
007600     MOVE 'N' TO RN-VALID-SW.
007700     MOVE 'N' TO WS-ROLE-FOUND-SW.
007800     MOVE SPACES TO RN-OUTPUT-ROLE.
007900
008000* TRIM LEADING/TRAILING SPACES AND FORCE UPPER CASE - THE
008100* FUNCTION-FREE WAY, SINCE THIS COMPILER PREDATES FUNCTION
008200* UPPER-CASE - INSPECT CONVERTING IS THE HOUSE IDIOM
008300     MOVE RN-INPUT-ROLE TO WS-UPPER-ROLE.
008400     INSPECT WS-UPPER-ROLE CONVERTING
008500         'abcdefghijklmnopqrstuvwxyz' TO
008600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
008700     PERFORM 100-LEFT-JUSTIFY THRU 100-EXIT.
008800
008900* ACCEPT THE VALUE WITH OR WITHOUT THE ROLE_ PREFIX
009000     IF WS-PREFIX-5 = 'ROLE_'
009100         MOVE WS-SUFFIX-10 TO RN-OUTPUT-ROLE
009200         PERFORM 100-LEFT-JUSTIFY-OUT THRU 100-LJO-EXIT
009300     ELSE
009400         MOVE WS-UPPER-ROLE(1:10) TO RN-OUTPUT-ROLE
009500     END-IF.
009600
009700     SET ROLE-IDX TO 1.
009800     SEARCH WS-VALID-ROLE-ENTRY
009900         AT END
010000             MOVE 'N' TO WS-ROLE-FOUND-SW
010100         WHEN WS-VALID-ROLE-ENTRY (ROLE-IDX) = RN-OUTPUT-ROLE
010200             MOVE 'Y' TO WS-ROLE-FOUND-SW
010300     END-SEARCH.
010400
010500     IF WS-ROLE-WAS-FOUND
010600         MOVE 'Y' TO RN-VALID-SW
010700     ELSE
010800         MOVE 'N' TO RN-VALID-SW
010900         MOVE SPACES TO RN-OUTPUT-ROLE
011000     END-IF.
011100     GOBACK.
011200
011300* LEFT-JUSTIFY THE UPPER-CASED INPUT WITHIN ITS OWN FIELD BY
011400* STRIPPING LEADING SPACES - SHIFT-LEFT VIA UNSTRING/STRING
011500 100-LEFT-JUSTIFY.
011600     UNSTRING WS-UPPER-ROLE DELIMITED BY ALL SPACE
011700         INTO WS-TEMP-ROLE.
011800     MOVE WS-TEMP-ROLE TO WS-UPPER-ROLE.
011900 100-EXIT.
012000     EXIT.
012100
012200 100-LEFT-JUSTIFY-OUT.
012300     UNSTRING RN-OUTPUT-ROLE DELIMITED BY ALL SPACE
012400         INTO WS-TEMP-ROLE-OUT.
012500     MOVE WS-TEMP-ROLE-OUT TO RN-OUTPUT-ROLE.
012600 100-LJO-EXIT.
012700     EXIT.
