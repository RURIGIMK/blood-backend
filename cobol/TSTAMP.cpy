000100******************************************************************
000200* TSTAMP   --  CURRENT-TIMESTAMP WORK AREA
000300* COPIED INTO EVERY BATCH PROGRAM THAT STAMPS A RECORD WITH
000400* THE RUN DATE/TIME.  THE REDEFINES BREAKS THE 14-DIGIT
000500* YYYYMMDDHHMMSS STAMP INTO ITS PARTS SO THE CENTURY-WINDOW
000600* LOGIC (SEE EACH PROGRAM'S 050-GET-CURRENT-TS) CAN SET THE
000700* CENTURY FROM THE 2-DIGIT YEAR RETURNED BY ACCEPT FROM DATE
000800******************************************************************
000900*
001000* MAINTENANCE HISTORY
001100* 06/14/86 RH  ORIG     INITIAL VERSION (2-DIGIT YEAR ONLY)
001200* 11/09/98 JWK Y2K-013  ADDED CENTURY WINDOWING - SEE EACH
001300*                       PROGRAM'S 050-GET-CURRENT-TS PARAGRAPH
001400* 01/05/01 SMK CR0360   REVIEWED FOR THE Y2.1K AUDIT - WINDOW
001500*                       LOGIC HOLDS THROUGH 2079, NO CHANGE
001600
001700 01  WS-CURRENT-TS-AREA.
001800     05  WS-CURRENT-TS           PIC 9(14).
001900 01  WS-CURRENT-TS-FIELDS REDEFINES WS-CURRENT-TS-AREA.
002000     05  WS-CURR-CENTURY         PIC 9(02).
002100     05  WS-CURR-YY              PIC 9(02).
002200     05  WS-CURR-MM              PIC 9(02).
002300     05  WS-CURR-DD              PIC 9(02).
002400     05  WS-CURR-HH              PIC 9(02).
002500     05  WS-CURR-MIN             PIC 9(02).
002600     05  WS-CURR-SS              PIC 9(02).
002700
002800 77  WS-DATE-YYMMDD              PIC 9(06).
002900 01  WS-DATE-YYMMDD-FIELDS REDEFINES WS-DATE-YYMMDD.
003000     05  WS-DATE-YY              PIC 9(02).
003100     05  WS-DATE-MMDD            PIC 9(04).
003200 77  WS-TIME-RAW                 PIC 9(08).
