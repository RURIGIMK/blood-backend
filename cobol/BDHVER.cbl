000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BDHVER.
000400 AUTHOR.  M. DELACROIX.
000500 INSTALLATION.  NATIONAL BLOOD SVCS DP CTR.
000600 DATE-WRITTEN.  08/04/86.
000700 DATE-COMPILED.  02/11/99.
000800 SECURITY.  NON-CONFIDENTIAL.
000900******************************************************************
001000* BDHVER - HOSPITAL VERIFICATION RUN - TAKES THE DONATION-ID LIST
001100*
001200*     A HOSPITAL SUBMITS AFTER PHYSICALLY RECEIVING A UNIT,
001300*     LOCATES EACH DONATION ON FILE, AND POSTS ITS QUANTITY
001400*     INTO THE BLOOD-TYPE INVENTORY BUCKET.  A DONATION-ID
001500*     NOT ON FILE IS REJECTED AND COUNTED, NOT ABENDED.
001600*
001700* FILES  - VERIFY (IN)   DONATIONS (IN)
001800*          INVENTORY (IN) / INVENTORY-NEW (OUT)   AUDITLOG (EXTEND)
001900*
002000* CHANGE LOG
002100* 08/04/86 RH  ORIG     INITIAL VERSION
002200* 05/14/92 MD  CR0251   BUCKET NOW CREATED AT ZERO BEFORE THE
002300*                       ADD WHEN THE BLOOD TYPE IS NOT ON FILE
002400* 11/09/98 JWK Y2K-018  CENTURY WINDOWING ADDED TO TIMESTAMP
002500*                       CONSTRUCTION - SEE 060-GET-CURRENT-TS
002600* 02/11/99 JWK Y2K-018  RECOMPILED AND REGRESSION TESTED
002700* 06/03/04 RDP CR0491   POSTED BUCKETS NOW CARRY A LAST-SOURCE
002800*                       INDICATOR SO A BALANCE CAN BE TRACED
002900*                       BACK TO THE RUN THAT TOUCHED IT LAST
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT VERIFY         ASSIGN TO UT-S-VERIFY
004100         ORGANIZATION IS SEQUENTIAL
004200         FILE STATUS IS WS-VERIFY-STATUS.
004300     SELECT DONATIONS      ASSIGN TO UT-S-DONATE
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS IS WS-DONATIONS-STATUS.
004600     SELECT INVENTORY      ASSIGN TO UT-S-INVENT
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS WS-INVENTORY-STATUS.
004900     SELECT INVENTORY-NEW  ASSIGN TO UT-S-INVNEW
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS WS-INVNEW-STATUS.
005200     SELECT AUDITLOG       ASSIGN TO UT-S-AUDITLOG
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS WS-AUDITLOG-STATUS.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  VERIFY
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 20 CHARACTERS.
006100 COPY VERFTXN.
006200
006300 FD  DONATIONS
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 50 CHARACTERS.
006600 COPY DONMSTR.
006700
006800 FD  INVENTORY
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 50 CHARACTERS.
007100 COPY INVMSTR.
007200
007300 FD  INVENTORY-NEW
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 50 CHARACTERS.
007600 01  INVENTORY-NEW-REC           PIC X(50).
007700
007800 FD  AUDITLOG
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 170 CHARACTERS.
008100 COPY AUDREC.
008200
008300 WORKING-STORAGE SECTION.
008400 COPY TSTAMP.
008500 COPY ABENDREC.
008600
008700 01  WS-FILE-STATUSES.
008800     05  WS-VERIFY-STATUS         PIC X(02) VALUE '00'.
008900     05  WS-DONATIONS-STATUS      PIC X(02) VALUE '00'.
009000     05  WS-INVENTORY-STATUS      PIC X(02) VALUE '00'.
009100     05  WS-INVNEW-STATUS         PIC X(02) VALUE '00'.
009200     05  WS-AUDITLOG-STATUS       PIC X(02) VALUE '00'.
009300     05  FILLER                   PIC X(05) VALUE SPACES.
009400 01  WS-FILE-STATUSES-R REDEFINES WS-FILE-STATUSES.
009500     05  WS-ALL-FILE-STATUSES     PIC X(15).
009600
009700 01  WS-EOF-SWITCHES.
009800     05  WS-EOF-VERIFY-SW         PIC X(01) VALUE 'N'.
009900         88  WS-NO-MORE-VERIFYS   VALUE 'Y'.
010000     05  WS-EOF-DONATE-SW         PIC X(01) VALUE 'N'.
010100         88  WS-NO-MORE-DONATIONS VALUE 'Y'.
010200     05  WS-EOF-INVENT-SW         PIC X(01) VALUE 'N'.
010300         88  WS-NO-MORE-INVENTORY VALUE 'Y'.
010400     05  WS-EOF-AUDIT-SW          PIC X(01) VALUE 'N'.
010500         88  WS-NO-MORE-AUDITLOG  VALUE 'Y'.
010600     05  FILLER                   PIC X(12) VALUE SPACES.
010700 01  WS-EOF-SWITCHES-R REDEFINES WS-EOF-SWITCHES.
010800     05  WS-EOF-ALL-FLAGS         PIC X(16).
010900
011000 01  WS-FOUND-SWITCHES.
011100     05  WS-DONATE-FOUND-SW       PIC X(01) VALUE 'N'.
011200         88  WS-DONATE-WAS-FOUND  VALUE 'Y'.
011300     05  WS-INVENT-FOUND-SW       PIC X(01) VALUE 'N'.
011400         88  WS-INVENT-WAS-FOUND  VALUE 'Y'.
011500     05  FILLER                   PIC X(18) VALUE SPACES.
011600
011700 77  WS-DONATION-COUNT        PIC S9(05) COMP VALUE ZERO.
011800 77  WS-INVENTORY-COUNT       PIC S9(05) COMP VALUE ZERO.
011900 77  WS-DONATION-IDX          PIC S9(05) COMP VALUE ZERO.
012000 77  WS-INVENT-IDX            PIC S9(05) COMP VALUE ZERO.
012100 77  WS-NEXT-AUDIT-ID         PIC S9(09) COMP VALUE ZERO.
012200 77  WS-VERIFYS-READ          PIC S9(07) COMP VALUE ZERO.
012300 77  WS-VERIFYS-POSTED        PIC S9(07) COMP VALUE ZERO.
012400 77  WS-VERIFYS-REJECTED      PIC S9(07) COMP VALUE ZERO.
012500
012600 01  WS-AUDIT-FIELDS.
012700     05  WS-AUDIT-EVENT-TYPE      PIC X(25).
012800     05  WS-AUDIT-DESC            PIC X(100).
012900     05  WS-AUDIT-USER-ID         PIC 9(09).
013000     05  FILLER                   PIC X(10) VALUE SPACES.
013100
013200******************************************************************
013300* WORKING-STORAGE COPY OF THE DONATION MASTER, LOADED ONCE
013400* AT HOUSEKEEPING SO EACH VERIFICATION TRANSACTION CAN BE
013500* RESOLVED BY A TABLE SCAN (DONATIONS CARRIES NO KEY ON
013600* THIS SYSTEM, THE SAME LIMITATION THAT DROVE BDMATCH TO
013700* LOAD THE USER MASTER INTO A TABLE) - AND OF THE INVENTORY
013800* MASTER, UPDATED IN PLACE AND SPUN BACK OUT AT CLEANUP.
013900******************************************************************
014000 01  WS-DONATION-TABLE.
014100     05  DT-ENTRY OCCURS 5000 TIMES INDEXED BY DT-IDX.
014200         10  DT-DON-ID            PIC 9(09).
014300         10  DT-DONOR-ID          PIC 9(09).
014400         10  DT-BLOOD-TYPE        PIC X(03).
014500         10  DT-QUANTITY          PIC 9(04).
014600         10  DT-DONATION-TS       PIC 9(14).
014700         10  DT-DONATION-TS-R REDEFINES DT-DONATION-TS.
014800             15  DT-DONATION-DATE PIC 9(08).
014900             15  DT-DONATION-TIME PIC 9(06).
015000         10  FILLER               PIC X(05).
015100
015200 01  WS-INVENTORY-TABLE.
015300     05  IT-ENTRY OCCURS 20 TIMES INDEXED BY IT-IDX.
015400         10  IT-BLOOD-TYPE        PIC X(03).
015500         10  IT-QUANTITY          PIC 9(07).
015600         10  IT-UPDATED-TS        PIC 9(14).
015700         10  IT-UPDATED-TS-R REDEFINES IT-UPDATED-TS.
015800             15  IT-UPDATED-DATE  PIC 9(08).
015900             15  IT-UPDATED-TIME  PIC 9(06).
016000         10  FILLER               PIC X(05).
016100
016200 LINKAGE SECTION.
016300
016400 PROCEDURE DIVISION.
016500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016600     PERFORM 100-MAINLINE THRU 100-EXIT.
016700     PERFORM 900-CLEANUP THRU 900-EXIT.
016800     STOP RUN.
016900
017000******************************************************************
017100* 000-HOUSEKEEPING THRU 000-EXIT
017200******************************************************************
017300 000-HOUSEKEEPING.
017400     DISPLAY 'BDHVER - HOSPITAL VERIFICATION RUN STARTING'.
017500     PERFORM 060-GET-CURRENT-TS THRU 060-EXIT.
017600
017700     OPEN INPUT DONATIONS.
017800     IF WS-DONATIONS-STATUS NOT = '00'
017900         MOVE '000-HOUSEKEEPING' TO PARA-NAME
018000         MOVE 'DONATIONS OPEN INPUT FAILED'  TO ABEND-REASON
018100         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
018200     END-IF.
018300     PERFORM 050-LOAD-DONATION-TABLE THRU 050-EXIT
018400         UNTIL WS-NO-MORE-DONATIONS.
018500     CLOSE DONATIONS.
018600
018700     OPEN INPUT INVENTORY.
018800     PERFORM 055-LOAD-INVENTORY-TABLE THRU 055-EXIT
018900         UNTIL WS-NO-MORE-INVENTORY.
019000     CLOSE INVENTORY.
019100
019200     OPEN INPUT AUDITLOG.
019300     PERFORM 070-FIND-MAX-AUDIT-ID THRU 070-EXIT
019400         UNTIL WS-NO-MORE-AUDITLOG.
019500     CLOSE AUDITLOG.
019600
019700     OPEN INPUT VERIFY.
019800     IF WS-VERIFY-STATUS NOT = '00'
019900         MOVE '000-HOUSEKEEPING' TO PARA-NAME
020000         MOVE 'VERIFY OPEN INPUT FAILED'  TO ABEND-REASON
020100         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
020200     END-IF.
020300     OPEN EXTEND AUDITLOG.
020400     OPEN OUTPUT INVENTORY-NEW.
020500
020600     READ VERIFY
020700         AT END MOVE 'Y' TO WS-EOF-VERIFY-SW
020800     END-READ.
020900 000-EXIT.
021000     EXIT.
021100
021200******************************************************************
021300* 050-LOAD-DONATION-TABLE THRU 050-EXIT
021400******************************************************************
021500 050-LOAD-DONATION-TABLE.
021600     READ DONATIONS
021700         AT END MOVE 'Y' TO WS-EOF-DONATE-SW
021800         NOT AT END
021900             ADD 1 TO WS-DONATION-COUNT
022000             SET DT-IDX TO WS-DONATION-COUNT
022100             MOVE DON-DON-ID      TO DT-DON-ID (DT-IDX)
022200             MOVE DON-DONOR-ID    TO DT-DONOR-ID (DT-IDX)
022300             MOVE DON-BLOOD-TYPE  TO DT-BLOOD-TYPE (DT-IDX)
022400             MOVE DON-QUANTITY    TO DT-QUANTITY (DT-IDX)
022500             MOVE DON-DONATION-TS TO DT-DONATION-TS (DT-IDX)
022600     END-READ.
022700 050-EXIT.
022800     EXIT.
022900
023000 055-LOAD-INVENTORY-TABLE.
023100     READ INVENTORY
023200         AT END MOVE 'Y' TO WS-EOF-INVENT-SW
023300         NOT AT END
023400             ADD 1 TO WS-INVENTORY-COUNT
023500             SET IT-IDX TO WS-INVENTORY-COUNT
023600             MOVE INV-BLOOD-TYPE TO IT-BLOOD-TYPE (IT-IDX)
023700             MOVE INV-QUANTITY   TO IT-QUANTITY (IT-IDX)
023800             MOVE INV-UPDATED-TS TO IT-UPDATED-TS (IT-IDX)
023900     END-READ.
024000 055-EXIT.
024100     EXIT.
024200
024300******************************************************************
024400* 060-GET-CURRENT-TS - CENTURY-WINDOWED RUN TIMESTAMP
024500******************************************************************
024600 060-GET-CURRENT-TS.
024700     ACCEPT WS-DATE-YYMMDD FROM DATE.
024800     ACCEPT WS-TIME-RAW FROM TIME.
024900     IF WS-DATE-YY < 50
025000         MOVE 20 TO WS-CURR-CENTURY
025100     ELSE
025200         MOVE 19 TO WS-CURR-CENTURY
025300     END-IF.
025400     MOVE WS-DATE-YY        TO WS-CURR-YY.
025500     MOVE WS-DATE-MMDD(1:2) TO WS-CURR-MM.
025600     MOVE WS-DATE-MMDD(3:2) TO WS-CURR-DD.
025700     MOVE WS-TIME-RAW(1:2)  TO WS-CURR-HH.
025800     MOVE WS-TIME-RAW(3:2)  TO WS-CURR-MIN.
025900     MOVE WS-TIME-RAW(5:2)  TO WS-CURR-SS.
026000 060-EXIT.
026100     EXIT.
026200
026300 070-FIND-MAX-AUDIT-ID.
026400     READ AUDITLOG
026500         AT END MOVE 'Y' TO WS-EOF-AUDIT-SW
026600         NOT AT END
026700             IF AUD-AUDIT-ID > WS-NEXT-AUDIT-ID
026800                 MOVE AUD-AUDIT-ID TO WS-NEXT-AUDIT-ID
026900             END-IF
027000     END-READ.
027100 070-EXIT.
027200     EXIT.
027300
027400******************************************************************
027500* 100-MAINLINE THRU 100-EXIT - ONE ITERATION PER VERIFY TRAN
027600******************************************************************
027700 100-MAINLINE.
027800     PERFORM 110-PROCESS-ONE-VERIFY THRU 110-EXIT
027900         UNTIL WS-NO-MORE-VERIFYS.
028000 100-EXIT.
028100     EXIT.
028200
028300 110-PROCESS-ONE-VERIFY.
028400     ADD 1 TO WS-VERIFYS-READ.
028500     PERFORM 200-SEARCH-RTN THRU 200-EXIT.
028600     PERFORM 225-POST-ONE-VERIFY-RTN THRU 225-EXIT.
028700     READ VERIFY
028800         AT END MOVE 'Y' TO WS-EOF-VERIFY-SW
028900     END-READ.
029000 110-EXIT.
029100     EXIT.
029200
029300******************************************************************
029400* 225-POST-ONE-VERIFY-RTN - DONATION NOT ON FILE IS REJECTED
029500* AND COUNTED; OTHERWISE THE UNITS ARE POSTED TO INVENTORY
029600******************************************************************
029700 225-POST-ONE-VERIFY-RTN.
029800     IF NOT WS-DONATE-WAS-FOUND
029900         DISPLAY 'BDHVER - REJECT - DONATION NOT FOUND - '
030000             VER-DON-ID
030100         ADD 1 TO WS-VERIFYS-REJECTED
030200         GO TO 225-EXIT.
030300
030400     PERFORM 300-POST-INVENTORY THRU 300-EXIT.
030500     MOVE 'DONATION_VERIFIED' TO WS-AUDIT-EVENT-TYPE.
030600     STRING 'DONATION VERIFIED FOR DONATION ' VER-DON-ID
030700         DELIMITED BY SIZE INTO WS-AUDIT-DESC.
030800     MOVE DT-DONOR-ID (WS-DONATION-IDX) TO WS-AUDIT-USER-ID.
030900     PERFORM 600-WRITE-AUDIT-RTN THRU 600-EXIT.
031000     ADD 1 TO WS-VERIFYS-POSTED.
031100 225-EXIT.
031200     EXIT.
031300
031400******************************************************************
031500* 200-SEARCH-RTN - LOCATE THE DONATION BY ID
031600******************************************************************
031700 200-SEARCH-RTN.
031800     SET WS-DONATION-IDX TO ZERO.
031900     MOVE 'N' TO WS-DONATE-FOUND-SW.
032000     PERFORM 210-SCAN-ONE-DONATION THRU 210-EXIT
032100         VARYING DT-IDX FROM 1 BY 1 UNTIL DT-IDX > WS-DONATION-COUNT
032200             OR WS-DONATE-WAS-FOUND.
032300 200-EXIT.
032400     EXIT.
032500
032600 210-SCAN-ONE-DONATION.
032700     IF DT-DON-ID (DT-IDX) = VER-DON-ID
032800         SET WS-DONATION-IDX TO DT-IDX
032900         MOVE 'Y' TO WS-DONATE-FOUND-SW
033000     END-IF.
033100 210-EXIT.
033200     EXIT.
033300
033400******************************************************************
033500* 300-POST-INVENTORY - CREATE THE BUCKET AT ZERO IF THE
033600* BLOOD TYPE IS NOT YET ON FILE, THEN ADD THE UNITS
033700******************************************************************
033800 300-POST-INVENTORY.
033900     SET WS-INVENT-IDX TO ZERO.
034000     MOVE 'N' TO WS-INVENT-FOUND-SW.
034100     PERFORM 310-SCAN-ONE-BUCKET THRU 310-EXIT
034200         VARYING IT-IDX FROM 1 BY 1 UNTIL IT-IDX > WS-INVENTORY-COUNT
034300             OR WS-INVENT-WAS-FOUND.
034400     IF NOT WS-INVENT-WAS-FOUND
034500         ADD 1 TO WS-INVENTORY-COUNT
034600         SET IT-IDX TO WS-INVENTORY-COUNT
034700         MOVE DT-BLOOD-TYPE (WS-DONATION-IDX) TO IT-BLOOD-TYPE (IT-IDX)
034800         MOVE ZERO TO IT-QUANTITY (IT-IDX)
034900         SET WS-INVENT-IDX TO IT-IDX
035000     END-IF.
035100     ADD DT-QUANTITY (WS-DONATION-IDX) TO IT-QUANTITY (WS-INVENT-IDX).
035200     MOVE WS-CURRENT-TS TO IT-UPDATED-TS (WS-INVENT-IDX).
035300 300-EXIT.
035400     EXIT.
035500
035600 310-SCAN-ONE-BUCKET.
035700     IF IT-BLOOD-TYPE (IT-IDX) = DT-BLOOD-TYPE (WS-DONATION-IDX)
035800         SET WS-INVENT-IDX TO IT-IDX
035900         MOVE 'Y' TO WS-INVENT-FOUND-SW
036000     END-IF.
036100 310-EXIT.
036200     EXIT.
036300
036400******************************************************************
036500* 600-WRITE-AUDIT-RTN - COMMON AUDIT RECORD WRITER
036600******************************************************************
036700 600-WRITE-AUDIT-RTN.
036800     ADD 1 TO WS-NEXT-AUDIT-ID.
036900     MOVE WS-NEXT-AUDIT-ID    TO AUD-AUDIT-ID.
037000     MOVE WS-AUDIT-EVENT-TYPE TO AUD-EVENT-TYPE.
037100     MOVE WS-AUDIT-DESC       TO AUD-DESCRIPTION.
037200     MOVE WS-AUDIT-USER-ID    TO AUD-USER-ID.
037300     MOVE WS-CURRENT-TS       TO AUD-EVENT-TS.
037400     WRITE AUDIT-LOG-REC.
037500 600-EXIT.
037600     EXIT.
037700
037800******************************************************************
037900* 900-CLEANUP - SPIN THE INVENTORY TABLE BACK OUT
038000******************************************************************
038100 900-CLEANUP.
038200     PERFORM 910-WRITE-ONE-BUCKET THRU 910-EXIT
038300         VARYING IT-IDX FROM 1 BY 1 UNTIL IT-IDX > WS-INVENTORY-COUNT.
038400     CLOSE VERIFY INVENTORY-NEW AUDITLOG.
038500     DISPLAY 'BDHVER - VERIFICATIONS READ     = ' WS-VERIFYS-READ.
038600     DISPLAY 'BDHVER - VERIFICATIONS POSTED   = ' WS-VERIFYS-POSTED.
038700     DISPLAY 'BDHVER - VERIFICATIONS REJECTED = ' WS-VERIFYS-REJECTED.
038800     DISPLAY 'BDHVER - HOSPITAL VERIFICATION RUN COMPLETE'.
038900 900-EXIT.
039000     EXIT.
039100
039200 910-WRITE-ONE-BUCKET.
039300     MOVE IT-BLOOD-TYPE (IT-IDX) TO INV-BLOOD-TYPE.
039400     MOVE IT-QUANTITY (IT-IDX)   TO INV-QUANTITY.
039500     MOVE IT-UPDATED-TS (IT-IDX) TO INV-UPDATED-TS.
039600     SET INV-SRC-VERIFY TO TRUE.
039700     MOVE INVENTORY-MASTER-REC TO INVENTORY-NEW-REC.
039800     WRITE INVENTORY-NEW-REC.
039900 910-EXIT.
040000     EXIT.
040100
040200******************************************************************
040300* 1000-ABEND-RTN - COMMON FORCED-ABEND TRIP
040400******************************************************************
040500 1000-ABEND-RTN.
040600     MOVE 'BDHVER' TO ABEND-PGM-ID.
040700     MOVE PARA-NAME TO ABR-PARA-NAME-O.
040800     MOVE ABEND-PGM-ID TO ABR-PGM-ID-O.
040900     MOVE ABEND-REASON TO ABR-REASON-O.
041000     MOVE EXPECTED-VAL TO ABR-EXPECTED-O.
041100     MOVE ACTUAL-VAL TO ABR-ACTUAL-O.
041200     DISPLAY ABEND-REC.
041300     DIVIDE ZERO-VAL INTO ONE-VAL.
041400 1000-EXIT.
041500     EXIT.
