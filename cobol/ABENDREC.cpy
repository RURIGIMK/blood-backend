000100******************************************************************
000200* ABENDREC --  COMMON ABEND WORK AREA AND FORCED-ABEND TRIP
000300* COPIED INTO EVERY BATCH PROGRAM'S WORKING-STORAGE; THE
000400* 1000-ABEND-RTN IN EACH PROGRAM WRITES ABEND-REC TO SYSOUT
000500* THEN DIVIDES BY ZERO-VAL TO FORCE A VISIBLE SYSTEM ABEND
000600******************************************************************
000700*
000800* MAINTENANCE HISTORY
000900* 06/14/86 RH  ORIG     INITIAL VERSION, COMMON TO ALL JOBS
001000* 02/17/06 CAH CR0505   REVIEWED AFTER AN OPERATOR MISREAD A
001100*                       DUMP - EXPECTED-VAL/ACTUAL-VAL RANGES
001200*                       ALREADY COVER THE LARGEST ID IN USE
001300
001400 01  ABEND-WORK-AREA.
001500     05  PARA-NAME               PIC X(20)  VALUE SPACES.
001600     05  ABEND-PGM-ID            PIC X(08)  VALUE SPACES.
001700     05  ABEND-REASON            PIC X(40)  VALUE SPACES.
001800     05  EXPECTED-VAL            PIC S9(9)  COMP-3 VALUE ZERO.
001900     05  ACTUAL-VAL              PIC S9(9)  COMP-3 VALUE ZERO.
002000     05  FILLER                  PIC X(10).
002100
002200 01  ABEND-REC.
002300     05  FILLER                  PIC X(01)  VALUE '*'.
002400     05  ABR-PGM-ID-O            PIC X(08).
002500     05  FILLER                  PIC X(01)  VALUE SPACE.
002600     05  ABR-PARA-NAME-O         PIC X(20).
002700     05  FILLER                  PIC X(01)  VALUE SPACE.
002800     05  ABR-REASON-O            PIC X(40).
002900     05  FILLER                  PIC X(01)  VALUE SPACE.
003000     05  ABR-EXPECTED-O          PIC -(9)9.
003100     05  FILLER                  PIC X(01)  VALUE SPACE.
003200     05  ABR-ACTUAL-O            PIC -(9)9.
003300     05  FILLER                  PIC X(13)  VALUE SPACES.
003400
003500 01  ZERO-ONE-DIVIDE-AREA.
003600     05  ZERO-VAL                PIC S9(1) COMP VALUE ZERO.
003700     05  ONE-VAL                 PIC S9(1) COMP VALUE 1.
