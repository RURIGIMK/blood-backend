000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BDMATCH.
000400 AUTHOR.  T. OKONKWO.
000500 INSTALLATION.  NATIONAL BLOOD SVCS DP CTR.
000600 DATE-WRITTEN.  07/29/86.
000700 DATE-COMPILED.  02/11/99.
000800 SECURITY.  NON-CONFIDENTIAL.
000900******************************************************************
001000* BDMATCH - NIGHTLY MATCHING RUN - PAIRS PENDING BLOOD REQUESTS WITH
001100*
001200*     THE LONGEST-WAITING AVAILABLE DONOR OF A COMPATIBLE BLOOD
001300*     TYPE.  WRITES ONE MATCH RECORD PER SUCCESSFUL PAIRING, FLAGS
001400*     THE DONOR UNAVAILABLE ONCE NOTIFIED, AND PRODUCES THE
001500*     MATCHING SUMMARY AND DONOR NOTIFICATION SECTIONS OF THE
001600*     NIGHTLY RUN REPORT.
001700*
001800* FILES  - REQUESTS (I-O)   USERS (IN)   USERS-NEW (OUT)
001900*          MATCHES (OUT)   AUDITLOG (IN THEN EXTEND)   RUNRPT (OUT)
002000*
002100* CHANGE LOG
002200* 07/29/86 RH  ORIG     INITIAL VERSION - ONE REQUEST TYPE,
002300*                       FIRST-FOUND DONOR (NO WAIT-TIME ORDER)
002400* 04/18/91 MD  CR0233   ADDED EARLIEST-REGISTERED DONOR SELECTION
002500*                       AND THE DONOR NOTIFICATION REPORT SECTION
002600* 09/02/94 MD  CR0301   SKIP NOTIFICATION WHEN DONOR HAS NO
002700*                       E-MAIL ADDRESS ON FILE - LOG MATCH_EMAIL_
002800*                       FAILED INSTEAD OF ABENDING THE RUN
002900* 11/09/98 JWK Y2K-017  CENTURY WINDOWING ADDED TO TIMESTAMP
003000*                       CONSTRUCTION - SEE 050-GET-CURRENT-TS
003100* 02/11/99 JWK Y2K-017  RECOMPILED AND REGRESSION TESTED
003200* 08/11/03 RDP REQ0347  DONOR NOTIFICATION NOW CARRIES THE
003300*                       CONFIRMATION REFERENCE, LOCATION AND
003400*                       COORDINATE TEXT, PLUS A HAVERSINE
003500*                       DISTANCE LINE VIA BDDIST - HOSPITALS
003600*                       WANTED MORE TO GO ON THAN A NAME AND
003700*                       A BLOOD TYPE WHEN THE PHONE RINGS
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT REQUESTS    ASSIGN TO UT-S-REQUEST
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS WS-REQUESTS-STATUS.
005100     SELECT USERS       ASSIGN TO UT-S-USERS
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS WS-USERS-STATUS.
005400     SELECT USERS-NEW   ASSIGN TO UT-S-USRNEW
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS WS-USRNEW-STATUS.
005700     SELECT MATCHES     ASSIGN TO UT-S-MATCHES
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS WS-MATCHES-STATUS.
006000     SELECT AUDITLOG    ASSIGN TO UT-S-AUDITLOG
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS WS-AUDITLOG-STATUS.
006300     SELECT RUNRPT      ASSIGN TO UT-S-RUNRPT
006400         ORGANIZATION IS SEQUENTIAL.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  REQUESTS
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 180 CHARACTERS.
007100 COPY REQMSTR.
007200
007300 FD  USERS
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 200 CHARACTERS.
007600 COPY USRMSTR.
007700
007800 FD  USERS-NEW
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 200 CHARACTERS.
008100 01  USER-NEW-REC                PIC X(200).
008200
008300 FD  MATCHES
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 80 CHARACTERS.
008600 COPY MATMSTR.
008700
008800 FD  AUDITLOG
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 170 CHARACTERS.
009100 COPY AUDREC.
009200
009300 FD  RUNRPT
009400     LABEL RECORDS ARE OMITTED
009500     RECORD CONTAINS 132 CHARACTERS.
009600 01  RUNRPT-LINE                 PIC X(132).
009700
009800 WORKING-STORAGE SECTION.
009900 COPY TSTAMP.
010000 COPY ABENDREC.
010100
010200 01  WS-FILE-STATUSES.
010300     05  WS-REQUESTS-STATUS       PIC X(02) VALUE '00'.
010400     05  WS-USERS-STATUS          PIC X(02) VALUE '00'.
010500     05  WS-USRNEW-STATUS         PIC X(02) VALUE '00'.
010600     05  WS-MATCHES-STATUS        PIC X(02) VALUE '00'.
010700     05  WS-AUDITLOG-STATUS       PIC X(02) VALUE '00'.
010800     05  FILLER                   PIC X(05) VALUE SPACES.
010900 01  WS-FILE-STATUSES-R REDEFINES WS-FILE-STATUSES.
011000     05  WS-ALL-FILE-STATUSES     PIC X(15).
011100
011200 77  WS-EOF-REQUESTS-SW        PIC X(01) VALUE 'N'.
011300     88  WS-NO-MORE-REQUESTS   VALUE 'Y'.
011400 77  WS-EOF-USERS-SW          PIC X(01) VALUE 'N'.
011500     88  WS-NO-MORE-USERS      VALUE 'Y'.
011600 77  WS-EOF-AUDITLOG-SW       PIC X(01) VALUE 'N'.
011700     88  WS-NO-MORE-AUDITLOG   VALUE 'Y'.
011800 77  WS-COMPAT-SW             PIC X(01) VALUE 'N'.
011900     88  WS-TYPE-COMPATIBLE    VALUE 'Y'.
012000 77  WS-COMPAT-FOUND-SW       PIC X(01) VALUE 'N'.
012100     88  WS-COMPAT-FOUND       VALUE 'Y'.
012200
012300 77  WS-USER-COUNT            PIC S9(05) COMP VALUE ZERO.
012400 77  WS-HOLD-IDX              PIC S9(05) COMP VALUE ZERO.
012500 77  WS-HOLD-TS               PIC 9(14)       VALUE ZERO.
012600 77  WS-NEXT-MATCH-ID         PIC S9(09) COMP VALUE ZERO.
012700 77  WS-NEXT-AUDIT-ID         PIC S9(09) COMP VALUE ZERO.
012800 77  WS-REQUESTS-READ         PIC S9(07) COMP VALUE ZERO.
012900 77  WS-REQUESTS-MATCHED      PIC S9(07) COMP VALUE ZERO.
013000 77  WS-REQUESTS-UNMATCHED    PIC S9(07) COMP VALUE ZERO.
013100 77  WS-NOTIFICATIONS-SENT    PIC S9(07) COMP VALUE ZERO.
013200 77  WS-NOTIFICATIONS-FAILED  PIC S9(07) COMP VALUE ZERO.
013300 77  WS-LINE-COUNT            PIC S9(03) COMP VALUE ZERO.
013400 77  WS-PAGE-COUNT            PIC S9(03) COMP VALUE ZERO.
013500
013600 01  WS-AUDIT-FIELDS.
013700     05  WS-AUDIT-EVENT-TYPE      PIC X(25).
013800     05  WS-AUDIT-DESC            PIC X(100).
013900     05  WS-AUDIT-USER-ID         PIC 9(09).
014000     05  FILLER                   PIC X(10) VALUE SPACES.
014100
014200******************************************************************
014300* IN-MEMORY COPY OF THE USER MASTER - LOADED AT HOUSEKEEPING
014400* AND SCANNED ONCE PER REQUEST FOR THE LONGEST-WAITING
014500* COMPATIBLE DONOR.  UPDATES (AVAILABLE FLAG) ARE MADE IN
014600* PLACE HERE AND THE WHOLE TABLE IS SPUN BACK OUT TO
014700* USERS-NEW AT 900-CLEANUP - THE SHOP'S USUAL OLD-MASTER/
014800* NEW-MASTER TECHNIQUE, APPLIED IN WORKING STORAGE SINCE
014900* USERS HAS NO ALTERNATE KEY TO REWRITE BY.
015000******************************************************************
015100 01  WS-USER-TABLE.
015200     05  UT-ENTRY OCCURS 2000 TIMES INDEXED BY UT-IDX.
015300         10  UT-USER-ID           PIC 9(09).
015400         10  UT-USERNAME          PIC X(20).
015500         10  UT-FULL-NAME         PIC X(30).
015600         10  UT-EMAIL             PIC X(40).
015700         10  UT-BLOOD-TYPE        PIC X(03).
015800         10  UT-ROLE              PIC X(10).
015900         10  UT-AVAILABLE         PIC X(01).
016000         10  UT-LATITUDE          PIC S9(03)V9(06).
016100         10  UT-LONGITUDE         PIC S9(04)V9(06).
016200         10  UT-LOC-DESC          PIC X(30).
016300         10  UT-CREATED-TS        PIC 9(14).
016400         10  UT-CREATED-TS-R REDEFINES UT-CREATED-TS.
016500             15  UT-CREATED-DATE  PIC 9(08).
016600             15  UT-CREATED-TIME  PIC 9(06).
016700         10  FILLER               PIC X(05).
016800
016900******************************************************************
017000* BLOOD-TYPE COMPATIBILITY CHART - ONE ENTRY PER REQUEST
017100* BLOOD TYPE, HOLDING THE LIST OF DONOR TYPES THAT MAY
017200* SATISFY IT.  LOADED VIA THE FILLER/REDEFINES TRICK SO THE
017300* TABLE CAN BE SEARCHED BY REQUEST TYPE AND THE DONOR LIST
017400* WALKED AS A NESTED OCCURS.
017500******************************************************************
017600 01  WS-COMPAT-TABLE-VALUES.
017700     05  FILLER               PIC X(27)  VALUE
017800         'O- O-                      '.
017900     05  FILLER               PIC X(27)  VALUE
018000         'O+ O- O+                   '.
018100     05  FILLER               PIC X(27)  VALUE
018200         'A- O- A-                   '.
018300     05  FILLER               PIC X(27)  VALUE
018400         'A+ O- O+ A- A+             '.
018500     05  FILLER               PIC X(27)  VALUE
018600         'B- O- B-                   '.
018700     05  FILLER               PIC X(27)  VALUE
018800         'B+ O- O+ B- B+             '.
018900     05  FILLER               PIC X(27)  VALUE
019000         'AB-O- A- B- AB-            '.
019100     05  FILLER               PIC X(27)  VALUE
019200         'AB+O- O+ A- A+ B- B+ AB-AB+'.
019300 01  WS-COMPAT-TABLE REDEFINES WS-COMPAT-TABLE-VALUES.
019400     05  CPT-ENTRY OCCURS 8 TIMES INDEXED BY CPT-IDX.
019500         10  CPT-REQ-TYPE         PIC X(03).
019600         10  CPT-DONOR-LIST.
019700             15  CPT-DONOR-TYPE OCCURS 8 TIMES
019800                         INDEXED BY CPT-DIDX
019900                                  PIC X(03).
020000
020100 01  WS-RPT-HEADING-1.
020200     05  FILLER                   PIC X(40) VALUE
020300         'NATIONAL BLOOD SVCS DP CTR'.
020400     05  FILLER                   PIC X(40) VALUE
020500         'NIGHTLY MATCHING RUN'.
020600     05  FILLER                   PIC X(12) VALUE 'PAGE'.
020700     05  WS-RPT-PAGE-O            PIC ZZ9.
020800     05  FILLER                   PIC X(37) VALUE SPACES.
020900 01  WS-RPT-HEADING-2.
021000     05  FILLER                   PIC X(40) VALUE
021100         'SECTION 1 - MATCHING SUMMARY'.
021200     05  FILLER                   PIC X(92) VALUE SPACES.
021300 01  WS-RPT-DETAIL-1.
021400     05  FILLER                   PIC X(01) VALUE SPACE.
021500     05  WS-RD1-REQ-ID-O          PIC Z(8)9.
021600     05  FILLER                   PIC X(02) VALUE SPACES.
021700     05  WS-RD1-BLOOD-TYPE-O      PIC X(03).
021800     05  FILLER                   PIC X(02) VALUE SPACES.
021900     05  WS-RD1-DONOR-ID-O        PIC Z(8)9.
022000     05  FILLER                   PIC X(02) VALUE SPACES.
022100     05  WS-RD1-RESULT-O          PIC X(20).
022200     05  FILLER                   PIC X(63) VALUE SPACES.
022300 01  WS-RPT-HEADING-3.
022400     05  FILLER                   PIC X(40) VALUE
022500         'SECTION 2 - DONOR NOTIFICATIONS'.
022600     05  FILLER                   PIC X(92) VALUE SPACES.
022700 01  WS-RPT-DETAIL-2.
022800     05  FILLER                   PIC X(01) VALUE SPACE.
022900     05  WS-RD2-DONOR-NAME-O      PIC X(30).
023000     05  FILLER                   PIC X(01) VALUE SPACE.
023100     05  WS-RD2-TEXT-O            PIC X(90).
023200     05  FILLER                   PIC X(10) VALUE SPACES.
023300 01  WS-RPT-DETAIL-2B.
023400     05  FILLER                   PIC X(08) VALUE SPACES.
023500     05  WS-RD2B-TEXT-O           PIC X(124).
023600 01  WS-RPT-DETAIL-2C.
023700     05  FILLER                   PIC X(08) VALUE SPACES.
023800     05  WS-RD2C-TEXT-O           PIC X(124).
023900*
024000* WORK AREA FOR BUILDING THE SECTION-2 CONTINUATION LINES -
024100* REQ0347 ADDED THE CONFIRMATION REFERENCE, LOCATION AND
024200* COORDINATE TEXT TO THE DONOR NOTIFICATION DETAIL; REQ0347
024300* ALSO WIRED IN THE BDDIST HAVERSINE UTILITY FOR A DONOR-TO-
024400* HOSPITAL DISTANCE FIGURE WHEN BOTH POINTS ARE ON FILE.
024500*
024600 01  WS-RD2B-WORK.
024700     05  WS-RD2B-PTR              PIC S9(03) COMP VALUE 1.
024800     05  WS-RD2B-LAT-O            PIC -999.999999.
024900     05  WS-RD2B-LON-O            PIC -9999.999999.
025000     05  WS-RD2C-PTR              PIC S9(03) COMP VALUE 1.
025100     05  WS-RD2C-DIST-O           PIC ZZZZ9.999.
025200     05  FILLER                   PIC X(05) VALUE SPACES.
025300
025400 01  WS-DISTANCE-CALC-REC.
025500     05  WS-DC-LAT1               PIC S9(03)V9(06).
025600     05  WS-DC-LON1               PIC S9(04)V9(06).
025700     05  WS-DC-LAT2               PIC S9(03)V9(06).
025800     05  WS-DC-LON2               PIC S9(04)V9(06).
025900     05  WS-DC-RESULT-KM          PIC S9(07)V9(03).
026000     05  FILLER                   PIC X(05) VALUE SPACES.
026100 77  WS-DC-RETURN-CODE            PIC S9(04) COMP VALUE ZERO.
026200 01  WS-RPT-TOTALS.
026300     05  FILLER                   PIC X(20) VALUE
026400         'REQUESTS READ ..... '.
026500     05  WS-RT-READ-O             PIC Z(6)9.
026600     05  FILLER                   PIC X(20) VALUE
026700         '   MATCHED ....... '.
026800     05  WS-RT-MATCHED-O          PIC Z(6)9.
026900     05  FILLER                   PIC X(20) VALUE
027000         '   UNMATCHED ..... '.
027100     05  WS-RT-UNMATCHED-O        PIC Z(6)9.
027200     05  FILLER                   PIC X(39) VALUE SPACES.
027300
027400 LINKAGE SECTION.
027500
027600 PROCEDURE DIVISION.
027700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027800     PERFORM 100-MAINLINE THRU 100-EXIT.
027900     PERFORM 900-CLEANUP THRU 900-EXIT.
028000     STOP RUN.
028100
028200******************************************************************
028300* 000-HOUSEKEEPING THRU 000-EXIT
028400******************************************************************
028500 000-HOUSEKEEPING.
028600     DISPLAY 'BDMATCH - NIGHTLY MATCHING RUN STARTING'.
028700     PERFORM 050-GET-CURRENT-TS THRU 050-EXIT.
028800
028900     OPEN INPUT USERS.
029000     IF WS-USERS-STATUS NOT = '00'
029100         MOVE '000-HOUSEKEEPING' TO PARA-NAME
029200         MOVE 'USERS OPEN INPUT FAILED'  TO ABEND-REASON
029300         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
029400     END-IF.
029500     PERFORM 060-LOAD-USER-TABLE THRU 060-EXIT
029600         UNTIL WS-NO-MORE-USERS.
029700     CLOSE USERS.
029800
029900     OPEN INPUT AUDITLOG.
030000     PERFORM 070-FIND-MAX-AUDIT-ID THRU 070-EXIT
030100         UNTIL WS-NO-MORE-AUDITLOG.
030200     CLOSE AUDITLOG.
030300
030400     OPEN I-O REQUESTS.
030500     IF WS-REQUESTS-STATUS NOT = '00'
030600         MOVE '000-HOUSEKEEPING' TO PARA-NAME
030700         MOVE 'REQUESTS OPEN I-O FAILED'  TO ABEND-REASON
030800         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
030900     END-IF.
031000     OPEN OUTPUT MATCHES.
031100     OPEN OUTPUT USERS-NEW.
031200     OPEN EXTEND AUDITLOG.
031300     OPEN OUTPUT RUNRPT.
031400
031500     PERFORM 710-WRITE-SECTION-1-HDR THRU 710-EXIT.
031600
031700     READ REQUESTS
031800         AT END MOVE 'Y' TO WS-EOF-REQUESTS-SW
031900     END-READ.
032000 000-EXIT.
032100     EXIT.
032200
032300******************************************************************
032400* 050-GET-CURRENT-TS - CENTURY-WINDOWED RUN TIMESTAMP
032500******************************************************************
032600 050-GET-CURRENT-TS.
032700     ACCEPT WS-DATE-YYMMDD FROM DATE.
032800     ACCEPT WS-TIME-RAW FROM TIME.
032900     IF WS-DATE-YY < 50
033000         MOVE 20 TO WS-CURR-CENTURY
033100     ELSE
033200         MOVE 19 TO WS-CURR-CENTURY
033300     END-IF.
033400     MOVE WS-DATE-YY     TO WS-CURR-YY.
033500     MOVE WS-DATE-MMDD(1:2) TO WS-CURR-MM.
033600     MOVE WS-DATE-MMDD(3:2) TO WS-CURR-DD.
033700     MOVE WS-TIME-RAW(1:2) TO WS-CURR-HH.
033800     MOVE WS-TIME-RAW(3:2) TO WS-CURR-MIN.
033900     MOVE WS-TIME-RAW(5:2) TO WS-CURR-SS.
034000 050-EXIT.
034100     EXIT.
034200
034300******************************************************************
034400* 060-LOAD-USER-TABLE - ONE PASS OVER USERS INTO WORKING
034500* STORAGE; UT-IDX TRACKS THE NEXT FREE SLOT
034600******************************************************************
034700 060-LOAD-USER-TABLE.
034800     READ USERS
034900         AT END MOVE 'Y' TO WS-EOF-USERS-SW
035000         NOT AT END
035100             ADD 1 TO WS-USER-COUNT
035200             SET UT-IDX TO WS-USER-COUNT
035300             MOVE USR-USER-ID    TO UT-USER-ID (UT-IDX)
035400             MOVE USR-USERNAME   TO UT-USERNAME (UT-IDX)
035500             MOVE USR-FULL-NAME  TO UT-FULL-NAME (UT-IDX)
035600             MOVE USR-EMAIL      TO UT-EMAIL (UT-IDX)
035700             MOVE USR-BLOOD-TYPE TO UT-BLOOD-TYPE (UT-IDX)
035800             MOVE USR-ROLE       TO UT-ROLE (UT-IDX)
035900             MOVE USR-AVAILABLE  TO UT-AVAILABLE (UT-IDX)
036000             MOVE USR-LATITUDE   TO UT-LATITUDE (UT-IDX)
036100             MOVE USR-LONGITUDE  TO UT-LONGITUDE (UT-IDX)
036200             MOVE USR-LOC-DESC   TO UT-LOC-DESC (UT-IDX)
036300             MOVE USR-CREATED-TS TO UT-CREATED-TS (UT-IDX)
036400     END-READ.
036500 060-EXIT.
036600     EXIT.
036700
036800******************************************************************
036900* 070-FIND-MAX-AUDIT-ID - PRE-PASS OVER AUDITLOG SO THE
037000* RUN'S NEW ENTRIES CONTINUE THE AUDIT-ID SEQUENCE
037100******************************************************************
037200 070-FIND-MAX-AUDIT-ID.
037300     READ AUDITLOG
037400         AT END MOVE 'Y' TO WS-EOF-AUDITLOG-SW
037500         NOT AT END
037600             IF AUD-AUDIT-ID > WS-NEXT-AUDIT-ID
037700                 MOVE AUD-AUDIT-ID TO WS-NEXT-AUDIT-ID
037800             END-IF
037900     END-READ.
038000 070-EXIT.
038100     EXIT.
038200
038300******************************************************************
038400* 100-MAINLINE THRU 100-EXIT - ONE ITERATION PER REQUEST
038500******************************************************************
038600 100-MAINLINE.
038700     PERFORM 110-PROCESS-ONE-REQUEST THRU 110-EXIT
038800         UNTIL WS-NO-MORE-REQUESTS.
038900 100-EXIT.
039000     EXIT.
039100
039200 110-PROCESS-ONE-REQUEST.
039300     ADD 1 TO WS-REQUESTS-READ.
039400     IF REQ-ST-PENDING
039500         PERFORM 220-PROCESS-PENDING-RTN THRU 220-EXIT
039600     END-IF.
039700     READ REQUESTS
039800         AT END MOVE 'Y' TO WS-EOF-REQUESTS-SW
039900     END-READ.
040000 110-EXIT.
040100     EXIT.
040200
040300******************************************************************
040400* 220-PROCESS-PENDING-RTN - LOCATE THE COMPATIBLE DONOR AND
040500* EITHER BUILD THE MATCH OR LOG THE REQUEST UNFILLED
040600******************************************************************
040700 220-PROCESS-PENDING-RTN.
040800     PERFORM 150-LOOKUP-COMPAT-RTN THRU 150-EXIT.
040900     PERFORM 200-FIND-DONOR-RTN THRU 200-EXIT.
041000
041100     IF WS-HOLD-IDX = ZERO
041200         PERFORM 500-NO-DONOR-RTN THRU 500-EXIT
041300         ADD 1 TO WS-REQUESTS-UNMATCHED
041400         GO TO 220-EXIT.
041500
041600     PERFORM 300-BUILD-MATCH-RTN THRU 300-EXIT.
041700     ADD 1 TO WS-REQUESTS-MATCHED.
041800     REWRITE REQUEST-MASTER-REC.
041900 220-EXIT.
042000     EXIT.
042100
042200******************************************************************
042300* 150-LOOKUP-COMPAT-RTN - LOCATE THE COMPATIBILITY CHART
042400* ROW FOR THE REQUEST'S BLOOD TYPE
042500******************************************************************
042600 150-LOOKUP-COMPAT-RTN.
042700     MOVE 'N' TO WS-COMPAT-FOUND-SW.
042800     SET CPT-IDX TO 1.
042900     SEARCH CPT-ENTRY
043000         AT END
043100             MOVE 'N' TO WS-COMPAT-FOUND-SW
043200         WHEN CPT-REQ-TYPE (CPT-IDX) = REQ-BLOOD-TYPE
043300             MOVE 'Y' TO WS-COMPAT-FOUND-SW
043400     END-SEARCH.
043500 150-EXIT.
043600     EXIT.
043700
043800******************************************************************
043900* 200-FIND-DONOR-RTN - FULL SCAN OF THE USER TABLE FOR THE
044000* AVAILABLE COMPATIBLE DONOR WITH THE EARLIEST CREATED-TS
044100******************************************************************
044200 200-FIND-DONOR-RTN.
044300     MOVE ZERO TO WS-HOLD-IDX.
044400     MOVE 99999999999999 TO WS-HOLD-TS.
044500     PERFORM 210-SCAN-ONE-USER THRU 210-EXIT
044600         VARYING UT-IDX FROM 1 BY 1
044700         UNTIL UT-IDX > WS-USER-COUNT.
044800 200-EXIT.
044900     EXIT.
045000
045100 210-SCAN-ONE-USER.
045200     IF UT-ROLE (UT-IDX) = 'DONOR     '
045300         AND UT-AVAILABLE (UT-IDX) = 'Y'
045400         AND UT-USER-ID (UT-IDX) NOT = REQ-REQUESTER-ID
045500         AND UT-CREATED-TS (UT-IDX) < WS-HOLD-TS
045600         PERFORM 220-CHECK-COMPAT THRU 220-EXIT
045700         IF WS-TYPE-COMPATIBLE
045800             MOVE UT-IDX TO WS-HOLD-IDX
045900             MOVE UT-CREATED-TS (UT-IDX) TO WS-HOLD-TS
046000         END-IF
046100     END-IF.
046200 210-EXIT.
046300     EXIT.
046400
046500 220-CHECK-COMPAT.
046600     MOVE 'N' TO WS-COMPAT-SW.
046700     IF WS-COMPAT-FOUND
046800         PERFORM 230-CHECK-ONE-TYPE THRU 230-EXIT
046900             VARYING CPT-DIDX FROM 1 BY 1 UNTIL CPT-DIDX > 8
047000     END-IF.
047100 220-EXIT.
047200     EXIT.
047300
047400 230-CHECK-ONE-TYPE.
047500     IF CPT-DONOR-TYPE (CPT-IDX, CPT-DIDX) = UT-BLOOD-TYPE (UT-IDX)
047600         MOVE 'Y' TO WS-COMPAT-SW.
047700 230-EXIT.
047800     EXIT.
047900
048000******************************************************************
048100* 300-BUILD-MATCH-RTN - WRITE THE MATCH RECORD, UPDATE THE
048200* REQUEST IN PLACE, AND ATTEMPT THE DONOR NOTIFICATION.  THE
048300* E-MAIL CHECK IS MADE BEFORE THE MATCH RECORD IS WRITTEN SO
048400* MAT-NOTIF-SENT/MAT-NOTIF-TS GO OUT CORRECT THE FIRST TIME -
048500* MATCHES IS WRITE-ONLY, THERE IS NO REWRITE AFTER THE FACT
048600******************************************************************
048700 300-BUILD-MATCH-RTN.
048800     ADD 1 TO WS-NEXT-MATCH-ID.
048900     MOVE WS-NEXT-MATCH-ID TO MAT-MATCH-ID.
049000     MOVE REQ-REQ-ID       TO MAT-REQ-ID.
049100     MOVE UT-USER-ID (WS-HOLD-IDX) TO MAT-DONOR-ID.
049200     MOVE 'NOTIFIED ' TO MAT-STATUS.
049300     MOVE WS-CURRENT-TS TO MAT-CREATED-TS.
049400     MOVE 'N' TO MAT-NOTIF-SENT.
049500     MOVE ZERO TO MAT-NOTIF-TS.
049600
049700     MOVE UT-USER-ID (WS-HOLD-IDX) TO REQ-MATCHED-DONOR-ID.
049800     MOVE 'MATCHED  ' TO REQ-STATUS.
049900     MOVE WS-CURRENT-TS TO REQ-MATCHED-TS.
050000
050100     PERFORM 310-NOTIFY-DONOR-RTN THRU 310-EXIT.
050200
050300     WRITE MATCH-MASTER-REC.
050400
050500     MOVE 'MATCH_SUCCESS' TO WS-AUDIT-EVENT-TYPE.
050600     STRING 'REQUEST ' REQ-REQ-ID ' MATCHED TO DONOR '
050700         UT-USERNAME (WS-HOLD-IDX)
050800         DELIMITED BY SIZE INTO WS-AUDIT-DESC.
050900     MOVE REQ-REQUESTER-ID TO WS-AUDIT-USER-ID.
051000     PERFORM 600-WRITE-AUDIT-RTN THRU 600-EXIT.
051100
051200     PERFORM 710-WRITE-SECTION-1-DETAIL THRU 710-DTL-EXIT.
051300 300-EXIT.
051400     EXIT.
051500
051600******************************************************************
051700* 310-NOTIFY-DONOR-RTN - NO E-MAIL ON FILE LOGS THE FAILURE AND
051800* SKIPS THE NOTIFICATION; MAT-NOTIF-SENT/MAT-NOTIF-TS ARE SET
051900* HERE, BEFORE MATCHES IS WRITTEN, SINCE THE FILE IS WRITE-ONLY
052000******************************************************************
052100 310-NOTIFY-DONOR-RTN.
052200     IF UT-EMAIL (WS-HOLD-IDX) = SPACES
052300         DISPLAY 'DONOR ' UT-USERNAME (WS-HOLD-IDX)
052400             ' HAS NO E-MAIL ON FILE - NOTIFICATION SKIPPED'
052500         ADD 1 TO WS-NOTIFICATIONS-FAILED
052600         MOVE 'MATCH_EMAIL_FAILED' TO WS-AUDIT-EVENT-TYPE
052700         STRING 'NO E-MAIL ON FILE FOR DONOR ID '
052800             UT-USER-ID (WS-HOLD-IDX)
052900             DELIMITED BY SIZE INTO WS-AUDIT-DESC
053000         MOVE UT-USER-ID (WS-HOLD-IDX) TO WS-AUDIT-USER-ID
053100         PERFORM 600-WRITE-AUDIT-RTN THRU 600-EXIT
053200         GO TO 310-EXIT.
053300
053400     MOVE 'Y' TO MAT-NOTIF-SENT.
053500     MOVE WS-CURRENT-TS TO MAT-NOTIF-TS.
053600     MOVE 'N' TO UT-AVAILABLE (WS-HOLD-IDX).
053700     ADD 1 TO WS-NOTIFICATIONS-SENT.
053800     PERFORM 720-WRITE-SECTION-2-DETAIL THRU 720-EXIT.
053900 310-EXIT.
054000     EXIT.
054100
054200******************************************************************
054300* 500-NO-DONOR-RTN - NO COMPATIBLE AVAILABLE DONOR FOUND
054400******************************************************************
054500 500-NO-DONOR-RTN.
054600     MOVE 'MATCH_ATTEMPT_NO_DONORS' TO WS-AUDIT-EVENT-TYPE.
054700     STRING 'NO COMPATIBLE AVAILABLE DONOR FOR REQUEST '
054800         REQ-REQ-ID
054900         DELIMITED BY SIZE INTO WS-AUDIT-DESC.
055000     MOVE REQ-REQUESTER-ID TO WS-AUDIT-USER-ID.
055100     PERFORM 600-WRITE-AUDIT-RTN THRU 600-EXIT.
055200     MOVE 'NO DONOR AVAILABLE' TO WS-RD1-RESULT-O.
055300     MOVE REQ-REQ-ID TO WS-RD1-REQ-ID-O.
055400     MOVE REQ-BLOOD-TYPE TO WS-RD1-BLOOD-TYPE-O.
055500     MOVE ZERO TO WS-RD1-DONOR-ID-O.
055600     MOVE WS-RPT-DETAIL-1 TO RUNRPT-LINE.
055700     WRITE RUNRPT-LINE.
055800 500-EXIT.
055900     EXIT.
056000
056100******************************************************************
056200* 600-WRITE-AUDIT-RTN - COMMON AUDIT RECORD WRITER
056300******************************************************************
056400 600-WRITE-AUDIT-RTN.
056500     ADD 1 TO WS-NEXT-AUDIT-ID.
056600     MOVE WS-NEXT-AUDIT-ID  TO AUD-AUDIT-ID.
056700     MOVE WS-AUDIT-EVENT-TYPE TO AUD-EVENT-TYPE.
056800     MOVE WS-AUDIT-DESC     TO AUD-DESCRIPTION.
056900     MOVE WS-AUDIT-USER-ID  TO AUD-USER-ID.
057000     MOVE WS-CURRENT-TS     TO AUD-EVENT-TS.
057100     WRITE AUDIT-LOG-REC.
057200 600-EXIT.
057300     EXIT.
057400
057500******************************************************************
057600* 700-SERIES - RUN REPORT, SECTIONS 1 AND 2
057700******************************************************************
057800 710-WRITE-SECTION-1-HDR.
057900     ADD 1 TO WS-PAGE-COUNT.
058000     MOVE WS-PAGE-COUNT TO WS-RPT-PAGE-O.
058100     MOVE WS-RPT-HEADING-1 TO RUNRPT-LINE.
058200     WRITE RUNRPT-LINE.
058300     MOVE WS-RPT-HEADING-2 TO RUNRPT-LINE.
058400     WRITE RUNRPT-LINE.
058500 710-EXIT.
058600     EXIT.
058700
058800 710-WRITE-SECTION-1-DETAIL.
058900     IF MAT-NOTIF-WAS-SENT
059000         MOVE 'MATCHED - NOTIFIED' TO WS-RD1-RESULT-O
059100     ELSE
059200         MOVE 'MATCHED - NO EMAIL' TO WS-RD1-RESULT-O
059300     END-IF.
059400     MOVE REQ-REQ-ID TO WS-RD1-REQ-ID-O.
059500     MOVE REQ-BLOOD-TYPE TO WS-RD1-BLOOD-TYPE-O.
059600     MOVE MAT-DONOR-ID TO WS-RD1-DONOR-ID-O.
059700     MOVE WS-RPT-DETAIL-1 TO RUNRPT-LINE.
059800     WRITE RUNRPT-LINE.
059900 710-DTL-EXIT.
060000     EXIT.
060100
060200 720-WRITE-SECTION-2-DETAIL.
060300     MOVE UT-FULL-NAME (WS-HOLD-IDX) TO WS-RD2-DONOR-NAME-O.
060400     STRING 'NOTIFIED OF ' REQ-URGENCY ' REQUEST FOR '
060500         REQ-QUANTITY ' UNIT(S) OF ' REQ-BLOOD-TYPE
060600         ' AT ' REQ-HOSP-NAME
060700         DELIMITED BY SIZE INTO WS-RD2-TEXT-O.
060800     MOVE WS-RPT-DETAIL-2 TO RUNRPT-LINE.
060900     WRITE RUNRPT-LINE.
061000
061100     MOVE SPACES TO WS-RD2B-TEXT-O.
061200     MOVE 1 TO WS-RD2B-PTR.
061300     STRING 'CONFIRMATION REF - REQUEST ' REQ-REQ-ID
061400         DELIMITED BY SIZE
061500         INTO WS-RD2B-TEXT-O WITH POINTER WS-RD2B-PTR.
061600     IF REQ-LOC-DESC NOT = SPACES
061700         STRING '  LOCATION - ' REQ-LOC-DESC
061800             DELIMITED BY SIZE
061900             INTO WS-RD2B-TEXT-O WITH POINTER WS-RD2B-PTR
062000     END-IF.
062100     IF REQ-HOSP-LAT NOT = ZERO AND REQ-HOSP-LON NOT = ZERO
062200         MOVE REQ-HOSP-LAT TO WS-RD2B-LAT-O
062300         MOVE REQ-HOSP-LON TO WS-RD2B-LON-O
062400         STRING '  COORDINATES - ' WS-RD2B-LAT-O '/'
062500             WS-RD2B-LON-O
062600             DELIMITED BY SIZE
062700             INTO WS-RD2B-TEXT-O WITH POINTER WS-RD2B-PTR
062800     END-IF.
062900     MOVE WS-RPT-DETAIL-2B TO RUNRPT-LINE.
063000     WRITE RUNRPT-LINE.
063100
063200     IF UT-LATITUDE (WS-HOLD-IDX) NOT = ZERO
063300         AND UT-LONGITUDE (WS-HOLD-IDX) NOT = ZERO
063400         AND REQ-HOSP-LAT NOT = ZERO
063500         AND REQ-HOSP-LON NOT = ZERO
063600         MOVE UT-LATITUDE (WS-HOLD-IDX)  TO WS-DC-LAT1
063700         MOVE UT-LONGITUDE (WS-HOLD-IDX) TO WS-DC-LON1
063800         MOVE REQ-HOSP-LAT               TO WS-DC-LAT2
063900         MOVE REQ-HOSP-LON               TO WS-DC-LON2
064000         CALL 'BDDIST' USING WS-DISTANCE-CALC-REC,
064100             WS-DC-RETURN-CODE
064200         IF WS-DC-RETURN-CODE = ZERO
064300             MOVE WS-DC-RESULT-KM TO WS-RD2C-DIST-O
064400             MOVE SPACES TO WS-RD2C-TEXT-O
064500             MOVE 1 TO WS-RD2C-PTR
064600             STRING 'DISTANCE FROM DONOR - ' WS-RD2C-DIST-O
064700                 ' KM'
064800                 DELIMITED BY SIZE
064900                 INTO WS-RD2C-TEXT-O WITH POINTER WS-RD2C-PTR
065000             MOVE WS-RPT-DETAIL-2C TO RUNRPT-LINE
065100             WRITE RUNRPT-LINE
065200         END-IF
065300     END-IF.
065400 720-EXIT.
065500     EXIT.
065600
065700******************************************************************
065800* 900-CLEANUP - SPIN THE UPDATED USER TABLE BACK OUT,
065900* PRINT THE RUN TOTALS, AND CLOSE ALL FILES
066000******************************************************************
066100 900-CLEANUP.
066200     PERFORM 910-WRITE-ONE-USER THRU 910-EXIT
066300         VARYING UT-IDX FROM 1 BY 1 UNTIL UT-IDX > WS-USER-COUNT.
066400
066500     MOVE WS-REQUESTS-READ       TO WS-RT-READ-O.
066600     MOVE WS-REQUESTS-MATCHED    TO WS-RT-MATCHED-O.
066700     MOVE WS-REQUESTS-UNMATCHED  TO WS-RT-UNMATCHED-O.
066800     MOVE WS-RPT-TOTALS TO RUNRPT-LINE.
066900     WRITE RUNRPT-LINE.
067000
067100     CLOSE REQUESTS USERS-NEW MATCHES AUDITLOG RUNRPT.
067200     DISPLAY 'BDMATCH - REQUESTS READ    = ' WS-REQUESTS-READ.
067300     DISPLAY 'BDMATCH - REQUESTS MATCHED = ' WS-REQUESTS-MATCHED.
067400     DISPLAY 'BDMATCH - REQUESTS UNMATCHED = ' WS-REQUESTS-UNMATCHED.
067500     DISPLAY 'BDMATCH - NIGHTLY MATCHING RUN COMPLETE'.
067600 900-EXIT.
067700     EXIT.
067800
067900 910-WRITE-ONE-USER.
068000     MOVE UT-USER-ID (UT-IDX)    TO USR-USER-ID.
068100     MOVE UT-USERNAME (UT-IDX)   TO USR-USERNAME.
068200     MOVE UT-FULL-NAME (UT-IDX)  TO USR-FULL-NAME.
068300     MOVE UT-EMAIL (UT-IDX)      TO USR-EMAIL.
068400     MOVE UT-BLOOD-TYPE (UT-IDX) TO USR-BLOOD-TYPE.
068500     MOVE UT-ROLE (UT-IDX)       TO USR-ROLE.
068600     MOVE UT-AVAILABLE (UT-IDX)  TO USR-AVAILABLE.
068700     MOVE UT-LATITUDE (UT-IDX)   TO USR-LATITUDE.
068800     MOVE UT-LONGITUDE (UT-IDX)  TO USR-LONGITUDE.
068900     MOVE UT-LOC-DESC (UT-IDX)   TO USR-LOC-DESC.
069000     MOVE UT-CREATED-TS (UT-IDX) TO USR-CREATED-TS.
069100     MOVE USER-MASTER-REC TO USER-NEW-REC.
069200     WRITE USER-NEW-REC.
069300 910-EXIT.
069400     EXIT.
069500
069600******************************************************************
069700* 1000-ABEND-RTN - COMMON FORCED-ABEND TRIP
069800******************************************************************
069900 1000-ABEND-RTN.
070000     MOVE 'BDMATCH' TO ABEND-PGM-ID.
070100     MOVE PARA-NAME TO ABR-PARA-NAME-O.
070200     MOVE ABEND-PGM-ID TO ABR-PGM-ID-O.
070300     MOVE ABEND-REASON TO ABR-REASON-O.
070400     MOVE EXPECTED-VAL TO ABR-EXPECTED-O.
070500     MOVE ACTUAL-VAL TO ABR-ACTUAL-O.
070600     DISPLAY ABEND-REC.
070700     DIVIDE ZERO-VAL INTO ONE-VAL.
070800 1000-EXIT.
070900     EXIT.
