000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BDMETRC.
000400 AUTHOR.  T. OKONKWO.
000500 INSTALLATION.  NATIONAL BLOOD SVCS DP CTR.
000600 DATE-WRITTEN.  09/18/86.
000700 DATE-COMPILED.  02/11/99.
000800 SECURITY.  NON-CONFIDENTIAL.
000900******************************************************************
001000* BDMETRC - NIGHTLY METRICS RUN - READS THE USER, DONATION, REQUEST
001100*
001200*     AND MATCH MASTERS READ-ONLY AND PRODUCES THE DONOR-
001300*     ENGAGEMENT, REQUEST-FULFILMENT AND SYSTEM-USAGE SECTIONS
001400*     OF THE RUN/METRICS REPORT.  NO MASTER IS UPDATED BY THIS
001500*     RUN; IT IS PURE REPORTING.
001600*
001700* FILES  - USERS (IN)   DONATIONS (IN)   REQUESTS (IN)
001800*          MATCHES (IN)   RUNRPT (OUT)
001900*
002000* CHANGE LOG
002100* 09/18/86 RH  ORIG     INITIAL VERSION - DONOR METRICS ONLY
002200* 03/02/90 MD  CR0241   ADDED REQUEST METRICS (TIME-TO-MATCH)
002300*                       SECTION AND SYSTEM METRICS SECTION
002400* 11/09/98 JWK Y2K-021  JULIAN-DAY ROUTINE REWRITTEN TO USE
002500*                       4-DIGIT CENTURY YEARS THROUGHOUT
002600* 02/11/99 JWK Y2K-021  RECOMPILED AND REGRESSION TESTED
002700* 04/02/01 SMK CR0355   REPORT HEADINGS REWORDED TO MATCH THE
002800*                       REVISED CORPORATE LETTERHEAD STANDARD
002900******************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT USERS          ASSIGN TO UT-S-USERS
004000         ORGANIZATION IS SEQUENTIAL
004100         FILE STATUS IS WS-USERS-STATUS.
004200     SELECT DONATIONS      ASSIGN TO UT-S-DONATE
004300         ORGANIZATION IS SEQUENTIAL
004400         FILE STATUS IS WS-DONATIONS-STATUS.
004500     SELECT REQUESTS       ASSIGN TO UT-S-REQUEST
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS WS-REQUESTS-STATUS.
004800     SELECT MATCHES        ASSIGN TO UT-S-MATCHES
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS WS-MATCHES-STATUS.
005100     SELECT RUNRPT        ASSIGN TO UT-S-RUNRPT.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  USERS
005600     LABEL RECORDS ARE STANDARD
005700     RECORD CONTAINS 200 CHARACTERS.
005800 COPY USRMSTR.
005900
006000 FD  DONATIONS
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 50 CHARACTERS.
006300 COPY DONMSTR.
006400
006500 FD  REQUESTS
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 180 CHARACTERS.
006800 COPY REQMSTR.
006900
007000 FD  MATCHES
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 80 CHARACTERS.
007300 COPY MATMSTR.
007400
007500 FD  RUNRPT
007600     LABEL RECORDS ARE OMITTED
007700     RECORD CONTAINS 132 CHARACTERS.
007800 01  RUNRPT-LINE                 PIC X(132).
007900
008000 WORKING-STORAGE SECTION.
008100 COPY ABENDREC.
008200
008300 01  WS-FILE-STATUSES.
008400     05  WS-USERS-STATUS          PIC X(02) VALUE '00'.
008500     05  WS-DONATIONS-STATUS      PIC X(02) VALUE '00'.
008600     05  WS-REQUESTS-STATUS       PIC X(02) VALUE '00'.
008700     05  WS-MATCHES-STATUS        PIC X(02) VALUE '00'.
008800     05  FILLER                   PIC X(02) VALUE SPACES.
008900 01  WS-FILE-STATUSES-R REDEFINES WS-FILE-STATUSES.
009000     05  WS-ALL-FILE-STATUSES     PIC X(10).
009100
009200 01  WS-EOF-SWITCHES.
009300     05  WS-EOF-USERS-SW          PIC X(01) VALUE 'N'.
009400         88  WS-NO-MORE-USERS     VALUE 'Y'.
009500     05  WS-EOF-DONATE-SW         PIC X(01) VALUE 'N'.
009600         88  WS-NO-MORE-DONATIONS VALUE 'Y'.
009700     05  WS-EOF-REQUESTS-SW       PIC X(01) VALUE 'N'.
009800         88  WS-NO-MORE-REQUESTS  VALUE 'Y'.
009900     05  WS-EOF-MATCHES-SW        PIC X(01) VALUE 'N'.
010000         88  WS-NO-MORE-MATCHES   VALUE 'Y'.
010100     05  FILLER                   PIC X(16) VALUE SPACES.
010200 01  WS-EOF-SWITCHES-R REDEFINES WS-EOF-SWITCHES.
010300     05  WS-EOF-ALL-FLAGS         PIC X(20).
010400
010500 01  WS-FOUND-SWITCHES.
010600     05  WS-DONOR-FOUND-SW        PIC X(01) VALUE 'N'.
010700         88  WS-DONOR-WAS-FOUND   VALUE 'Y'.
010800     05  FILLER                   PIC X(19) VALUE SPACES.
010900
011000 77  WS-USER-COUNT            PIC S9(05) COMP VALUE ZERO.
011100 77  WS-USER-IDX              PIC S9(05) COMP VALUE ZERO.
011200 77  WS-DONOR-IDX             PIC S9(05) COMP VALUE ZERO.
011300 77  WS-PAGE-COUNT            PIC S9(03) COMP VALUE 1.
011400
011500 77  WS-TOTAL-USERS           PIC S9(07) COMP VALUE ZERO.
011600 77  WS-TOTAL-REQUESTS        PIC S9(07) COMP VALUE ZERO.
011700 77  WS-TOTAL-DONATIONS       PIC S9(07) COMP VALUE ZERO.
011800 77  WS-TOTAL-MATCHES         PIC S9(07) COMP VALUE ZERO.
011900 77  WS-AVAILABLE-DONORS      PIC S9(07) COMP VALUE ZERO.
012000
012100 77  WS-TOTAL-DONOR-USERS     PIC S9(07) COMP VALUE ZERO.
012200 77  WS-NEW-DONORS            PIC S9(07) COMP VALUE ZERO.
012300 77  WS-RETURNING-DONORS      PIC S9(07) COMP VALUE ZERO.
012400
012500 77  WS-QUALIFYING-REQUESTS   PIC S9(07) COMP VALUE ZERO.
012600 77  WS-TTM-SUM-MINUTES       PIC S9(09) COMP VALUE ZERO.
012700 77  WS-RPT-AVG-TTM           PIC 9(05)V99 VALUE ZERO.
012800
012900******************************************************************
013000* JULIAN-DAY WORK AREA - USED BY 750-COMPUTE-ABSDAY-RTN TO
013100* TURN A YYYYMMDD DATE INTO A DAY NUMBER SO TIME-TO-MATCH
013200* CAN BE COMPUTED AS A PLAIN SUBTRACTION OF SECOND COUNTS;
013300* NO INTRINSIC FUNCTION IS USED ANYWHERE IN THIS PROGRAM.
013400******************************************************************
013500 01  WS-JULIAN-WORK.
013600     05  WS-JD-YEAR               PIC 9(04).
013700     05  WS-JD-MONTH              PIC 9(02).
013800     05  WS-JD-DAY                PIC 9(02).
013900     05  WS-JD-YM1                PIC S9(09) COMP.
014000     05  WS-JD-DIV4               PIC S9(09) COMP.
014100     05  WS-JD-DIV100             PIC S9(09) COMP.
014200     05  WS-JD-DIV400             PIC S9(09) COMP.
014300     05  WS-JD-MOD4               PIC S9(09) COMP.
014400     05  WS-JD-MOD100             PIC S9(09) COMP.
014500     05  WS-JD-MOD400             PIC S9(09) COMP.
014600     05  WS-JD-LEAP-SW            PIC X(01).
014700         88  WS-JD-IS-LEAP        VALUE 'Y'.
014800     05  WS-JD-RESULT-ABSDAY      PIC S9(09) COMP.
014900     05  FILLER                   PIC X(05).
015000
015100 01  WS-CUM-DAYS-VALUES.
015200     05  FILLER                   PIC 9(03) VALUE 000.
015300     05  FILLER                   PIC 9(03) VALUE 031.
015400     05  FILLER                   PIC 9(03) VALUE 059.
015500     05  FILLER                   PIC 9(03) VALUE 090.
015600     05  FILLER                   PIC 9(03) VALUE 120.
015700     05  FILLER                   PIC 9(03) VALUE 151.
015800     05  FILLER                   PIC 9(03) VALUE 181.
015900     05  FILLER                   PIC 9(03) VALUE 212.
016000     05  FILLER                   PIC 9(03) VALUE 243.
016100     05  FILLER                   PIC 9(03) VALUE 273.
016200     05  FILLER                   PIC 9(03) VALUE 304.
016300     05  FILLER                   PIC 9(03) VALUE 334.
016400 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-VALUES.
016500     05  CDT-CUM-DAYS OCCURS 12 TIMES
016600         INDEXED BY CDT-IDX       PIC 9(03).
016700
016800******************************************************************
016900* TIME-TO-MATCH WORK AREA - ONE REQUEST AT A TIME
017000******************************************************************
017100 01  WS-TTM-WORK-AREA.
017200     05  WS-TTM-CR-TS             PIC 9(14).
017300     05  WS-TTM-CR-TS-R REDEFINES WS-TTM-CR-TS.
017400         10  WS-TTM-CR-YYYY       PIC 9(04).
017500         10  WS-TTM-CR-MM         PIC 9(02).
017600         10  WS-TTM-CR-DD         PIC 9(02).
017700         10  WS-TTM-CR-HH         PIC 9(02).
017800         10  WS-TTM-CR-MI         PIC 9(02).
017900         10  WS-TTM-CR-SS         PIC 9(02).
018000     05  WS-TTM-MA-TS             PIC 9(14).
018100     05  WS-TTM-MA-TS-R REDEFINES WS-TTM-MA-TS.
018200         10  WS-TTM-MA-YYYY       PIC 9(04).
018300         10  WS-TTM-MA-MM         PIC 9(02).
018400         10  WS-TTM-MA-DD         PIC 9(02).
018500         10  WS-TTM-MA-HH         PIC 9(02).
018600         10  WS-TTM-MA-MI         PIC 9(02).
018700         10  WS-TTM-MA-SS         PIC 9(02).
018800     05  WS-TTM-CR-ABSDAY         PIC S9(09) COMP.
018900     05  WS-TTM-MA-ABSDAY         PIC S9(09) COMP.
019000     05  WS-TTM-CR-SECS           PIC S9(09) COMP.
019100     05  WS-TTM-MA-SECS           PIC S9(09) COMP.
019200     05  WS-TTM-DIFF-SECS         PIC S9(09) COMP.
019300     05  WS-TTM-MINUTES           PIC S9(09) COMP.
019400     05  FILLER                   PIC X(05).
019500
019600******************************************************************
019700* WORKING-STORAGE COPY OF THE USER MASTER - LOADED ONCE SO
019800* THE DONOR-METRICS SECTION AND THE DONATION COUNT-PER-
019900* DONOR PASS BELOW CAN WORK AGAINST IT BY TABLE SCAN
020000******************************************************************
020100 01  WS-USER-TABLE.
020200     05  UT-ENTRY OCCURS 2000 TIMES INDEXED BY UT-IDX.
020300         10  UT-USER-ID           PIC 9(09).
020400         10  UT-USERNAME          PIC X(20).
020500         10  UT-ROLE              PIC X(10).
020600         10  UT-AVAILABLE         PIC X(01).
020700         10  UT-DONATION-COUNT    PIC S9(07) COMP.
020800         10  FILLER               PIC X(05).
020900
021000******************************************************************
021100* RUNRPT PRINT LINES - SECTIONS 3, 4 AND 5
021200******************************************************************
021300 01  WS-RPT-HEADING-1.
021400     05  FILLER                   PIC X(40) VALUE
021500         'NATIONAL BLOOD SERVICES DATA CENTER'.
021600     05  FILLER                   PIC X(40) VALUE
021700         'NIGHTLY METRICS RUN'.
021800     05  FILLER                   PIC X(12) VALUE 'PAGE'.
021900     05  WS-RPT-PAGE-O            PIC ZZ9.
022000     05  FILLER                   PIC X(37) VALUE SPACES.
022100
022200 01  WS-RPT-HEADING-3.
022300     05  FILLER                   PIC X(40) VALUE
022400         'SECTION 3 - DONOR METRICS'.
022500     05  FILLER                   PIC X(92) VALUE SPACES.
022600 01  WS-RPT-DETAIL-3.
022700     05  FILLER                   PIC X(01) VALUE SPACE.
022800     05  WS-RD3-USERNAME-O        PIC X(20).
022900     05  FILLER                   PIC X(02) VALUE SPACES.
023000     05  WS-RD3-DONATIONS-O       PIC Z(06)9.
023100     05  FILLER                   PIC X(102) VALUE SPACES.
023200 01  WS-RPT-TOTALS-3.
023300     05  FILLER                   PIC X(20) VALUE
023400         'TOTAL DONORS ....... '.
023500     05  WS-RT3-DONORS-O          PIC Z(06)9.
023600     05  FILLER                   PIC X(20) VALUE
023700         '   NEW ............ '.
023800     05  WS-RT3-NEW-O             PIC Z(06)9.
023900     05  FILLER                   PIC X(20) VALUE
024000         '   RETURNING ....... '.
024100     05  WS-RT3-RETURN-O          PIC Z(06)9.
024200     05  FILLER                   PIC X(51) VALUE SPACES.
024300
024400 01  WS-RPT-HEADING-4.
024500     05  FILLER                   PIC X(40) VALUE
024600         'SECTION 4 - REQUEST METRICS'.
024700     05  FILLER                   PIC X(92) VALUE SPACES.
024800 01  WS-RPT-DETAIL-4.
024900     05  FILLER                   PIC X(01) VALUE SPACE.
025000     05  WS-RD4-REQ-ID-O          PIC Z(8)9.
025100     05  FILLER                   PIC X(02) VALUE SPACES.
025200     05  WS-RD4-TTM-O             PIC Z(06)9.
025300     05  FILLER                   PIC X(113) VALUE SPACES.
025400 01  WS-RPT-TOTALS-4.
025500     05  FILLER                   PIC X(20) VALUE
025600         'MATCHED REQUESTS ... '.
025700     05  WS-RT4-COUNT-O           PIC Z(06)9.
025800     05  FILLER                   PIC X(20) VALUE
025900         '   AVG TIME-TO-MATCH '.
026000     05  WS-RT4-AVG-O             PIC Z(04)9.99.
026100     05  FILLER                   PIC X(77) VALUE SPACES.
026200
026300 01  WS-RPT-HEADING-5.
026400     05  FILLER                   PIC X(40) VALUE
026500         'SECTION 5 - SYSTEM METRICS'.
026600     05  FILLER                   PIC X(92) VALUE SPACES.
026700 01  WS-RPT-TOTALS-5A.
026800     05  FILLER                   PIC X(20) VALUE
026900         'TOTAL USERS ........ '.
027000     05  WS-RT5-USERS-O           PIC Z(06)9.
027100     05  FILLER                   PIC X(20) VALUE
027200         '   REQUESTS ........ '.
027300     05  WS-RT5-REQUESTS-O        PIC Z(06)9.
027400     05  FILLER                   PIC X(20) VALUE
027500         '   DONATIONS ....... '.
027600     05  WS-RT5-DONATIONS-O       PIC Z(06)9.
027700     05  FILLER                   PIC X(51) VALUE SPACES.
027800 01  WS-RPT-TOTALS-5B.
027900     05  FILLER                   PIC X(20) VALUE
028000         'TOTAL MATCHES ...... '.
028100     05  WS-RT5-MATCHES-O         PIC Z(06)9.
028200     05  FILLER                   PIC X(20) VALUE
028300         '   AVAILABLE DONORS . '.
028400     05  WS-RT5-AVAIL-O           PIC Z(06)9.
028500     05  FILLER                   PIC X(78) VALUE SPACES.
028600
028700 LINKAGE SECTION.
028800
028900 PROCEDURE DIVISION.
029000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029100     PERFORM 100-MAINLINE THRU 100-EXIT.
029200     PERFORM 900-CLEANUP THRU 900-EXIT.
029300     STOP RUN.
029400
029500******************************************************************
029600* 000-HOUSEKEEPING THRU 000-EXIT
029700******************************************************************
029800 000-HOUSEKEEPING.
029900     DISPLAY 'BDMETRC - NIGHTLY METRICS RUN STARTING'.
030000     OPEN OUTPUT RUNRPT.
030100     MOVE WS-PAGE-COUNT TO WS-RPT-PAGE-O.
030200     MOVE WS-RPT-HEADING-1 TO RUNRPT-LINE.
030300     WRITE RUNRPT-LINE.
030400
030500     OPEN INPUT USERS.
030600     IF WS-USERS-STATUS NOT = '00'
030700         MOVE '000-HOUSEKEEPING' TO PARA-NAME
030800         MOVE 'USERS OPEN INPUT FAILED'  TO ABEND-REASON
030900         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
031000     END-IF.
031100     PERFORM 050-LOAD-USER-TABLE THRU 050-EXIT
031200         UNTIL WS-NO-MORE-USERS.
031300     CLOSE USERS.
031400     MOVE WS-USER-COUNT TO WS-TOTAL-USERS.
031500
031600     OPEN INPUT DONATIONS.
031700     IF WS-DONATIONS-STATUS NOT = '00'
031800         MOVE '000-HOUSEKEEPING' TO PARA-NAME
031900         MOVE 'DONATIONS OPEN INPUT FAILED'  TO ABEND-REASON
032000         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
032100     END-IF.
032200     PERFORM 060-PROCESS-ONE-DONATION THRU 060-EXIT
032300         UNTIL WS-NO-MORE-DONATIONS.
032400     CLOSE DONATIONS.
032500 000-EXIT.
032600     EXIT.
032700
032800******************************************************************
032900* 050-LOAD-USER-TABLE - ALSO TALLIES THE AVAILABLE-DONOR
033000* COUNT FOR SECTION 5 WHILE THE MASTER IS BEING READ
033100******************************************************************
033200 050-LOAD-USER-TABLE.
033300     READ USERS
033400         AT END MOVE 'Y' TO WS-EOF-USERS-SW
033500         NOT AT END
033600             ADD 1 TO WS-USER-COUNT
033700             SET UT-IDX TO WS-USER-COUNT
033800             MOVE USR-USER-ID   TO UT-USER-ID (UT-IDX)
033900             MOVE USR-USERNAME  TO UT-USERNAME (UT-IDX)
034000             MOVE USR-ROLE      TO UT-ROLE (UT-IDX)
034100             MOVE USR-AVAILABLE TO UT-AVAILABLE (UT-IDX)
034200             MOVE ZERO TO UT-DONATION-COUNT (UT-IDX)
034300             IF USR-IS-AVAILABLE
034400                 ADD 1 TO WS-AVAILABLE-DONORS
034500             END-IF
034600     END-READ.
034700 050-EXIT.
034800     EXIT.
034900
035000******************************************************************
035100* 060-PROCESS-ONE-DONATION - BUMPS THE OWNING DONOR'S
035200* DONATION COUNT IN THE USER TABLE WHEN FOUND
035300******************************************************************
035400 060-PROCESS-ONE-DONATION.
035500     READ DONATIONS
035600         AT END MOVE 'Y' TO WS-EOF-DONATE-SW
035700         NOT AT END
035800             ADD 1 TO WS-TOTAL-DONATIONS
035900             SET WS-DONOR-IDX TO ZERO
036000             MOVE 'N' TO WS-DONOR-FOUND-SW
036100             PERFORM 065-FIND-DONOR THRU 065-EXIT
036200                 VARYING UT-IDX FROM 1 BY 1 UNTIL UT-IDX > WS-USER-COUNT
036300                     OR WS-DONOR-WAS-FOUND
036400             IF WS-DONOR-WAS-FOUND
036500                 ADD 1 TO UT-DONATION-COUNT (WS-DONOR-IDX)
036600             END-IF
036700     END-READ.
036800 060-EXIT.
036900     EXIT.
037000
037100 065-FIND-DONOR.
037200     IF UT-USER-ID (UT-IDX) = DON-DONOR-ID
037300         SET WS-DONOR-IDX TO UT-IDX
037400         MOVE 'Y' TO WS-DONOR-FOUND-SW
037500     END-IF.
037600 065-EXIT.
037700     EXIT.
037800
037900******************************************************************
038000* 100-MAINLINE THRU 100-EXIT - ONE PASS PER REPORT SECTION
038100******************************************************************
038200 100-MAINLINE.
038300     PERFORM 710-WRITE-SECTION-3 THRU 710-EXIT.
038400     PERFORM 720-WRITE-SECTION-4 THRU 720-EXIT.
038500     PERFORM 730-WRITE-SECTION-5 THRU 730-EXIT.
038600 100-EXIT.
038700     EXIT.
038800
038900******************************************************************
039000* 710-WRITE-SECTION-3 - DONOR METRICS
039100******************************************************************
039200 710-WRITE-SECTION-3.
039300     MOVE WS-RPT-HEADING-3 TO RUNRPT-LINE.
039400     WRITE RUNRPT-LINE.
039500     PERFORM 715-DONOR-METRIC-RTN THRU 715-EXIT
039600         VARYING UT-IDX FROM 1 BY 1 UNTIL UT-IDX > WS-USER-COUNT.
039700     MOVE WS-TOTAL-DONOR-USERS TO WS-RT3-DONORS-O.
039800     MOVE WS-NEW-DONORS        TO WS-RT3-NEW-O.
039900     MOVE WS-RETURNING-DONORS  TO WS-RT3-RETURN-O.
040000     MOVE WS-RPT-TOTALS-3 TO RUNRPT-LINE.
040100     WRITE RUNRPT-LINE.
040200 710-EXIT.
040300     EXIT.
040400
040500 715-DONOR-METRIC-RTN.
040600     IF UT-ROLE (UT-IDX) = 'DONOR     '
040700         ADD 1 TO WS-TOTAL-DONOR-USERS
040800         IF UT-DONATION-COUNT (UT-IDX) > 1
040900             ADD 1 TO WS-RETURNING-DONORS
041000         ELSE
041100             ADD 1 TO WS-NEW-DONORS
041200         END-IF
041300         MOVE UT-USERNAME (UT-IDX)       TO WS-RD3-USERNAME-O
041400         MOVE UT-DONATION-COUNT (UT-IDX) TO WS-RD3-DONATIONS-O
041500         MOVE WS-RPT-DETAIL-3 TO RUNRPT-LINE
041600         WRITE RUNRPT-LINE
041700     END-IF.
041800 715-EXIT.
041900     EXIT.
042000
042100******************************************************************
042200* 720-WRITE-SECTION-4 - REQUEST METRICS (TIME-TO-MATCH)
042300******************************************************************
042400 720-WRITE-SECTION-4.
042500     MOVE WS-RPT-HEADING-4 TO RUNRPT-LINE.
042600     WRITE RUNRPT-LINE.
042700     OPEN INPUT REQUESTS.
042800     READ REQUESTS
042900         AT END MOVE 'Y' TO WS-EOF-REQUESTS-SW
043000     END-READ.
043100     PERFORM 725-PROCESS-ONE-REQUEST THRU 725-EXIT
043200         UNTIL WS-NO-MORE-REQUESTS.
043300     CLOSE REQUESTS.
043400
043500     IF WS-QUALIFYING-REQUESTS > ZERO
043600         COMPUTE WS-RPT-AVG-TTM ROUNDED =
043700             WS-TTM-SUM-MINUTES / WS-QUALIFYING-REQUESTS
043800     ELSE
043900         MOVE ZERO TO WS-RPT-AVG-TTM
044000     END-IF.
044100     MOVE WS-QUALIFYING-REQUESTS TO WS-RT4-COUNT-O.
044200     MOVE WS-RPT-AVG-TTM          TO WS-RT4-AVG-O.
044300     MOVE WS-RPT-TOTALS-4 TO RUNRPT-LINE.
044400     WRITE RUNRPT-LINE.
044500 720-EXIT.
044600     EXIT.
044700
044800 725-PROCESS-ONE-REQUEST.
044900     ADD 1 TO WS-TOTAL-REQUESTS.
045000     PERFORM 726-CHECK-AND-REPORT-RTN THRU 726-EXIT.
045100     READ REQUESTS
045200         AT END MOVE 'Y' TO WS-EOF-REQUESTS-SW
045300     END-READ.
045400 725-EXIT.
045500     EXIT.
045600
045700******************************************************************
045800* 726-CHECK-AND-REPORT-RTN - QUALIFIES ONLY A MATCHED OR
045900* FULFILLED REQUEST WITH BOTH TIMESTAMPS ON FILE; FIRST MISS
046000* SKIPS THE TURNAROUND-TIME LINE FOR THIS REQUEST
046100******************************************************************
046200 726-CHECK-AND-REPORT-RTN.
046300     IF NOT (REQ-ST-MATCHED OR REQ-ST-FULFILLED)
046400         GO TO 726-EXIT.
046500     IF REQ-CREATED-TS = ZERO
046600         GO TO 726-EXIT.
046700     IF REQ-MATCHED-TS = ZERO
046800         GO TO 726-EXIT.
046900
047000     ADD 1 TO WS-QUALIFYING-REQUESTS.
047100     MOVE REQ-CREATED-TS TO WS-TTM-CR-TS.
047200     MOVE REQ-MATCHED-TS TO WS-TTM-MA-TS.
047300     PERFORM 740-COMPUTE-TTM-RTN THRU 740-EXIT.
047400     ADD WS-TTM-MINUTES TO WS-TTM-SUM-MINUTES.
047500     MOVE REQ-REQ-ID     TO WS-RD4-REQ-ID-O.
047600     MOVE WS-TTM-MINUTES TO WS-RD4-TTM-O.
047700     MOVE WS-RPT-DETAIL-4 TO RUNRPT-LINE.
047800     WRITE RUNRPT-LINE.
047900 726-EXIT.
048000     EXIT.
048100
048200******************************************************************
048300* 730-WRITE-SECTION-5 - SYSTEM METRICS.  MATCHES IS READ
048400* HERE PURELY TO GET A RECORD COUNT; NO FIELD OF THE
048500* MATCH RECORD IS NEEDED FOR THIS SECTION.
048600******************************************************************
048700 730-WRITE-SECTION-5.
048800     MOVE WS-RPT-HEADING-5 TO RUNRPT-LINE.
048900     WRITE RUNRPT-LINE.
049000     OPEN INPUT MATCHES.
049100     READ MATCHES
049200         AT END MOVE 'Y' TO WS-EOF-MATCHES-SW
049300     END-READ.
049400     PERFORM 735-COUNT-ONE-MATCH THRU 735-EXIT
049500         UNTIL WS-NO-MORE-MATCHES.
049600     CLOSE MATCHES.
049700
049800     MOVE WS-TOTAL-USERS      TO WS-RT5-USERS-O.
049900     MOVE WS-TOTAL-REQUESTS   TO WS-RT5-REQUESTS-O.
050000     MOVE WS-TOTAL-DONATIONS  TO WS-RT5-DONATIONS-O.
050100     MOVE WS-RPT-TOTALS-5A TO RUNRPT-LINE.
050200     WRITE RUNRPT-LINE.
050300     MOVE WS-TOTAL-MATCHES    TO WS-RT5-MATCHES-O.
050400     MOVE WS-AVAILABLE-DONORS TO WS-RT5-AVAIL-O.
050500     MOVE WS-RPT-TOTALS-5B TO RUNRPT-LINE.
050600     WRITE RUNRPT-LINE.
050700 730-EXIT.
050800     EXIT.
050900
051000 735-COUNT-ONE-MATCH.
051100     ADD 1 TO WS-TOTAL-MATCHES.
051200     READ MATCHES
051300         AT END MOVE 'Y' TO WS-EOF-MATCHES-SW
051400     END-READ.
051500 735-EXIT.
051600     EXIT.
051700
051800******************************************************************
051900* 740-COMPUTE-TTM-RTN - WHOLE MINUTES BETWEEN REQ-CREATED-TS
052000* AND REQ-MATCHED-TS.  CALLS 750-COMPUTE-ABSDAY-RTN TWICE,
052100* ONCE PER TIMESTAMP, VIA THE COMMON WS-JD- WORK FIELDS.
052200******************************************************************
052300 740-COMPUTE-TTM-RTN.
052400     MOVE WS-TTM-CR-YYYY TO WS-JD-YEAR.
052500     MOVE WS-TTM-CR-MM   TO WS-JD-MONTH.
052600     MOVE WS-TTM-CR-DD   TO WS-JD-DAY.
052700     PERFORM 750-COMPUTE-ABSDAY-RTN THRU 750-EXIT.
052800     MOVE WS-JD-RESULT-ABSDAY TO WS-TTM-CR-ABSDAY.
052900     COMPUTE WS-TTM-CR-SECS =
053000         (WS-TTM-CR-ABSDAY * 86400) + (WS-TTM-CR-HH * 3600)
053100         + (WS-TTM-CR-MI * 60) + WS-TTM-CR-SS.
053200
053300     MOVE WS-TTM-MA-YYYY TO WS-JD-YEAR.
053400     MOVE WS-TTM-MA-MM   TO WS-JD-MONTH.
053500     MOVE WS-TTM-MA-DD   TO WS-JD-DAY.
053600     PERFORM 750-COMPUTE-ABSDAY-RTN THRU 750-EXIT.
053700     MOVE WS-JD-RESULT-ABSDAY TO WS-TTM-MA-ABSDAY.
053800     COMPUTE WS-TTM-MA-SECS =
053900         (WS-TTM-MA-ABSDAY * 86400) + (WS-TTM-MA-HH * 3600)
054000         + (WS-TTM-MA-MI * 60) + WS-TTM-MA-SS.
054100
054200     COMPUTE WS-TTM-DIFF-SECS = WS-TTM-MA-SECS - WS-TTM-CR-SECS.
054300     COMPUTE WS-TTM-MINUTES = WS-TTM-DIFF-SECS / 60.
054400 740-EXIT.
054500     EXIT.
054600
054700******************************************************************
054800* 750-COMPUTE-ABSDAY-RTN - PROLEPTIC-GREGORIAN DAY NUMBER
054900* FOR WS-JD-YEAR/MONTH/DAY.  YEAR IS ALWAYS 4-DIGIT AND
055000* POSITIVE ON THIS SYSTEM SO INTEGER TRUNCATION BEHAVES
055100* AS FLOOR DIVISION THROUGHOUT - NO NEGATIVE OPERANDS.
055200******************************************************************
055300 750-COMPUTE-ABSDAY-RTN.
055400     COMPUTE WS-JD-YM1    = WS-JD-YEAR - 1.
055500     COMPUTE WS-JD-DIV4   = WS-JD-YM1 / 4.
055600     COMPUTE WS-JD-DIV100 = WS-JD-YM1 / 100.
055700     COMPUTE WS-JD-DIV400 = WS-JD-YM1 / 400.
055800     COMPUTE WS-JD-MOD4   = WS-JD-YEAR - ((WS-JD-YEAR / 4) * 4).
055900     COMPUTE WS-JD-MOD100 = WS-JD-YEAR - ((WS-JD-YEAR / 100) * 100).
056000     COMPUTE WS-JD-MOD400 = WS-JD-YEAR - ((WS-JD-YEAR / 400) * 400).
056100     MOVE 'N' TO WS-JD-LEAP-SW.
056200     IF WS-JD-MOD4 = 0
056300         IF WS-JD-MOD100 NOT = 0
056400             MOVE 'Y' TO WS-JD-LEAP-SW
056500         ELSE
056600             IF WS-JD-MOD400 = 0
056700                 MOVE 'Y' TO WS-JD-LEAP-SW
056800             END-IF
056900         END-IF
057000     END-IF.
057100     SET CDT-IDX TO WS-JD-MONTH.
057200     COMPUTE WS-JD-RESULT-ABSDAY =
057300         (WS-JD-YM1 * 365) + WS-JD-DIV4 - WS-JD-DIV100
057400         + WS-JD-DIV400 + CDT-CUM-DAYS (CDT-IDX) + WS-JD-DAY.
057500     IF WS-JD-IS-LEAP AND WS-JD-MONTH > 2
057600         ADD 1 TO WS-JD-RESULT-ABSDAY
057700     END-IF.
057800 750-EXIT.
057900     EXIT.
058000
058100******************************************************************
058200* 900-CLEANUP
058300******************************************************************
058400 900-CLEANUP.
058500     CLOSE RUNRPT.
058600     DISPLAY 'BDMETRC - NIGHTLY METRICS RUN COMPLETE'.
058700 900-EXIT.
058800     EXIT.
058900
059000******************************************************************
059100* 1000-ABEND-RTN - COMMON FORCED-ABEND TRIP
059200******************************************************************
059300 1000-ABEND-RTN.
059400     MOVE 'BDMETRC' TO ABEND-PGM-ID.
059500     MOVE PARA-NAME TO ABR-PARA-NAME-O.
059600     MOVE ABEND-PGM-ID TO ABR-PGM-ID-O.
059700     MOVE ABEND-REASON TO ABR-REASON-O.
059800     MOVE EXPECTED-VAL TO ABR-EXPECTED-O.
059900     MOVE ACTUAL-VAL TO ABR-ACTUAL-O.
060000     DISPLAY ABEND-REC.
060100     DIVIDE ZERO-VAL INTO ONE-VAL.
060200 1000-EXIT.
060300     EXIT.
