000100******************************************************************
000200* CANCTXN  --  REQUEST CANCELLATION TRANSACTION RECORD
000300* ONE RECORD PER REQUESTER-CANCELS-REQUEST TRANSACTION FED
000400* TO THE REQUEST CANCELLATION RUN; FIXED LENGTH 20 BYTES
000500******************************************************************
000600*
000700* MAINTENANCE HISTORY
000800* 02/14/05 CAH REQ0512  INITIAL VERSION - BUILT WHEN THE
000900*                       REQUESTER PORTAL ADDED A CANCEL BUTTON
001000*                       INSTEAD OF MAKING THE REQUESTER WAIT
001100*                       OUT A STALE REQUEST
001200
001300 01  CANCEL-TRAN-REC.
001400     05  CNX-REQ-ID              PIC 9(09).
001500     05  FILLER                  PIC X(11).
