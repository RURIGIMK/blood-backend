000100******************************************************************
000200* REQMSTR  --  BLOOD REQUEST MASTER RECORD LAYOUT
000300* ONE RECORD PER REQUEST RAISED BY A RECIPIENT OR HOSPITAL
000400* FIXED LENGTH 180 BYTES, SEQUENTIAL ORGANIZATION, PROCESSED
000500* IN CREATED-TS (ENTRY) ORDER BY THE MATCHING RUN
000600******************************************************************
000700*
000800* MAINTENANCE HISTORY
000900* 07/22/86 RH  ORIG     INITIAL VERSION
001000* 04/18/91 MD  CR0233   ADDED MATCHED-DONOR-ID / MATCHED-TS
001100* 11/09/98 JWK Y2K-015  CREATED-TS / MATCHED-TS 4-DIGIT CENTURY
001200* 08/11/03 RDP REQ0347  REVIEWED - LOC-DESC AND HOSPITAL
001300*                       COORDINATES NOW ALSO PRINT ON THE
001400*                       DONOR NOTIFICATION REPORT, NO LAYOUT
001500*                       CHANGE NEEDED HERE
001600
001700 01  REQUEST-MASTER-REC.
001800     05  REQ-REQ-ID              PIC 9(09).
001900     05  REQ-REQUESTER-ID        PIC 9(09).
002000     05  REQ-BLOOD-TYPE          PIC X(03).
002100     05  REQ-QUANTITY            PIC 9(04).
002200     05  REQ-URGENCY             PIC X(08).
002300         88  REQ-URG-LOW         VALUE 'LOW     '.
002400         88  REQ-URG-MEDIUM      VALUE 'MEDIUM  '.
002500         88  REQ-URG-HIGH        VALUE 'HIGH    '.
002600         88  REQ-URG-CRITICAL    VALUE 'CRITICAL'.
002700     05  REQ-HOSP-NAME           PIC X(30).
002800     05  REQ-HOSP-COORD.
002900         10  REQ-HOSP-LAT        PIC S9(03)V9(06).
003000         10  REQ-HOSP-LON        PIC S9(04)V9(06).
003100     05  REQ-LOC-DESC            PIC X(30).
003200     05  REQ-STATUS              PIC X(09).
003300         88  REQ-ST-PENDING      VALUE 'PENDING  '.
003400         88  REQ-ST-MATCHED      VALUE 'MATCHED  '.
003500         88  REQ-ST-FULFILLED    VALUE 'FULFILLED'.
003600         88  REQ-ST-CANCELLED    VALUE 'CANCELLED'.
003700     05  REQ-MATCHED-DONOR-ID    PIC 9(09).
003800     05  REQ-CREATED-TS          PIC 9(14).
003900     05  REQ-MATCHED-TS          PIC 9(14).
004000     05  FILLER                  PIC X(22).
