000100******************************************************************
000200* USRMSTR  --  USER MASTER RECORD LAYOUT
000300* DONOR / RECIPIENT / HOSPITAL / ADMIN ACCOUNT RECORD
000400* FIXED LENGTH 200 BYTES, SEQUENTIAL ORGANIZATION, KEYED
000500* ON USR-USER-ID BY CONVENTION (FILE IS NOT INDEXED)
000600******************************************************************
000700*
000800* MAINTENANCE HISTORY
000900* 06/14/86 RH  ORIG     INITIAL CUTOVER FROM REGISTRATION CARDS
001000* 03/02/90 LF  CR0114   ADDED LOC-DESC FOR HOSPITAL PICKUP POINTS
001100* 11/09/98 JWK Y2K-014  CREATED-TS EXPANDED TO 4-DIGIT CENTURY
001200* 03/19/01 SMK CR0356   REVIEWED FOR THE NIGHTLY BALANCING
001300*                       REPORT PROJECT - NO LAYOUT CHANGE NEEDED
001400
001500 01  USER-MASTER-REC.
001600     05  USR-USER-ID             PIC 9(09).
001700     05  USR-USERNAME            PIC X(20).
001800     05  USR-FULL-NAME           PIC X(30).
001900     05  USR-EMAIL               PIC X(40).
002000     05  USR-BLOOD-TYPE          PIC X(03).
002100         88  USR-TYPE-VALID      VALUES 'O- ', 'O+ ', 'A- ', 'A+ ',
002200                                        'B- ', 'B+ ', 'AB-', 'AB+'.
002300     05  USR-ROLE                PIC X(10).
002400         88  USR-ROLE-ADMIN      VALUE 'ADMIN     '.
002500         88  USR-ROLE-DONOR      VALUE 'DONOR     '.
002600         88  USR-ROLE-RECIPIENT  VALUE 'RECIPIENT '.
002700         88  USR-ROLE-HOSPITAL   VALUE 'HOSPITAL  '.
002800     05  USR-AVAILABLE           PIC X(01).
002900         88  USR-IS-AVAILABLE    VALUE 'Y'.
003000         88  USR-NOT-AVAILABLE   VALUE 'N'.
003100     05  USR-COORD.
003200         10  USR-LATITUDE        PIC S9(03)V9(06).
003300         10  USR-LONGITUDE       PIC S9(04)V9(06).
003400     05  USR-COORD-R REDEFINES USR-COORD.
003500         10  USR-LATITUDE-X      PIC X(09).
003600         10  USR-LONGITUDE-X     PIC X(10).
003700     05  USR-LOC-DESC            PIC X(30).
003800     05  USR-CREATED-TS          PIC 9(14).
003900     05  USR-CREATED-TS-R REDEFINES USR-CREATED-TS.
004000         10  USR-CREATED-DATE    PIC 9(08).
004100         10  USR-CREATED-TIME    PIC 9(06).
004200     05  FILLER                  PIC X(24).
