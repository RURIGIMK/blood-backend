000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BDCANCL.
000400 AUTHOR.  C. HAAS.
000500 INSTALLATION.  NATIONAL BLOOD SVCS DP CTR.
000600 DATE-WRITTEN.  02/14/05.
000700 DATE-COMPILED.  02/14/05.
000800 SECURITY.  NON-CONFIDENTIAL.
000900******************************************************************
001000* BDCANCL - REQUEST CANCELLATION RUN - TAKES THE REQ-ID LIST A
001100*
001200*     REQUESTER SUBMITS TO WITHDRAW AN OUTSTANDING REQUEST AND
001300*     SETS EACH REQUEST TO CANCELLED PROVIDED IT IS STILL
001400*     PENDING.  A REQUEST NOT ON FILE, OR ALREADY MATCHED,
001500*     FULFILLED OR CANCELLED, IS REJECTED AND COUNTED, NOT
001600*     ABENDED - THE NIGHTLY MATCHING RUN MAY HAVE PICKED THE
001700*     REQUEST UP BEFORE THE CANCEL TRANSACTION ARRIVED.
001800*
001900* FILES  - CANCELS (IN)   REQUESTS (IN) / REQUESTS-NEW (OUT)
002000*          AUDITLOG (EXTEND)
002100*
002200* CHANGE LOG
002300* 02/14/05 CAH REQ0512  INITIAL VERSION
002400******************************************************************
002500
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT CANCELS        ASSIGN TO UT-S-CANCEL
003500         ORGANIZATION IS SEQUENTIAL
003600         FILE STATUS IS WS-CANCELS-STATUS.
003700     SELECT REQUESTS       ASSIGN TO UT-S-REQUEST
003800         ORGANIZATION IS SEQUENTIAL
003900         FILE STATUS IS WS-REQUESTS-STATUS.
004000     SELECT REQUESTS-NEW   ASSIGN TO UT-S-REQNEW
004100         ORGANIZATION IS SEQUENTIAL
004200         FILE STATUS IS WS-REQNEW-STATUS.
004300     SELECT AUDITLOG       ASSIGN TO UT-S-AUDITLOG
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS IS WS-AUDITLOG-STATUS.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  CANCELS
005000     LABEL RECORDS ARE STANDARD
005100     RECORD CONTAINS 20 CHARACTERS.
005200 COPY CANCTXN.
005300
005400 FD  REQUESTS
005500     LABEL RECORDS ARE STANDARD
005600     RECORD CONTAINS 180 CHARACTERS.
005700 COPY REQMSTR.
005800
005900 FD  REQUESTS-NEW
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 180 CHARACTERS.
006200 01  REQUEST-NEW-REC             PIC X(180).
006300
006400 FD  AUDITLOG
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 170 CHARACTERS.
006700 COPY AUDREC.
006800
006900 WORKING-STORAGE SECTION.
007000 COPY TSTAMP.
007100 COPY ABENDREC.
007200
007300 01  WS-FILE-STATUSES.
007400     05  WS-CANCELS-STATUS        PIC X(02) VALUE '00'.
007500     05  WS-REQUESTS-STATUS       PIC X(02) VALUE '00'.
007600     05  WS-REQNEW-STATUS         PIC X(02) VALUE '00'.
007700     05  WS-AUDITLOG-STATUS       PIC X(02) VALUE '00'.
007800     05  FILLER                   PIC X(08) VALUE SPACES.
007900 01  WS-FILE-STATUSES-R REDEFINES WS-FILE-STATUSES.
008000     05  WS-ALL-FILE-STATUSES     PIC X(16).
008100
008200 01  WS-EOF-SWITCHES.
008300     05  WS-EOF-CANCEL-SW         PIC X(01) VALUE 'N'.
008400         88  WS-NO-MORE-CANCELS   VALUE 'Y'.
008500     05  WS-EOF-REQUEST-SW        PIC X(01) VALUE 'N'.
008600         88  WS-NO-MORE-REQUESTS  VALUE 'Y'.
008700     05  WS-EOF-AUDIT-SW          PIC X(01) VALUE 'N'.
008800         88  WS-NO-MORE-AUDITLOG  VALUE 'Y'.
008900     05  FILLER                   PIC X(13) VALUE SPACES.
009000 01  WS-EOF-SWITCHES-R REDEFINES WS-EOF-SWITCHES.
009100     05  WS-EOF-ALL-FLAGS         PIC X(16).
009200
009300 01  WS-FOUND-SWITCHES.
009400     05  WS-REQUEST-FOUND-SW      PIC X(01) VALUE 'N'.
009500         88  WS-REQUEST-WAS-FOUND VALUE 'Y'.
009600     05  FILLER                   PIC X(19) VALUE SPACES.
009700
009800 77  WS-REQUEST-COUNT         PIC S9(05) COMP VALUE ZERO.
009900 77  WS-REQUEST-IDX           PIC S9(05) COMP VALUE ZERO.
010000 77  WS-NEXT-AUDIT-ID         PIC S9(09) COMP VALUE ZERO.
010100 77  WS-CANCELS-READ          PIC S9(07) COMP VALUE ZERO.
010200 77  WS-CANCELS-POSTED        PIC S9(07) COMP VALUE ZERO.
010300 77  WS-CANCELS-REJECTED      PIC S9(07) COMP VALUE ZERO.
010400
010500 01  WS-AUDIT-FIELDS.
010600     05  WS-AUDIT-EVENT-TYPE      PIC X(25).
010700     05  WS-AUDIT-DESC            PIC X(100).
010800     05  WS-AUDIT-USER-ID         PIC 9(09).
010900     05  FILLER                   PIC X(10) VALUE SPACES.
011000
011100******************************************************************
011200* WORKING-STORAGE COPY OF THE REQUEST MASTER, LOADED ONCE AT
011300* HOUSEKEEPING SO EACH CANCEL TRANSACTION CAN BE RESOLVED BY
011400* A TABLE SCAN (REQUESTS CARRIES NO KEY ON THIS SYSTEM, THE
011500* SAME LIMITATION THAT DROVE BDMATCH TO LOAD THE USER MASTER
011600* INTO A TABLE) - THE TABLE IS SPUN BACK OUT AT CLEANUP WITH
011700* CANCELLED ENTRIES REWRITTEN IN PLACE.
011800******************************************************************
011900 01  WS-REQUEST-TABLE.
012000     05  RT-ENTRY OCCURS 5000 TIMES INDEXED BY RT-IDX.
012100         10  RT-REQ-ID            PIC 9(09).
012200         10  RT-REQUESTER-ID      PIC 9(09).
012300         10  RT-BLOOD-TYPE        PIC X(03).
012400         10  RT-QUANTITY          PIC 9(04).
012500         10  RT-URGENCY           PIC X(08).
012600         10  RT-HOSP-NAME         PIC X(30).
012700         10  RT-HOSP-LAT          PIC S9(03)V9(06).
012800         10  RT-HOSP-LON          PIC S9(04)V9(06).
012900         10  RT-LOC-DESC          PIC X(30).
013000         10  RT-STATUS            PIC X(09).
013100             88  RT-ST-PENDING    VALUE 'PENDING  '.
013200         10  RT-MATCHED-DONOR-ID  PIC 9(09).
013300         10  RT-CREATED-TS        PIC 9(14).
013400         10  RT-CREATED-TS-R REDEFINES RT-CREATED-TS.
013500             15  RT-CREATED-DATE  PIC 9(08).
013600             15  RT-CREATED-TIME  PIC 9(06).
013700         10  RT-MATCHED-TS        PIC 9(14).
013800         10  FILLER               PIC X(22).
013900
014000 LINKAGE SECTION.
014100
014200 PROCEDURE DIVISION.
014300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014400     PERFORM 100-MAINLINE THRU 100-EXIT.
014500     PERFORM 900-CLEANUP THRU 900-EXIT.
014600     STOP RUN.
014700
014800******************************************************************
014900* 000-HOUSEKEEPING THRU 000-EXIT
015000******************************************************************
015100 000-HOUSEKEEPING.
015200     DISPLAY 'BDCANCL - REQUEST CANCELLATION RUN STARTING'.
015300     PERFORM 060-GET-CURRENT-TS THRU 060-EXIT.
015400
015500     OPEN INPUT REQUESTS.
015600     IF WS-REQUESTS-STATUS NOT = '00'
015700         MOVE '000-HOUSEKEEPING' TO PARA-NAME
015800         MOVE 'REQUESTS OPEN INPUT FAILED'  TO ABEND-REASON
015900         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
016000     END-IF.
016100     PERFORM 050-LOAD-REQUEST-TABLE THRU 050-EXIT
016200         UNTIL WS-NO-MORE-REQUESTS.
016300     CLOSE REQUESTS.
016400
016500     OPEN INPUT AUDITLOG.
016600     PERFORM 070-FIND-MAX-AUDIT-ID THRU 070-EXIT
016700         UNTIL WS-NO-MORE-AUDITLOG.
016800     CLOSE AUDITLOG.
016900
017000     OPEN INPUT CANCELS.
017100     IF WS-CANCELS-STATUS NOT = '00'
017200         MOVE '000-HOUSEKEEPING' TO PARA-NAME
017300         MOVE 'CANCELS OPEN INPUT FAILED'  TO ABEND-REASON
017400         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
017500     END-IF.
017600     OPEN EXTEND AUDITLOG.
017700     OPEN OUTPUT REQUESTS-NEW.
017800
017900     READ CANCELS
018000         AT END MOVE 'Y' TO WS-EOF-CANCEL-SW
018100     END-READ.
018200 000-EXIT.
018300     EXIT.
018400
018500******************************************************************
018600* 050-LOAD-REQUEST-TABLE THRU 050-EXIT
018700******************************************************************
018800 050-LOAD-REQUEST-TABLE.
018900     READ REQUESTS
019000         AT END MOVE 'Y' TO WS-EOF-REQUEST-SW
019100         NOT AT END
019200             ADD 1 TO WS-REQUEST-COUNT
019300             SET RT-IDX TO WS-REQUEST-COUNT
019400             MOVE REQ-REQ-ID           TO RT-REQ-ID (RT-IDX)
019500             MOVE REQ-REQUESTER-ID     TO RT-REQUESTER-ID (RT-IDX)
019600             MOVE REQ-BLOOD-TYPE       TO RT-BLOOD-TYPE (RT-IDX)
019700             MOVE REQ-QUANTITY         TO RT-QUANTITY (RT-IDX)
019800             MOVE REQ-URGENCY          TO RT-URGENCY (RT-IDX)
019900             MOVE REQ-HOSP-NAME        TO RT-HOSP-NAME (RT-IDX)
020000             MOVE REQ-HOSP-LAT         TO RT-HOSP-LAT (RT-IDX)
020100             MOVE REQ-HOSP-LON         TO RT-HOSP-LON (RT-IDX)
020200             MOVE REQ-LOC-DESC         TO RT-LOC-DESC (RT-IDX)
020300             MOVE REQ-STATUS           TO RT-STATUS (RT-IDX)
020400             MOVE REQ-MATCHED-DONOR-ID TO RT-MATCHED-DONOR-ID (RT-IDX)
020500             MOVE REQ-CREATED-TS       TO RT-CREATED-TS (RT-IDX)
020600             MOVE REQ-MATCHED-TS       TO RT-MATCHED-TS (RT-IDX)
020700     END-READ.
020800 050-EXIT.
020900     EXIT.
021000
021100******************************************************************
021200* 060-GET-CURRENT-TS - CENTURY-WINDOWED RUN TIMESTAMP
021300******************************************************************
021400 060-GET-CURRENT-TS.
021500     ACCEPT WS-DATE-YYMMDD FROM DATE.
021600     ACCEPT WS-TIME-RAW FROM TIME.
021700     IF WS-DATE-YY < 50
021800         MOVE 20 TO WS-CURR-CENTURY
021900     ELSE
022000         MOVE 19 TO WS-CURR-CENTURY
022100     END-IF.
022200     MOVE WS-DATE-YY        TO WS-CURR-YY.
022300     MOVE WS-DATE-MMDD(1:2) TO WS-CURR-MM.
022400     MOVE WS-DATE-MMDD(3:2) TO WS-CURR-DD.
022500     MOVE WS-TIME-RAW(1:2)  TO WS-CURR-HH.
022600     MOVE WS-TIME-RAW(3:2)  TO WS-CURR-MIN.
022700     MOVE WS-TIME-RAW(5:2)  TO WS-CURR-SS.
022800 060-EXIT.
022900     EXIT.
023000
023100 070-FIND-MAX-AUDIT-ID.
023200     READ AUDITLOG
023300         AT END MOVE 'Y' TO WS-EOF-AUDIT-SW
023400         NOT AT END
023500             IF AUD-AUDIT-ID > WS-NEXT-AUDIT-ID
023600                 MOVE AUD-AUDIT-ID TO WS-NEXT-AUDIT-ID
023700             END-IF
023800     END-READ.
023900 070-EXIT.
024000     EXIT.
024100
024200******************************************************************
024300* 100-MAINLINE THRU 100-EXIT - ONE ITERATION PER CANCEL TRAN
024400******************************************************************
024500 100-MAINLINE.
024600     PERFORM 110-PROCESS-ONE-CANCEL THRU 110-EXIT
024700         UNTIL WS-NO-MORE-CANCELS.
024800 100-EXIT.
024900     EXIT.
025000
025100 110-PROCESS-ONE-CANCEL.
025200     ADD 1 TO WS-CANCELS-READ.
025300     PERFORM 200-SEARCH-RTN THRU 200-EXIT.
025400     PERFORM 225-APPLY-ONE-CANCEL-RTN THRU 225-EXIT.
025500     READ CANCELS
025600         AT END MOVE 'Y' TO WS-EOF-CANCEL-SW
025700     END-READ.
025800 110-EXIT.
025900     EXIT.
026000
026100******************************************************************
026200* 225-APPLY-ONE-CANCEL-RTN - ONLY A PENDING REQUEST MAY BE
026300* CANCELLED; A REQUEST NOT ON FILE OR NOT PENDING IS REJECTED
026400* AND COUNTED, NOT ABENDED
026500******************************************************************
026600 225-APPLY-ONE-CANCEL-RTN.
026700     IF NOT WS-REQUEST-WAS-FOUND
026800         DISPLAY 'BDCANCL - REJECT - REQUEST NOT FOUND - '
026900             CNX-REQ-ID
027000         ADD 1 TO WS-CANCELS-REJECTED
027100         GO TO 225-EXIT.
027200
027300     IF NOT RT-ST-PENDING (WS-REQUEST-IDX)
027400         DISPLAY 'BDCANCL - REJECT - ONLY PENDING REQUESTS CAN '
027500             'BE CANCELLED - ' CNX-REQ-ID
027600         ADD 1 TO WS-CANCELS-REJECTED
027700         MOVE 'CANCEL_REJECTED' TO WS-AUDIT-EVENT-TYPE
027800         STRING 'ONLY PENDING REQUESTS CAN BE CANCELLED - '
027900             'REQUEST ' CNX-REQ-ID
028000             DELIMITED BY SIZE INTO WS-AUDIT-DESC
028100         MOVE RT-REQUESTER-ID (WS-REQUEST-IDX) TO WS-AUDIT-USER-ID
028200         PERFORM 600-WRITE-AUDIT-RTN THRU 600-EXIT
028300         GO TO 225-EXIT.
028400
028500     MOVE 'CANCELLED' TO RT-STATUS (WS-REQUEST-IDX).
028600     MOVE 'CANCEL_SUCCESS' TO WS-AUDIT-EVENT-TYPE.
028700     STRING 'REQUEST ' CNX-REQ-ID ' CANCELLED BY REQUESTER'
028800         DELIMITED BY SIZE INTO WS-AUDIT-DESC.
028900     MOVE RT-REQUESTER-ID (WS-REQUEST-IDX) TO WS-AUDIT-USER-ID.
029000     PERFORM 600-WRITE-AUDIT-RTN THRU 600-EXIT.
029100     ADD 1 TO WS-CANCELS-POSTED.
029200 225-EXIT.
029300     EXIT.
029400
029500******************************************************************
029600* 200-SEARCH-RTN - LOCATE THE REQUEST BY ID
029700******************************************************************
029800 200-SEARCH-RTN.
029900     SET WS-REQUEST-IDX TO ZERO.
030000     MOVE 'N' TO WS-REQUEST-FOUND-SW.
030100     PERFORM 210-SCAN-ONE-REQUEST THRU 210-EXIT
030200         VARYING RT-IDX FROM 1 BY 1 UNTIL RT-IDX > WS-REQUEST-COUNT
030300             OR WS-REQUEST-WAS-FOUND.
030400 200-EXIT.
030500     EXIT.
030600
030700 210-SCAN-ONE-REQUEST.
030800     IF RT-REQ-ID (RT-IDX) = CNX-REQ-ID
030900         SET WS-REQUEST-IDX TO RT-IDX
031000         MOVE 'Y' TO WS-REQUEST-FOUND-SW
031100     END-IF.
031200 210-EXIT.
031300     EXIT.
031400
031500******************************************************************
031600* 600-WRITE-AUDIT-RTN - COMMON AUDIT RECORD WRITER
031700******************************************************************
031800 600-WRITE-AUDIT-RTN.
031900     ADD 1 TO WS-NEXT-AUDIT-ID.
032000     MOVE WS-NEXT-AUDIT-ID    TO AUD-AUDIT-ID.
032100     MOVE WS-AUDIT-EVENT-TYPE TO AUD-EVENT-TYPE.
032200     MOVE WS-AUDIT-DESC       TO AUD-DESCRIPTION.
032300     MOVE WS-AUDIT-USER-ID    TO AUD-USER-ID.
032400     MOVE WS-CURRENT-TS       TO AUD-EVENT-TS.
032500     WRITE AUDIT-LOG-REC.
032600 600-EXIT.
032700     EXIT.
032800
032900******************************************************************
033000* 900-CLEANUP - SPIN THE REQUEST TABLE BACK OUT, CANCELLED
033100* ENTRIES CARRYING THEIR NEW STATUS
033200******************************************************************
033300 900-CLEANUP.
033400     PERFORM 910-WRITE-ONE-REQUEST THRU 910-EXIT
033500         VARYING RT-IDX FROM 1 BY 1 UNTIL RT-IDX > WS-REQUEST-COUNT.
033600     CLOSE CANCELS REQUESTS-NEW AUDITLOG.
033700     DISPLAY 'BDCANCL - CANCELS READ     = ' WS-CANCELS-READ.
033800     DISPLAY 'BDCANCL - CANCELS POSTED   = ' WS-CANCELS-POSTED.
033900     DISPLAY 'BDCANCL - CANCELS REJECTED = ' WS-CANCELS-REJECTED.
034000     DISPLAY 'BDCANCL - REQUEST CANCELLATION RUN COMPLETE'.
034100 900-EXIT.
034200     EXIT.
034300
034400 910-WRITE-ONE-REQUEST.
034500     MOVE RT-REQ-ID (RT-IDX)           TO REQ-REQ-ID.
034600     MOVE RT-REQUESTER-ID (RT-IDX)     TO REQ-REQUESTER-ID.
034700     MOVE RT-BLOOD-TYPE (RT-IDX)       TO REQ-BLOOD-TYPE.
034800     MOVE RT-QUANTITY (RT-IDX)         TO REQ-QUANTITY.
034900     MOVE RT-URGENCY (RT-IDX)          TO REQ-URGENCY.
035000     MOVE RT-HOSP-NAME (RT-IDX)        TO REQ-HOSP-NAME.
035100     MOVE RT-HOSP-LAT (RT-IDX)         TO REQ-HOSP-LAT.
035200     MOVE RT-HOSP-LON (RT-IDX)         TO REQ-HOSP-LON.
035300     MOVE RT-LOC-DESC (RT-IDX)         TO REQ-LOC-DESC.
035400     MOVE RT-STATUS (RT-IDX)           TO REQ-STATUS.
035500     MOVE RT-MATCHED-DONOR-ID (RT-IDX) TO REQ-MATCHED-DONOR-ID.
035600     MOVE RT-CREATED-TS (RT-IDX)       TO REQ-CREATED-TS.
035700     MOVE RT-MATCHED-TS (RT-IDX)       TO REQ-MATCHED-TS.
035800     MOVE REQUEST-MASTER-REC TO REQUEST-NEW-REC.
035900     WRITE REQUEST-NEW-REC.
036000 910-EXIT.
036100     EXIT.
036200
036300******************************************************************
036400* 1000-ABEND-RTN - COMMON FORCED-ABEND TRIP
036500******************************************************************
036600 1000-ABEND-RTN.
036700     MOVE 'BDCANCL' TO ABEND-PGM-ID.
036800     MOVE PARA-NAME TO ABR-PARA-NAME-O.
036900     MOVE ABEND-PGM-ID TO ABR-PGM-ID-O.
037000     MOVE ABEND-REASON TO ABR-REASON-O.
037100     MOVE EXPECTED-VAL TO ABR-EXPECTED-O.
037200     MOVE ACTUAL-VAL TO ABR-ACTUAL-O.
037300     DISPLAY ABEND-REC.
037400     DIVIDE ZERO-VAL INTO ONE-VAL.
037500 1000-EXIT.
037600     EXIT.
