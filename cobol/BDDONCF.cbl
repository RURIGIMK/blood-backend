000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BDDONCF.
000400 AUTHOR.  M. DELACROIX.
000500 INSTALLATION.  NATIONAL BLOOD SVCS DP CTR.
000600 DATE-WRITTEN.  07/22/86.
000700 DATE-COMPILED.  02/11/99.
000800 SECURITY.  NON-CONFIDENTIAL.
000900******************************************************************
001000* BDDONCF - DONATION CONFIRMATION RUN - MATCHES EACH CONFIRMATION
001100*
001200*     TRANSACTION (REQUEST/DONOR PAIR) AGAINST THE MATCHED
001300*     REQUEST, POSTS A DONATION RECORD, ADDS THE UNITS TO THE
001400*     BLOOD TYPE INVENTORY BUCKET, MARKS THE REQUEST FULFILLED,
001500*     THE MATCH CONFIRMED, AND THE DONOR UNAVAILABLE.  REJECTED
001600*     TRANSACTIONS ARE LOGGED AND COUNTED, NOT ABENDED.
001700*
001800* FILES  - CONFIRMS (IN)   USERS (IN) / USERS-NEW (OUT)
001900*          REQUESTS (IN) / REQUESTS-NEW (OUT)
002000*          MATCHES (IN) / MATCHES-NEW (OUT)   DONATIONS (EXTEND)
002100*          INVENTORY (IN) / INVENTORY-NEW (OUT)   AUDITLOG (EXTEND)
002200*
002300* CHANGE LOG
002400* 07/22/86 RH  ORIG     INITIAL VERSION - SINGLE VALIDATION
002500*                       (MATCHED STATUS ONLY)
002600* 04/25/91 MD  CR0234   ADDED DONOR-IDENTITY AND REQUEST-
002700*                       EXISTENCE EDITS AHEAD OF THE STATUS EDIT
002800* 09/02/94 MD  CR0302   INVENTORY BUCKET NOW CREATED ON THE FLY
002900*                       WHEN THE BLOOD TYPE HAS NO PRIOR BALANCE
003000* 11/09/98 JWK Y2K-016  CENTURY WINDOWING ADDED TO TIMESTAMP
003100*                       CONSTRUCTION - SEE 050-GET-CURRENT-TS
003200* 02/11/99 JWK Y2K-016  RECOMPILED AND REGRESSION TESTED
003300* 06/03/04 RDP CR0491   POSTED BUCKETS NOW CARRY A LAST-SOURCE
003400*                       INDICATOR SO A BALANCE CAN BE TRACED
003500*                       BACK TO THE RUN THAT TOUCHED IT LAST
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT CONFIRMS       ASSIGN TO UT-S-CONFIRM
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS WS-CONFIRMS-STATUS.
004900     SELECT USERS          ASSIGN TO UT-S-USERS
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS WS-USERS-STATUS.
005200     SELECT USERS-NEW      ASSIGN TO UT-S-USRNEW
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS WS-USRNEW-STATUS.
005500     SELECT REQUESTS       ASSIGN TO UT-S-REQUEST
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS WS-REQUESTS-STATUS.
005800     SELECT REQUESTS-NEW   ASSIGN TO UT-S-REQNEW
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS WS-REQNEW-STATUS.
006100     SELECT MATCHES        ASSIGN TO UT-S-MATCHES
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS WS-MATCHES-STATUS.
006400     SELECT MATCHES-NEW    ASSIGN TO UT-S-MATNEW
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS WS-MATNEW-STATUS.
006700     SELECT DONATIONS      ASSIGN TO UT-S-DONATE
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS WS-DONATIONS-STATUS.
007000     SELECT INVENTORY      ASSIGN TO UT-S-INVENT
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS WS-INVENTORY-STATUS.
007300     SELECT INVENTORY-NEW  ASSIGN TO UT-S-INVNEW
007400         ORGANIZATION IS SEQUENTIAL
007500         FILE STATUS IS WS-INVNEW-STATUS.
007600     SELECT AUDITLOG       ASSIGN TO UT-S-AUDITLOG
007700         ORGANIZATION IS SEQUENTIAL
007800         FILE STATUS IS WS-AUDITLOG-STATUS.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  CONFIRMS
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 20 CHARACTERS.
008500 COPY CONFTXN.
008600
008700 FD  USERS
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 200 CHARACTERS.
009000 COPY USRMSTR.
009100
009200 FD  USERS-NEW
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 200 CHARACTERS.
009500 01  USER-NEW-REC                PIC X(200).
009600
009700 FD  REQUESTS
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 180 CHARACTERS.
010000 COPY REQMSTR.
010100
010200 FD  REQUESTS-NEW
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 180 CHARACTERS.
010500 01  REQUEST-NEW-REC             PIC X(180).
010600
010700 FD  MATCHES
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 80 CHARACTERS.
011000 COPY MATMSTR.
011100
011200 FD  MATCHES-NEW
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 80 CHARACTERS.
011500 01  MATCH-NEW-REC               PIC X(80).
011600
011700 FD  DONATIONS
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 50 CHARACTERS.
012000 COPY DONMSTR.
012100
012200 FD  INVENTORY
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 50 CHARACTERS.
012500 COPY INVMSTR.
012600
012700 FD  INVENTORY-NEW
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 50 CHARACTERS.
013000 01  INVENTORY-NEW-REC           PIC X(50).
013100
013200 FD  AUDITLOG
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 170 CHARACTERS.
013500 COPY AUDREC.
013600
013700 WORKING-STORAGE SECTION.
013800 COPY TSTAMP.
013900 COPY ABENDREC.
014000
014100 01  WS-FILE-STATUSES.
014200     05  WS-CONFIRMS-STATUS       PIC X(02) VALUE '00'.
014300     05  WS-USERS-STATUS          PIC X(02) VALUE '00'.
014400     05  WS-USRNEW-STATUS         PIC X(02) VALUE '00'.
014500     05  WS-REQUESTS-STATUS       PIC X(02) VALUE '00'.
014600     05  WS-REQNEW-STATUS         PIC X(02) VALUE '00'.
014700     05  WS-MATCHES-STATUS        PIC X(02) VALUE '00'.
014800     05  WS-MATNEW-STATUS         PIC X(02) VALUE '00'.
014900     05  WS-DONATIONS-STATUS      PIC X(02) VALUE '00'.
015000     05  WS-INVENTORY-STATUS      PIC X(02) VALUE '00'.
015100     05  WS-INVNEW-STATUS         PIC X(02) VALUE '00'.
015200     05  WS-AUDITLOG-STATUS       PIC X(02) VALUE '00'.
015300     05  FILLER                   PIC X(03) VALUE SPACES.
015400 01  WS-FILE-STATUSES-R REDEFINES WS-FILE-STATUSES.
015500     05  WS-ALL-FILE-STATUSES     PIC X(25).
015600
015700 01  WS-EOF-SWITCHES.
015800     05  WS-EOF-CONFIRM-SW        PIC X(01) VALUE 'N'.
015900         88  WS-NO-MORE-CONFIRMS  VALUE 'Y'.
016000     05  WS-EOF-USERS-SW          PIC X(01) VALUE 'N'.
016100         88  WS-NO-MORE-USERS     VALUE 'Y'.
016200     05  WS-EOF-REQUESTS-SW       PIC X(01) VALUE 'N'.
016300         88  WS-NO-MORE-REQUESTS  VALUE 'Y'.
016400     05  WS-EOF-MATCHES-SW        PIC X(01) VALUE 'N'.
016500         88  WS-NO-MORE-MATCHES   VALUE 'Y'.
016600     05  WS-EOF-DONATE-SW         PIC X(01) VALUE 'N'.
016700         88  WS-NO-MORE-DONATIONS VALUE 'Y'.
016800     05  WS-EOF-INVENT-SW         PIC X(01) VALUE 'N'.
016900         88  WS-NO-MORE-INVENTORY VALUE 'Y'.
017000     05  WS-EOF-AUDIT-SW          PIC X(01) VALUE 'N'.
017100         88  WS-NO-MORE-AUDITLOG  VALUE 'Y'.
017200     05  FILLER                   PIC X(08) VALUE SPACES.
017300
017400 01  WS-FOUND-SWITCHES.
017500     05  WS-DONOR-FOUND-SW        PIC X(01) VALUE 'N'.
017600         88  WS-DONOR-WAS-FOUND   VALUE 'Y'.
017700     05  WS-REQUEST-FOUND-SW      PIC X(01) VALUE 'N'.
017800         88  WS-REQUEST-WAS-FOUND VALUE 'Y'.
017900     05  WS-MATCH-FOUND-SW        PIC X(01) VALUE 'N'.
018000         88  WS-MATCH-WAS-FOUND   VALUE 'Y'.
018100     05  WS-INVENT-FOUND-SW       PIC X(01) VALUE 'N'.
018200         88  WS-INVENT-WAS-FOUND  VALUE 'Y'.
018300     05  WS-REJECT-SW             PIC X(01) VALUE 'N'.
018400         88  WS-TRAN-REJECTED     VALUE 'Y'.
018500     05  FILLER                   PIC X(08) VALUE SPACES.
018600
018700 77  WS-USER-COUNT            PIC S9(05) COMP VALUE ZERO.
018800 77  WS-REQUEST-COUNT         PIC S9(05) COMP VALUE ZERO.
018900 77  WS-MATCH-COUNT           PIC S9(05) COMP VALUE ZERO.
019000 77  WS-INVENTORY-COUNT       PIC S9(05) COMP VALUE ZERO.
019100 77  WS-DONOR-IDX             PIC S9(05) COMP VALUE ZERO.
019200 77  WS-REQUEST-IDX           PIC S9(05) COMP VALUE ZERO.
019300 77  WS-MATCH-IDX             PIC S9(05) COMP VALUE ZERO.
019400 77  WS-INVENT-IDX            PIC S9(05) COMP VALUE ZERO.
019500 77  WS-NEXT-DON-ID           PIC S9(09) COMP VALUE ZERO.
019600 77  WS-NEXT-AUDIT-ID         PIC S9(09) COMP VALUE ZERO.
019700 77  WS-TRANS-READ            PIC S9(07) COMP VALUE ZERO.
019800 77  WS-TRANS-CONFIRMED       PIC S9(07) COMP VALUE ZERO.
019900 77  WS-TRANS-REJECTED        PIC S9(07) COMP VALUE ZERO.
020000
020100 01  WS-AUDIT-FIELDS.
020200     05  WS-AUDIT-EVENT-TYPE      PIC X(25).
020300     05  WS-AUDIT-DESC            PIC X(100).
020400     05  WS-AUDIT-USER-ID         PIC 9(09).
020500     05  FILLER                   PIC X(10) VALUE SPACES.
020600
020700 01  WS-POST-FIELDS.
020800     05  WS-POST-BLOOD-TYPE       PIC X(03).
020900     05  WS-POST-QUANTITY         PIC 9(04).
021000     05  FILLER                   PIC X(10) VALUE SPACES.
021100
021200******************************************************************
021300* WORKING-STORAGE COPIES OF THE FOUR UPDATED MASTERS - THE
021400* SAME OLD-MASTER/NEW-MASTER TECHNIQUE USED BY BDMATCH.
021500* CONFIRMS IS NOT IN ANY PARTICULAR KEY ORDER SO EACH LOOKUP
021600* IS A FULL TABLE SCAN; VOLUMES ARE SMALL ENOUGH (SEE THE
021700* OCCURS LIMITS BELOW) THAT THIS IS CHEAPER THAN SORTING.
021800******************************************************************
021900 01  WS-USER-TABLE.
022000     05  UT-ENTRY OCCURS 2000 TIMES INDEXED BY UT-IDX.
022100         10  UT-USER-ID           PIC 9(09).
022200         10  UT-USERNAME          PIC X(20).
022300         10  UT-FULL-NAME         PIC X(30).
022400         10  UT-EMAIL             PIC X(40).
022500         10  UT-BLOOD-TYPE        PIC X(03).
022600         10  UT-ROLE              PIC X(10).
022700         10  UT-AVAILABLE         PIC X(01).
022800         10  UT-LATITUDE          PIC S9(03)V9(06).
022900         10  UT-LONGITUDE         PIC S9(04)V9(06).
023000         10  UT-LOC-DESC          PIC X(30).
023100         10  UT-CREATED-TS        PIC 9(14).
023200         10  UT-CREATED-TS-R REDEFINES UT-CREATED-TS.
023300             15  UT-CREATED-DATE  PIC 9(08).
023400             15  UT-CREATED-TIME  PIC 9(06).
023500         10  FILLER               PIC X(05).
023600
023700 01  WS-REQUEST-TABLE.
023800     05  RT-ENTRY OCCURS 2000 TIMES INDEXED BY RT-IDX.
023900         10  RT-REQ-ID            PIC 9(09).
024000         10  RT-REQUESTER-ID      PIC 9(09).
024100         10  RT-BLOOD-TYPE        PIC X(03).
024200         10  RT-QUANTITY          PIC 9(04).
024300         10  RT-URGENCY           PIC X(08).
024400         10  RT-HOSP-NAME         PIC X(30).
024500         10  RT-HOSP-LAT          PIC S9(03)V9(06).
024600         10  RT-HOSP-LON          PIC S9(04)V9(06).
024700         10  RT-LOC-DESC          PIC X(30).
024800         10  RT-STATUS            PIC X(09).
024900         10  RT-MATCHED-DONOR-ID  PIC 9(09).
025000         10  RT-CREATED-TS        PIC 9(14).
025100         10  RT-CREATED-TS-R REDEFINES RT-CREATED-TS.
025200             15  RT-CREATED-DATE  PIC 9(08).
025300             15  RT-CREATED-TIME  PIC 9(06).
025400         10  RT-MATCHED-TS        PIC 9(14).
025500         10  FILLER               PIC X(05).
025600
025700 01  WS-MATCH-TABLE.
025800     05  MT-ENTRY OCCURS 2000 TIMES INDEXED BY MT-IDX.
025900         10  MT-MATCH-ID          PIC 9(09).
026000         10  MT-REQ-ID            PIC 9(09).
026100         10  MT-DONOR-ID          PIC 9(09).
026200         10  MT-STATUS            PIC X(09).
026300         10  MT-NOTIF-SENT        PIC X(01).
026400         10  MT-NOTIF-TS          PIC 9(14).
026500         10  MT-CREATED-TS        PIC 9(14).
026600         10  MT-CREATED-TS-R REDEFINES MT-CREATED-TS.
026700             15  MT-CREATED-DATE  PIC 9(08).
026800             15  MT-CREATED-TIME  PIC 9(06).
026900         10  FILLER               PIC X(05).
027000
027100 01  WS-INVENTORY-TABLE.
027200     05  IT-ENTRY OCCURS 20 TIMES INDEXED BY IT-IDX.
027300         10  IT-BLOOD-TYPE        PIC X(03).
027400         10  IT-QUANTITY          PIC 9(07).
027500         10  IT-UPDATED-TS        PIC 9(14).
027600         10  FILLER               PIC X(05).
027700
027800 LINKAGE SECTION.
027900
028000 PROCEDURE DIVISION.
028100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028200     PERFORM 100-MAINLINE THRU 100-EXIT.
028300     PERFORM 900-CLEANUP THRU 900-EXIT.
028400     STOP RUN.
028500
028600******************************************************************
028700* 000-HOUSEKEEPING THRU 000-EXIT
028800******************************************************************
028900 000-HOUSEKEEPING.
029000     DISPLAY 'BDDONCF - DONATION CONFIRMATION RUN STARTING'.
029100     PERFORM 050-GET-CURRENT-TS THRU 050-EXIT.
029200
029300     OPEN INPUT USERS.
029400     IF WS-USERS-STATUS NOT = '00'
029500         MOVE '000-HOUSEKEEPING' TO PARA-NAME
029600         MOVE 'USERS OPEN INPUT FAILED'  TO ABEND-REASON
029700         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
029800     END-IF.
029900     PERFORM 060-LOAD-USER-TABLE THRU 060-EXIT
030000         UNTIL WS-NO-MORE-USERS.
030100     CLOSE USERS.
030200
030300     OPEN INPUT REQUESTS.
030400     PERFORM 062-LOAD-REQUEST-TABLE THRU 062-EXIT
030500         UNTIL WS-NO-MORE-REQUESTS.
030600     CLOSE REQUESTS.
030700
030800     OPEN INPUT MATCHES.
030900     PERFORM 064-LOAD-MATCH-TABLE THRU 064-EXIT
031000         UNTIL WS-NO-MORE-MATCHES.
031100     CLOSE MATCHES.
031200
031300     OPEN INPUT INVENTORY.
031400     PERFORM 066-LOAD-INVENTORY-TABLE THRU 066-EXIT
031500         UNTIL WS-NO-MORE-INVENTORY.
031600     CLOSE INVENTORY.
031700
031800     OPEN INPUT DONATIONS.
031900     PERFORM 068-FIND-MAX-DON-ID THRU 068-EXIT
032000         UNTIL WS-NO-MORE-DONATIONS.
032100     CLOSE DONATIONS.
032200
032300     OPEN INPUT AUDITLOG.
032400     PERFORM 070-FIND-MAX-AUDIT-ID THRU 070-EXIT
032500         UNTIL WS-NO-MORE-AUDITLOG.
032600     CLOSE AUDITLOG.
032700
032800     OPEN INPUT CONFIRMS.
032900     IF WS-CONFIRMS-STATUS NOT = '00'
033000         MOVE '000-HOUSEKEEPING' TO PARA-NAME
033100         MOVE 'CONFIRMS OPEN INPUT FAILED'  TO ABEND-REASON
033200         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
033300     END-IF.
033400     OPEN EXTEND DONATIONS.
033500     OPEN EXTEND AUDITLOG.
033600     OPEN OUTPUT USERS-NEW.
033700     OPEN OUTPUT REQUESTS-NEW.
033800     OPEN OUTPUT MATCHES-NEW.
033900     OPEN OUTPUT INVENTORY-NEW.
034000
034100     READ CONFIRMS
034200         AT END MOVE 'Y' TO WS-EOF-CONFIRM-SW
034300     END-READ.
034400 000-EXIT.
034500     EXIT.
034600
034700******************************************************************
034800* 050-GET-CURRENT-TS - CENTURY-WINDOWED RUN TIMESTAMP
034900******************************************************************
035000 050-GET-CURRENT-TS.
035100     ACCEPT WS-DATE-YYMMDD FROM DATE.
035200     ACCEPT WS-TIME-RAW FROM TIME.
035300     IF WS-DATE-YY < 50
035400         MOVE 20 TO WS-CURR-CENTURY
035500     ELSE
035600         MOVE 19 TO WS-CURR-CENTURY
035700     END-IF.
035800     MOVE WS-DATE-YY        TO WS-CURR-YY.
035900     MOVE WS-DATE-MMDD(1:2) TO WS-CURR-MM.
036000     MOVE WS-DATE-MMDD(3:2) TO WS-CURR-DD.
036100     MOVE WS-TIME-RAW(1:2)  TO WS-CURR-HH.
036200     MOVE WS-TIME-RAW(3:2)  TO WS-CURR-MIN.
036300     MOVE WS-TIME-RAW(5:2)  TO WS-CURR-SS.
036400 050-EXIT.
036500     EXIT.
036600
036700******************************************************************
036800* 060-066 - LOAD THE FOUR MASTERS INTO WORKING STORAGE
036900******************************************************************
037000 060-LOAD-USER-TABLE.
037100     READ USERS
037200         AT END MOVE 'Y' TO WS-EOF-USERS-SW
037300         NOT AT END
037400             ADD 1 TO WS-USER-COUNT
037500             SET UT-IDX TO WS-USER-COUNT
037600             MOVE USR-USER-ID    TO UT-USER-ID (UT-IDX)
037700             MOVE USR-USERNAME   TO UT-USERNAME (UT-IDX)
037800             MOVE USR-FULL-NAME  TO UT-FULL-NAME (UT-IDX)
037900             MOVE USR-EMAIL      TO UT-EMAIL (UT-IDX)
038000             MOVE USR-BLOOD-TYPE TO UT-BLOOD-TYPE (UT-IDX)
038100             MOVE USR-ROLE       TO UT-ROLE (UT-IDX)
038200             MOVE USR-AVAILABLE  TO UT-AVAILABLE (UT-IDX)
038300             MOVE USR-LATITUDE   TO UT-LATITUDE (UT-IDX)
038400             MOVE USR-LONGITUDE  TO UT-LONGITUDE (UT-IDX)
038500             MOVE USR-LOC-DESC   TO UT-LOC-DESC (UT-IDX)
038600             MOVE USR-CREATED-TS TO UT-CREATED-TS (UT-IDX)
038700     END-READ.
038800 060-EXIT.
038900     EXIT.
039000
039100 062-LOAD-REQUEST-TABLE.
039200     READ REQUESTS
039300         AT END MOVE 'Y' TO WS-EOF-REQUESTS-SW
039400         NOT AT END
039500             ADD 1 TO WS-REQUEST-COUNT
039600             SET RT-IDX TO WS-REQUEST-COUNT
039700             MOVE REQ-REQ-ID           TO RT-REQ-ID (RT-IDX)
039800             MOVE REQ-REQUESTER-ID     TO RT-REQUESTER-ID (RT-IDX)
039900             MOVE REQ-BLOOD-TYPE       TO RT-BLOOD-TYPE (RT-IDX)
040000             MOVE REQ-QUANTITY         TO RT-QUANTITY (RT-IDX)
040100             MOVE REQ-URGENCY          TO RT-URGENCY (RT-IDX)
040200             MOVE REQ-HOSP-NAME        TO RT-HOSP-NAME (RT-IDX)
040300             MOVE REQ-HOSP-LAT         TO RT-HOSP-LAT (RT-IDX)
040400             MOVE REQ-HOSP-LON         TO RT-HOSP-LON (RT-IDX)
040500             MOVE REQ-LOC-DESC         TO RT-LOC-DESC (RT-IDX)
040600             MOVE REQ-STATUS           TO RT-STATUS (RT-IDX)
040700             MOVE REQ-MATCHED-DONOR-ID TO RT-MATCHED-DONOR-ID (RT-IDX)
040800             MOVE REQ-CREATED-TS       TO RT-CREATED-TS (RT-IDX)
040900             MOVE REQ-MATCHED-TS       TO RT-MATCHED-TS (RT-IDX)
041000     END-READ.
041100 062-EXIT.
041200     EXIT.
041300
041400 064-LOAD-MATCH-TABLE.
041500     READ MATCHES
041600         AT END MOVE 'Y' TO WS-EOF-MATCHES-SW
041700         NOT AT END
041800             ADD 1 TO WS-MATCH-COUNT
041900             SET MT-IDX TO WS-MATCH-COUNT
042000             MOVE MAT-MATCH-ID   TO MT-MATCH-ID (MT-IDX)
042100             MOVE MAT-REQ-ID     TO MT-REQ-ID (MT-IDX)
042200             MOVE MAT-DONOR-ID   TO MT-DONOR-ID (MT-IDX)
042300             MOVE MAT-STATUS     TO MT-STATUS (MT-IDX)
042400             MOVE MAT-NOTIF-SENT TO MT-NOTIF-SENT (MT-IDX)
042500             MOVE MAT-NOTIF-TS   TO MT-NOTIF-TS (MT-IDX)
042600             MOVE MAT-CREATED-TS TO MT-CREATED-TS (MT-IDX)
042700     END-READ.
042800 064-EXIT.
042900     EXIT.
043000
043100 066-LOAD-INVENTORY-TABLE.
043200     READ INVENTORY
043300         AT END MOVE 'Y' TO WS-EOF-INVENT-SW
043400         NOT AT END
043500             ADD 1 TO WS-INVENTORY-COUNT
043600             SET IT-IDX TO WS-INVENTORY-COUNT
043700             MOVE INV-BLOOD-TYPE TO IT-BLOOD-TYPE (IT-IDX)
043800             MOVE INV-QUANTITY   TO IT-QUANTITY (IT-IDX)
043900             MOVE INV-UPDATED-TS TO IT-UPDATED-TS (IT-IDX)
044000     END-READ.
044100 066-EXIT.
044200     EXIT.
044300
044400 068-FIND-MAX-DON-ID.
044500     READ DONATIONS
044600         AT END MOVE 'Y' TO WS-EOF-DONATE-SW
044700         NOT AT END
044800             IF DON-DON-ID > WS-NEXT-DON-ID
044900                 MOVE DON-DON-ID TO WS-NEXT-DON-ID
045000             END-IF
045100     END-READ.
045200 068-EXIT.
045300     EXIT.
045400
045500 070-FIND-MAX-AUDIT-ID.
045600     READ AUDITLOG
045700         AT END MOVE 'Y' TO WS-EOF-AUDIT-SW
045800         NOT AT END
045900             IF AUD-AUDIT-ID > WS-NEXT-AUDIT-ID
046000                 MOVE AUD-AUDIT-ID TO WS-NEXT-AUDIT-ID
046100             END-IF
046200     END-READ.
046300 070-EXIT.
046400     EXIT.
046500
046600******************************************************************
046700* 100-MAINLINE THRU 100-EXIT - ONE ITERATION PER TRANSACTION
046800******************************************************************
046900 100-MAINLINE.
047000     PERFORM 110-PROCESS-ONE-CONFIRM THRU 110-EXIT
047100         UNTIL WS-NO-MORE-CONFIRMS.
047200 100-EXIT.
047300     EXIT.
047400
047500 110-PROCESS-ONE-CONFIRM.
047600     ADD 1 TO WS-TRANS-READ.
047700     PERFORM 225-VALIDATE-CONFIRM THRU 225-EXIT.
047800     IF WS-TRAN-REJECTED
047900         ADD 1 TO WS-TRANS-REJECTED
048000     ELSE
048100         PERFORM 250-POST-DONATION THRU 250-EXIT
048200         ADD 1 TO WS-TRANS-CONFIRMED
048300     END-IF.
048400     READ CONFIRMS
048500         AT END MOVE 'Y' TO WS-EOF-CONFIRM-SW
048600     END-READ.
048700 110-EXIT.
048800     EXIT.
048900
049000******************************************************************
049100* 225-VALIDATE-CONFIRM - THE FOUR EDITS, IN SPEC'D ORDER:
049200* DONOR EXISTS, REQUEST EXISTS, DONOR MATCHES, STATUS MATCHED
049300******************************************************************
049400 225-VALIDATE-CONFIRM.
049500     MOVE 'N' TO WS-REJECT-SW.
049600     SET WS-DONOR-IDX TO ZERO.
049700     MOVE 'N' TO WS-DONOR-FOUND-SW.
049800     PERFORM 226-FIND-DONOR THRU 226-EXIT
049900         VARYING UT-IDX FROM 1 BY 1 UNTIL UT-IDX > WS-USER-COUNT
050000             OR WS-DONOR-WAS-FOUND.
050100
050200     IF NOT WS-DONOR-WAS-FOUND
050300         MOVE 'Y' TO WS-REJECT-SW
050400         DISPLAY 'BDDONCF - REJECT - USER NOT FOUND - DONOR '
050500             CNF-DONOR-ID
050600         GO TO 225-EXIT.
050700
050800     SET WS-REQUEST-IDX TO ZERO.
050900     MOVE 'N' TO WS-REQUEST-FOUND-SW.
051000     PERFORM 227-FIND-REQUEST THRU 227-EXIT
051100         VARYING RT-IDX FROM 1 BY 1 UNTIL RT-IDX > WS-REQUEST-COUNT
051200             OR WS-REQUEST-WAS-FOUND.
051300
051400     IF NOT WS-REQUEST-WAS-FOUND
051500         MOVE 'Y' TO WS-REJECT-SW
051600         DISPLAY 'BDDONCF - REJECT - REQUEST NOT FOUND - '
051700             CNF-REQ-ID
051800         GO TO 225-EXIT.
051900
052000     IF RT-MATCHED-DONOR-ID (WS-REQUEST-IDX) NOT = CNF-DONOR-ID
052100         MOVE 'Y' TO WS-REJECT-SW
052200         DISPLAY 'BDDONCF - REJECT - NOT THE MATCHED DONOR - '
052300             CNF-REQ-ID
052400         GO TO 225-EXIT.
052500
052600     IF RT-STATUS (WS-REQUEST-IDX) NOT = 'MATCHED  '
052700         MOVE 'Y' TO WS-REJECT-SW
052800         DISPLAY 'BDDONCF - REJECT - REQUEST NOT MATCHED - '
052900             CNF-REQ-ID
053000         GO TO 225-EXIT.
053100 225-EXIT.
053200     EXIT.
053300
053400 226-FIND-DONOR.
053500     IF UT-USER-ID (UT-IDX) = CNF-DONOR-ID
053600         SET WS-DONOR-IDX TO UT-IDX
053700         MOVE 'Y' TO WS-DONOR-FOUND-SW
053800     END-IF.
053900 226-EXIT.
054000     EXIT.
054100
054200 227-FIND-REQUEST.
054300     IF RT-REQ-ID (RT-IDX) = CNF-REQ-ID
054400         SET WS-REQUEST-IDX TO RT-IDX
054500         MOVE 'Y' TO WS-REQUEST-FOUND-SW
054600     END-IF.
054700 227-EXIT.
054800     EXIT.
054900
055000******************************************************************
055100* 250-POST-DONATION - WRITE THE DONATION RECORD, POST
055200* INVENTORY, MARK THE REQUEST FULFILLED AND THE MATCH
055300* CONFIRMED, AND FLAG THE DONOR UNAVAILABLE
055400******************************************************************
055500 250-POST-DONATION.
055600     ADD 1 TO WS-NEXT-DON-ID.
055700     MOVE WS-NEXT-DON-ID TO DON-DON-ID.
055800     MOVE CNF-DONOR-ID TO DON-DONOR-ID.
055900     MOVE RT-BLOOD-TYPE (WS-REQUEST-IDX) TO DON-BLOOD-TYPE.
056000     MOVE RT-QUANTITY (WS-REQUEST-IDX) TO DON-QUANTITY.
056100     MOVE WS-CURRENT-TS TO DON-DONATION-TS.
056200     WRITE DONATION-MASTER-REC.
056300
056400     MOVE RT-BLOOD-TYPE (WS-REQUEST-IDX) TO WS-POST-BLOOD-TYPE.
056500     MOVE RT-QUANTITY (WS-REQUEST-IDX) TO WS-POST-QUANTITY.
056600     PERFORM 260-ADD-INVENTORY THRU 260-EXIT.
056700
056800     MOVE 'FULFILLED' TO RT-STATUS (WS-REQUEST-IDX).
056900
057000     SET WS-MATCH-IDX TO ZERO.
057100     MOVE 'N' TO WS-MATCH-FOUND-SW.
057200     PERFORM 255-FIND-MATCH THRU 255-EXIT
057300         VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > WS-MATCH-COUNT
057400             OR WS-MATCH-WAS-FOUND.
057500     IF WS-MATCH-WAS-FOUND
057600         MOVE 'CONFIRMED' TO MT-STATUS (WS-MATCH-IDX)
057700     END-IF.
057800
057900     MOVE 'N' TO UT-AVAILABLE (WS-DONOR-IDX).
058000
058100     MOVE 'DONATION_CONFIRMED' TO WS-AUDIT-EVENT-TYPE.
058200     STRING 'DONATION CONFIRMED FOR REQUEST ' CNF-REQ-ID
058300         ' BY DONOR ' CNF-DONOR-ID
058400         DELIMITED BY SIZE INTO WS-AUDIT-DESC.
058500     MOVE CNF-DONOR-ID TO WS-AUDIT-USER-ID.
058600     PERFORM 600-WRITE-AUDIT-RTN THRU 600-EXIT.
058700 250-EXIT.
058800     EXIT.
058900
059000 255-FIND-MATCH.
059100     IF MT-REQ-ID (MT-IDX) = CNF-REQ-ID
059200         SET WS-MATCH-IDX TO MT-IDX
059300         MOVE 'Y' TO WS-MATCH-FOUND-SW
059400     END-IF.
059500 255-EXIT.
059600     EXIT.
059700
059800******************************************************************
059900* 260-ADD-INVENTORY - ADD TO THE BUCKET, CREATING IT IF
060000* THE BLOOD TYPE HAS NO PRIOR BALANCE ON FILE
060100******************************************************************
060200 260-ADD-INVENTORY.
060300     SET WS-INVENT-IDX TO ZERO.
060400     MOVE 'N' TO WS-INVENT-FOUND-SW.
060500     PERFORM 265-FIND-BUCKET THRU 265-EXIT
060600         VARYING IT-IDX FROM 1 BY 1 UNTIL IT-IDX > WS-INVENTORY-COUNT
060700             OR WS-INVENT-WAS-FOUND.
060800     IF WS-INVENT-WAS-FOUND
060900         ADD WS-POST-QUANTITY TO IT-QUANTITY (WS-INVENT-IDX)
061000         MOVE WS-CURRENT-TS TO IT-UPDATED-TS (WS-INVENT-IDX)
061100     ELSE
061200         ADD 1 TO WS-INVENTORY-COUNT
061300         SET IT-IDX TO WS-INVENTORY-COUNT
061400         MOVE WS-POST-BLOOD-TYPE TO IT-BLOOD-TYPE (IT-IDX)
061500         MOVE WS-POST-QUANTITY   TO IT-QUANTITY (IT-IDX)
061600         MOVE WS-CURRENT-TS      TO IT-UPDATED-TS (IT-IDX)
061700     END-IF.
061800 260-EXIT.
061900     EXIT.
062000
062100 265-FIND-BUCKET.
062200     IF IT-BLOOD-TYPE (IT-IDX) = WS-POST-BLOOD-TYPE
062300         SET WS-INVENT-IDX TO IT-IDX
062400         MOVE 'Y' TO WS-INVENT-FOUND-SW
062500     END-IF.
062600 265-EXIT.
062700     EXIT.
062800
062900******************************************************************
063000* 600-WRITE-AUDIT-RTN - COMMON AUDIT RECORD WRITER
063100******************************************************************
063200 600-WRITE-AUDIT-RTN.
063300     ADD 1 TO WS-NEXT-AUDIT-ID.
063400     MOVE WS-NEXT-AUDIT-ID    TO AUD-AUDIT-ID.
063500     MOVE WS-AUDIT-EVENT-TYPE TO AUD-EVENT-TYPE.
063600     MOVE WS-AUDIT-DESC       TO AUD-DESCRIPTION.
063700     MOVE WS-AUDIT-USER-ID    TO AUD-USER-ID.
063800     MOVE WS-CURRENT-TS       TO AUD-EVENT-TS.
063900     WRITE AUDIT-LOG-REC.
064000 600-EXIT.
064100     EXIT.
064200
064300******************************************************************
064400* 900-CLEANUP - SPIN ALL FOUR UPDATED MASTERS BACK OUT
064500******************************************************************
064600 900-CLEANUP.
064700     PERFORM 910-WRITE-ONE-USER THRU 910-EXIT
064800         VARYING UT-IDX FROM 1 BY 1 UNTIL UT-IDX > WS-USER-COUNT.
064900     PERFORM 920-WRITE-ONE-REQUEST THRU 920-EXIT
065000         VARYING RT-IDX FROM 1 BY 1 UNTIL RT-IDX > WS-REQUEST-COUNT.
065100     PERFORM 930-WRITE-ONE-MATCH THRU 930-EXIT
065200         VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > WS-MATCH-COUNT.
065300     PERFORM 940-WRITE-ONE-BUCKET THRU 940-EXIT
065400         VARYING IT-IDX FROM 1 BY 1 UNTIL IT-IDX > WS-INVENTORY-COUNT.
065500
065600     CLOSE CONFIRMS USERS-NEW REQUESTS-NEW MATCHES-NEW
065700         INVENTORY-NEW DONATIONS AUDITLOG.
065800     DISPLAY 'BDDONCF - TRANSACTIONS READ      = ' WS-TRANS-READ.
065900     DISPLAY 'BDDONCF - TRANSACTIONS CONFIRMED = ' WS-TRANS-CONFIRMED.
066000     DISPLAY 'BDDONCF - TRANSACTIONS REJECTED  = ' WS-TRANS-REJECTED.
066100     DISPLAY 'BDDONCF - DONATION CONFIRMATION RUN COMPLETE'.
066200 900-EXIT.
066300     EXIT.
066400
066500 910-WRITE-ONE-USER.
066600     MOVE UT-USER-ID (UT-IDX)    TO USR-USER-ID.
066700     MOVE UT-USERNAME (UT-IDX)   TO USR-USERNAME.
066800     MOVE UT-FULL-NAME (UT-IDX)  TO USR-FULL-NAME.
066900     MOVE UT-EMAIL (UT-IDX)      TO USR-EMAIL.
067000     MOVE UT-BLOOD-TYPE (UT-IDX) TO USR-BLOOD-TYPE.
067100     MOVE UT-ROLE (UT-IDX)       TO USR-ROLE.
067200     MOVE UT-AVAILABLE (UT-IDX)  TO USR-AVAILABLE.
067300     MOVE UT-LATITUDE (UT-IDX)   TO USR-LATITUDE.
067400     MOVE UT-LONGITUDE (UT-IDX)  TO USR-LONGITUDE.
067500     MOVE UT-LOC-DESC (UT-IDX)   TO USR-LOC-DESC.
067600     MOVE UT-CREATED-TS (UT-IDX) TO USR-CREATED-TS.
067700     MOVE USER-MASTER-REC TO USER-NEW-REC.
067800     WRITE USER-NEW-REC.
067900 910-EXIT.
068000     EXIT.
068100
068200 920-WRITE-ONE-REQUEST.
068300     MOVE RT-REQ-ID (RT-IDX)           TO REQ-REQ-ID.
068400     MOVE RT-REQUESTER-ID (RT-IDX)     TO REQ-REQUESTER-ID.
068500     MOVE RT-BLOOD-TYPE (RT-IDX)       TO REQ-BLOOD-TYPE.
068600     MOVE RT-QUANTITY (RT-IDX)         TO REQ-QUANTITY.
068700     MOVE RT-URGENCY (RT-IDX)          TO REQ-URGENCY.
068800     MOVE RT-HOSP-NAME (RT-IDX)        TO REQ-HOSP-NAME.
068900     MOVE RT-HOSP-LAT (RT-IDX)         TO REQ-HOSP-LAT.
069000     MOVE RT-HOSP-LON (RT-IDX)         TO REQ-HOSP-LON.
069100     MOVE RT-LOC-DESC (RT-IDX)         TO REQ-LOC-DESC.
069200     MOVE RT-STATUS (RT-IDX)           TO REQ-STATUS.
069300     MOVE RT-MATCHED-DONOR-ID (RT-IDX) TO REQ-MATCHED-DONOR-ID.
069400     MOVE RT-CREATED-TS (RT-IDX)       TO REQ-CREATED-TS.
069500     MOVE RT-MATCHED-TS (RT-IDX)       TO REQ-MATCHED-TS.
069600     MOVE REQUEST-MASTER-REC TO REQUEST-NEW-REC.
069700     WRITE REQUEST-NEW-REC.
069800 920-EXIT.
069900     EXIT.
070000
070100 930-WRITE-ONE-MATCH.
070200     MOVE MT-MATCH-ID (MT-IDX)   TO MAT-MATCH-ID.
070300     MOVE MT-REQ-ID (MT-IDX)     TO MAT-REQ-ID.
070400     MOVE MT-DONOR-ID (MT-IDX)   TO MAT-DONOR-ID.
070500     MOVE MT-STATUS (MT-IDX)     TO MAT-STATUS.
070600     MOVE MT-NOTIF-SENT (MT-IDX) TO MAT-NOTIF-SENT.
070700     MOVE MT-NOTIF-TS (MT-IDX)   TO MAT-NOTIF-TS.
070800     MOVE MT-CREATED-TS (MT-IDX) TO MAT-CREATED-TS.
070900     MOVE MATCH-MASTER-REC TO MATCH-NEW-REC.
071000     WRITE MATCH-NEW-REC.
071100 930-EXIT.
071200     EXIT.
071300
071400 940-WRITE-ONE-BUCKET.
071500     MOVE IT-BLOOD-TYPE (IT-IDX) TO INV-BLOOD-TYPE.
071600     MOVE IT-QUANTITY (IT-IDX)   TO INV-QUANTITY.
071700     MOVE IT-UPDATED-TS (IT-IDX) TO INV-UPDATED-TS.
071800     SET INV-SRC-CONFIRM TO TRUE.
071900     MOVE INVENTORY-MASTER-REC TO INVENTORY-NEW-REC.
072000     WRITE INVENTORY-NEW-REC.
072100 940-EXIT.
072200     EXIT.
072300
072400******************************************************************
072500* 1000-ABEND-RTN - COMMON FORCED-ABEND TRIP
072600******************************************************************
072700 1000-ABEND-RTN.
072800     MOVE 'BDDONCF' TO ABEND-PGM-ID.
072900     MOVE PARA-NAME TO ABR-PARA-NAME-O.
073000     MOVE ABEND-PGM-ID TO ABR-PGM-ID-O.
073100     MOVE ABEND-REASON TO ABR-REASON-O.
073200     MOVE EXPECTED-VAL TO ABR-EXPECTED-O.
073300     MOVE ACTUAL-VAL TO ABR-ACTUAL-O.
073400     DISPLAY ABEND-REC.
073500     DIVIDE ZERO-VAL INTO ONE-VAL.
073600 1000-EXIT.
073700     EXIT.
