000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BDDIST.
000400 AUTHOR.  R. HENDRICKS.
000500 INSTALLATION.  NATIONAL BLOOD SVCS DP CTR.
000600 DATE-WRITTEN.  07/30/86.
000700 DATE-COMPILED.  02/11/99.
000800 SECURITY.  NON-CONFIDENTIAL.
000900******************************************************************
001000* BDDIST - CALLABLE UTILITY - GREAT-CIRCLE DISTANCE BETWEEN TWO POINTS
001100*
001200*     COMPUTES THE HAVERSINE DISTANCE IN KILOMETRES BETWEEN A
001300*     DONOR'S REGISTERED COORDINATES AND A HOSPITAL'S COORDINATES.
001400*     CALLED BY BDMATCH WHEN A DISTANCE FIGURE IS WANTED FOR THE
001500*     RUN REPORT; NOT CURRENTLY USED TO RANK DONOR CANDIDATES.
001600*     THIS SHOP'S COMPILER HAS NO TRIG OR SQUARE-ROOT LIBRARY, SO
001700*     SINE/COSINE ARE SERIES-EXPANDED AND THE SQUARE ROOT IS TAKEN
001800*     BY NEWTON'S METHOD - SEE 050/100/200/300 BELOW.
001900*
002000* LINKAGE - DISTANCE-CALC-REC (LAT1/LON1/LAT2/LON2/RESULT-KM)
002100*           DC-RETURN-CODE (ZERO = NORMAL, NON-ZERO = BAD INPUT)
002200*
002300* CHANGE LOG
002400* 07/30/86 RH  ORIG     INITIAL RELEASE
002500* 05/16/92 TO  CR0301   RESULT ROUNDED TO 3 DECIMALS ON RETURN
002600* 11/09/98 JWK Y2K-021  NO DATE FIELDS INVOLVED - REVIEWED, NO CHANGE
002700* 02/11/99 JWK Y2K-021  RECOMPILED AND REGRESSION TESTED
002800* 08/11/03 RDP REQ0347  NOW ACTUALLY CALLED, FROM BDMATCH
002900*                       720-WRITE-SECTION-2-DETAIL, FOR THE
003000*                       DONOR-TO-HOSPITAL DISTANCE LINE ON
003100*                       THE NOTIFICATION REPORT
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 INPUT-OUTPUT SECTION.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400* SERIES AND NEWTON'S-METHOD WORK AREA - THE DUMP-VIEW
004500* REDEFINES LET AN OPERATOR EYEBALL A BAD INTERMEDIATE
004600* PACKED VALUE FROM A SYSOUT HEX DUMP WITHOUT UNPACKING
004700 01  WS-TRIG-WORK.
004800     05  WS-ANGLE-IN             PIC S9(3)V9(9) COMP-3.
004900     05  WS-ANGLE-SQ             PIC S9(3)V9(9) COMP-3.
005000     05  WS-TERM                 PIC S9(3)V9(9) COMP-3.
005100     05  WS-SINE-OUT             PIC S9(3)V9(9) COMP-3.
005200     05  WS-COSINE-OUT           PIC S9(3)V9(9) COMP-3.
005300 01  WS-TRIG-WORK-ALT REDEFINES WS-TRIG-WORK.
005400     05  WS-ANGLE-IN-X           PIC X(04).
005500     05  WS-ANGLE-SQ-X           PIC X(04).
005600     05  WS-TERM-X               PIC X(04).
005700     05  WS-SINE-OUT-X           PIC X(04).
005800     05  WS-COSINE-OUT-X         PIC X(04).
005900
006000 01  WS-SAVED-TRIG.
006100     05  WS-SIN-LAT1             PIC S9(3)V9(9) COMP-3.
006200     05  WS-COS-LAT1             PIC S9(3)V9(9) COMP-3.
006300     05  WS-SIN-LAT2             PIC S9(3)V9(9) COMP-3.
006400     05  WS-COS-LAT2             PIC S9(3)V9(9) COMP-3.
006500     05  WS-SIN-DLAT2            PIC S9(3)V9(9) COMP-3.
006600     05  WS-SIN-DLON2            PIC S9(3)V9(9) COMP-3.
006700 01  WS-SAVED-TRIG-ALT REDEFINES WS-SAVED-TRIG.
006800     05  WS-SAVED-TRIG-X         PIC X(24).
006900
007000 01  WS-SQRT-WORK.
007100     05  WS-SQRT-IN              PIC S9(3)V9(9) COMP-3.
007200     05  WS-SQRT-OUT             PIC S9(3)V9(9) COMP-3.
007300     05  WS-SQRT-PRIOR           PIC S9(3)V9(9) COMP-3.
007400 01  WS-SQRT-WORK-ALT REDEFINES WS-SQRT-WORK.
007500     05  WS-SQRT-WORK-X          PIC X(12).
007600
007700 01  WS-ARCSIN-WORK.
007800     05  WS-ARCSIN-IN            PIC S9(3)V9(9) COMP-3.
007900     05  WS-ARCSIN-OUT           PIC S9(3)V9(9) COMP-3.
008000     05  FILLER                  PIC X(04).
008100
008200 01  WS-DEGREES-TO-RADIANS.
008300     05  WS-LAT1-RAD             PIC S9(3)V9(9) COMP-3.
008400     05  WS-LAT2-RAD             PIC S9(3)V9(9) COMP-3.
008500     05  WS-DLAT-RAD             PIC S9(3)V9(9) COMP-3.
008600     05  WS-DLON-RAD             PIC S9(3)V9(9) COMP-3.
008700     05  WS-A-VALUE              PIC S9(3)V9(9) COMP-3.
008800     05  WS-C-VALUE              PIC S9(3)V9(9) COMP-3.
008900     05  FILLER                  PIC X(04).
009000
009100 77  WS-EARTH-RADIUS-KM          PIC 9(4)V9(3) COMP-3
009200                                 VALUE 6371.000.
009300 77  WS-PI-OVER-180              PIC 9(1)V9(9) COMP-3
009400                                 VALUE 0.017453293.
009500 77  WS-SQRT-ITER-CT             PIC S9(4) COMP.
009600
009700 LINKAGE SECTION.
009800 01  DISTANCE-CALC-REC.
009900     05  DC-LAT1                 PIC S9(03)V9(06).
010000     05  DC-LON1                 PIC S9(04)V9(06).
010100     05  DC-LAT2                 PIC S9(03)V9(06).
010200     05  DC-LON2                 PIC S9(04)V9(06).
010300     05  DC-RESULT-KM            PIC S9(07)V9(03).
010400 01  DISTANCE-CALC-ALT REDEFINES DISTANCE-CALC-REC.
010500     05  DC-LAT1-X               PIC X(09).
010600     05  DC-LON1-X               PIC X(10).
010700     05  DC-LAT2-X               PIC X(09).
010800     05  DC-LON2-X               PIC X(10).
010900     05  DC-RESULT-KM-X          PIC X(11).
011000 01  DC-RETURN-CODE              PIC S9(4) COMP.
011100
011200 PROCEDURE DIVISION USING DISTANCE-CALC-REC, DC-RETURN-CODE.
011300     PERFORM 000-CALC-DISTANCE THRU 000-EXIT.
011400     GOBACK.
011500
011600 000-CALC-DISTANCE.
011700     MOVE ZERO TO DC-RETURN-CODE.
011800* CONVERT BOTH LATITUDES AND THE LAT/LON DELTAS TO RADIANS
011900     COMPUTE WS-LAT1-RAD ROUNDED =
012000         DC-LAT1 * WS-PI-OVER-180.
012100     COMPUTE WS-LAT2-RAD ROUNDED =
012200         DC-LAT2 * WS-PI-OVER-180.
012300     COMPUTE WS-DLAT-RAD ROUNDED =
012400         (DC-LAT2 - DC-LAT1) * WS-PI-OVER-180.
012500     COMPUTE WS-DLON-RAD ROUNDED =
012600         (DC-LON2 - DC-LON1) * WS-PI-OVER-180.
012700
012800     MOVE WS-LAT1-RAD TO WS-ANGLE-IN.
012900     PERFORM 100-SINE-SERIES THRU 100-EXIT.
013000     MOVE WS-SINE-OUT TO WS-SIN-LAT1.
013100     PERFORM 200-COSINE-SERIES THRU 200-EXIT.
013200     MOVE WS-COSINE-OUT TO WS-COS-LAT1.
013300
013400     MOVE WS-LAT2-RAD TO WS-ANGLE-IN.
013500     PERFORM 100-SINE-SERIES THRU 100-EXIT.
013600     MOVE WS-SINE-OUT TO WS-SIN-LAT2.
013700     PERFORM 200-COSINE-SERIES THRU 200-EXIT.
013800     MOVE WS-COSINE-OUT TO WS-COS-LAT2.
013900
014000     COMPUTE WS-ANGLE-IN ROUNDED = WS-DLAT-RAD / 2.
014100     PERFORM 100-SINE-SERIES THRU 100-EXIT.
014200     MOVE WS-SINE-OUT TO WS-SIN-DLAT2.
014300
014400     COMPUTE WS-ANGLE-IN ROUNDED = WS-DLON-RAD / 2.
014500     PERFORM 100-SINE-SERIES THRU 100-EXIT.
014600     MOVE WS-SINE-OUT TO WS-SIN-DLON2.
014700
014800* A = SIN SQUARED(DLAT/2) + COS(LAT1)*COS(LAT2)*
014900*     SIN SQUARED(DLON/2)
015000     COMPUTE WS-A-VALUE ROUNDED =
015100         (WS-SIN-DLAT2 * WS-SIN-DLAT2) +
015200         (WS-COS-LAT1 * WS-COS-LAT2 *
015300           WS-SIN-DLON2 * WS-SIN-DLON2).
015400
015500     IF WS-A-VALUE NOT GREATER THAN ZERO
015600         MOVE ZERO TO DC-RESULT-KM
015700         GO TO 000-EXIT
015800     END-IF.
015900
016000* C = 2 * ARCSIN(SQRT(A))
016100     MOVE WS-A-VALUE TO WS-SQRT-IN.
016200     PERFORM 050-SQUARE-ROOT THRU 050-EXIT.
016300     MOVE WS-SQRT-OUT TO WS-ARCSIN-IN.
016400     PERFORM 300-ARCSIN-SERIES THRU 300-EXIT.
016500     COMPUTE WS-C-VALUE ROUNDED = 2 * WS-ARCSIN-OUT.
016600
016700     COMPUTE DC-RESULT-KM ROUNDED =
016800         WS-EARTH-RADIUS-KM * WS-C-VALUE.
016900 000-EXIT.
017000     EXIT.
017100
017200* SIN(X) BY TAYLOR SERIES - X - X3/3! + X5/5! - X7/7!
017300 100-SINE-SERIES.
017400     COMPUTE WS-ANGLE-SQ ROUNDED = WS-ANGLE-IN * WS-ANGLE-IN.
017500     MOVE WS-ANGLE-IN TO WS-TERM.
017600     MOVE WS-ANGLE-IN TO WS-SINE-OUT.
017700     COMPUTE WS-TERM ROUNDED =
017800         WS-TERM * WS-ANGLE-SQ / -6.
017900     ADD WS-TERM TO WS-SINE-OUT.
018000     COMPUTE WS-TERM ROUNDED =
018100         WS-TERM * WS-ANGLE-SQ / -20.
018200     ADD WS-TERM TO WS-SINE-OUT.
018300     COMPUTE WS-TERM ROUNDED =
018400         WS-TERM * WS-ANGLE-SQ / -42.
018500     ADD WS-TERM TO WS-SINE-OUT.
018600 100-EXIT.
018700     EXIT.
018800
018900* COS(X) BY TAYLOR SERIES - 1 - X2/2! + X4/4! - X6/6!
019000 200-COSINE-SERIES.
019100     COMPUTE WS-ANGLE-SQ ROUNDED = WS-ANGLE-IN * WS-ANGLE-IN.
019200     MOVE 1 TO WS-TERM.
019300     MOVE 1 TO WS-COSINE-OUT.
019400     COMPUTE WS-TERM ROUNDED =
019500         WS-TERM * WS-ANGLE-SQ / -2.
019600     ADD WS-TERM TO WS-COSINE-OUT.
019700     COMPUTE WS-TERM ROUNDED =
019800         WS-TERM * WS-ANGLE-SQ / -12.
019900     ADD WS-TERM TO WS-COSINE-OUT.
020000     COMPUTE WS-TERM ROUNDED =
020100         WS-TERM * WS-ANGLE-SQ / -30.
020200     ADD WS-TERM TO WS-COSINE-OUT.
020300 200-EXIT.
020400     EXIT.
020500
020600* SQUARE ROOT BY NEWTON'S METHOD - TEN ITERATIONS IS MORE
020700* THAN ENOUGH TO CONVERGE OVER OUR 0 TO 1 DOMAIN FOR A
020800 050-SQUARE-ROOT.
020900     IF WS-SQRT-IN NOT GREATER THAN ZERO
021000         MOVE ZERO TO WS-SQRT-OUT
021100         GO TO 050-EXIT
021200     END-IF.
021300     MOVE WS-SQRT-IN TO WS-SQRT-OUT.
021400     PERFORM 060-NEWTON-STEP THRU 060-EXIT
021500         VARYING WS-SQRT-ITER-CT FROM 1 BY 1
021600         UNTIL WS-SQRT-ITER-CT > 10.
021700 050-EXIT.
021800     EXIT.
021900
022000 060-NEWTON-STEP.
022100     MOVE WS-SQRT-OUT TO WS-SQRT-PRIOR.
022200     COMPUTE WS-SQRT-OUT ROUNDED =
022300         (WS-SQRT-PRIOR + (WS-SQRT-IN / WS-SQRT-PRIOR)) / 2.
022400 060-EXIT.
022500     EXIT.
022600
022700* ARCSIN(X) BY TAYLOR SERIES - X + X3/6 + 3X5/40 + 15X7/336
022800* VALID OVER OUR SHORT-RANGE DOMAIN; NOT INTENDED FOR X
022900* NEAR 1 (ANTIPODAL DISTANCES), WHICH THIS SYSTEM NEVER SEES
023000 300-ARCSIN-SERIES.
023100     COMPUTE WS-ANGLE-SQ ROUNDED =
023200         WS-ARCSIN-IN * WS-ARCSIN-IN.
023300     MOVE WS-ARCSIN-IN TO WS-TERM.
023400     MOVE WS-ARCSIN-IN TO WS-ARCSIN-OUT.
023500     COMPUTE WS-TERM ROUNDED =
023600         WS-TERM * WS-ANGLE-SQ / 6 * 1.
023700     ADD WS-TERM TO WS-ARCSIN-OUT.
023800     COMPUTE WS-TERM ROUNDED =
023900         WS-TERM * WS-ANGLE-SQ * 15 / 28.
024000     ADD WS-TERM TO WS-ARCSIN-OUT.
024100 300-EXIT.
024200     EXIT.
