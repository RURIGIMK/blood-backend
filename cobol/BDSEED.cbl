000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BDSEED.
000400 AUTHOR.  L. FONTAINE.
000500 INSTALLATION.  NATIONAL BLOOD SVCS DP CTR.
000600 DATE-WRITTEN.  04/11/88.
000700 DATE-COMPILED.  02/11/99.
000800 SECURITY.  NON-CONFIDENTIAL.
000900******************************************************************
001000* BDSEED - SEED RUN - STARTUP CHECK FOR THE BUILT-IN ADMINISTRATOR ACCOUNT
001100*
001200*     
001300*     RUNS AHEAD OF THE FIRST ONLINE DAY ON A NEW USER MASTER (OR
001400*     ANY TIME THE MASTER IS REBUILT FROM SCRATCH).  SCANS THE USER
001500*     MASTER FOR USERNAME 'admin'; IF IT IS NOT THERE THE RUN ADDS
001600*     IT (ROLE ADMIN, NOT AVAILABLE, NO BLOOD TYPE ON FILE) SO THE
001700*     SHOP ALWAYS HAS AT LEAST ONE WORKING SIGN-ON.  IF IT IS
001800*     ALREADY THERE THE RUN JUST SAYS SO AND PASSES THE MASTER
001900*     THROUGH UNCHANGED.
002000*
002100* FILES  - USERS (IN)   USERS-NEW (OUT)
002200*
002300* CHANGE LOG
002400* 04/11/88 RH  ORIG     INITIAL VERSION
002500* 11/09/98 JWK Y2K-014  CREATED-TS EXPANDED TO 4-DIGIT CENTURY
002600* 02/11/99 JWK Y2K-014  RECOMPILED AND REGRESSION TESTED
002700* 09/14/02 CAH CR0372   REVIEWED AGAINST THE REVISED RECORDS-
002800*                       RETENTION POLICY - NO CHANGE REQUIRED
002900* 07/19/03 CAH CR0412   SCAN AND ADD BOTH REWORKED TO LOOK FOR
003000*                       LOWER-CASE 'admin' - THE ON-LINE SIGN-UP
003100*                       SCREEN NEVER FOLDED CASE ON USERNAME, SO
003200*                       THE UPPER-CASE CHECK COULD LET A SECOND
003300*                       ADMINISTRATOR ROW GET ADDED ON RERUN
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT USERS          ASSIGN TO UT-S-USERS
004500         ORGANIZATION IS SEQUENTIAL
004600         FILE STATUS IS WS-USERS-STATUS.
004700     SELECT USERS-NEW      ASSIGN TO UT-S-USRNEW
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS WS-USRNEW-STATUS.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  USERS
005400     LABEL RECORDS ARE STANDARD
005500     RECORD CONTAINS 200 CHARACTERS.
005600 COPY USRMSTR.
005700
005800 FD  USERS-NEW
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 200 CHARACTERS.
006100 01  USERS-NEW-REC            PIC X(200).
006200
006300 WORKING-STORAGE SECTION.
006400 COPY TSTAMP.
006500 COPY ABENDREC.
006600
006700 01  WS-FILE-STATUSES.
006800     05  WS-USERS-STATUS          PIC X(02) VALUE '00'.
006900     05  WS-USRNEW-STATUS         PIC X(02) VALUE '00'.
007000     05  FILLER                   PIC X(01) VALUE SPACES.
007100 01  WS-FILE-STATUSES-R REDEFINES WS-FILE-STATUSES.
007200     05  WS-ALL-FILE-STATUSES     PIC X(05).
007300
007400 01  WS-EOF-SWITCHES.
007500     05  WS-EOF-USERS-SW          PIC X(01) VALUE 'N'.
007600         88  WS-NO-MORE-USERS     VALUE 'Y'.
007700     05  FILLER                   PIC X(19) VALUE SPACES.
007800 01  WS-EOF-SWITCHES-R REDEFINES WS-EOF-SWITCHES.
007900     05  WS-EOF-ALL-FLAGS         PIC X(20).
008000
008100 01  WS-FOUND-SWITCHES.
008200     05  WS-ADMIN-FOUND-SW        PIC X(01) VALUE 'N'.
008300         88  WS-ADMIN-WAS-FOUND   VALUE 'Y'.
008400     05  FILLER                   PIC X(19) VALUE SPACES.
008500 01  WS-FOUND-SWITCHES-R REDEFINES WS-FOUND-SWITCHES.
008600     05  WS-FOUND-ALL-FLAGS       PIC X(20).
008700
008800 77  WS-USER-COUNT            PIC S9(05) COMP VALUE ZERO.
008900 77  WS-USER-IDX              PIC S9(05) COMP VALUE ZERO.
009000 77  WS-NEXT-USER-ID          PIC S9(09) COMP VALUE ZERO.
009100
009200******************************************************************
009300* WS-USER-TABLE - WORKING-STORAGE COPY OF THE USER MASTER.
009400* LOADED AT HOUSEKEEPING SO THE ADMIN-USERNAME SCAN AND THE
009500* POSSIBLE APPEND OF A NEW ADMIN ROW CAN BOTH WORK AGAINST
009600* ONE IN-MEMORY TABLE, THEN SPUN BACK OUT TO USERS-NEW AT
009700* CLEANUP EXACTLY AS BDUSRIM DOES FOR THE IMPORT RUN.
009800******************************************************************
009900 01  WS-USER-TABLE.
010000     05  UT-ENTRY OCCURS 4000 TIMES INDEXED BY UT-IDX.
010100         10  UT-USER-ID           PIC 9(09).
010200         10  UT-USERNAME          PIC X(20).
010300         10  UT-FULL-NAME         PIC X(30).
010400         10  UT-EMAIL             PIC X(40).
010500         10  UT-BLOOD-TYPE        PIC X(03).
010600         10  UT-ROLE              PIC X(10).
010700         10  UT-AVAILABLE         PIC X(01).
010800         10  UT-LATITUDE          PIC S9(03)V9(06).
010900         10  UT-LONGITUDE         PIC S9(04)V9(06).
011000         10  UT-LOC-DESC          PIC X(30).
011100         10  UT-CREATED-TS        PIC 9(14).
011200         10  UT-CREATED-TS-R REDEFINES UT-CREATED-TS.
011300             15  UT-CREATED-DATE  PIC 9(08).
011400             15  UT-CREATED-TIME  PIC 9(06).
011500         10  FILLER               PIC X(24).
011600
011700 LINKAGE SECTION.
011800
011900 PROCEDURE DIVISION.
012000      PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
012100      PERFORM 100-MAINLINE THRU 100-EXIT.
012200      PERFORM 900-CLEANUP THRU 900-EXIT.
012300      STOP RUN.
012400
012500******************************************************************
012600* 000-HOUSEKEEPING THRU 000-EXIT
012700******************************************************************
012800 000-HOUSEKEEPING.
012900      DISPLAY 'BDSEED - ADMIN ACCOUNT SEED RUN STARTING'.
013000      PERFORM 050-GET-CURRENT-TS THRU 050-EXIT.
013100
013200      OPEN INPUT USERS.
013300     IF WS-USERS-STATUS NOT = '00'
013400         MOVE '000-HOUSEKEEPING' TO PARA-NAME
013500         MOVE 'USERS OPEN INPUT FAILED'  TO ABEND-REASON
013600         PERFORM 1000-ABEND-RTN THRU 1000-EXIT
013700     END-IF.
013800      PERFORM 060-LOAD-USER-TABLE THRU 060-EXIT
013900          UNTIL WS-NO-MORE-USERS.
014000      CLOSE USERS.
014100 000-EXIT.
014200      EXIT.
014300
014400******************************************************************
014500* 050-GET-CURRENT-TS - CENTURY-WINDOWED RUN TIMESTAMP
014600******************************************************************
014700 050-GET-CURRENT-TS.
014800      ACCEPT WS-DATE-YYMMDD FROM DATE.
014900      ACCEPT WS-TIME-RAW FROM TIME.
015000      IF WS-DATE-YY < 50
015100          MOVE 20 TO WS-CURR-CENTURY
015200      ELSE
015300          MOVE 19 TO WS-CURR-CENTURY
015400      END-IF.
015500      MOVE WS-DATE-YY        TO WS-CURR-YY.
015600      MOVE WS-DATE-MMDD(1:2) TO WS-CURR-MM.
015700      MOVE WS-DATE-MMDD(3:2) TO WS-CURR-DD.
015800      MOVE WS-TIME-RAW(1:2)  TO WS-CURR-HH.
015900      MOVE WS-TIME-RAW(3:2)  TO WS-CURR-MIN.
016000      MOVE WS-TIME-RAW(5:2)  TO WS-CURR-SS.
016100 050-EXIT.
016200      EXIT.
016300
016400******************************************************************
016500* 060-LOAD-USER-TABLE
016600******************************************************************
016700 060-LOAD-USER-TABLE.
016800      READ USERS
016900          AT END MOVE 'Y' TO WS-EOF-USERS-SW
017000          NOT AT END
017100              ADD 1 TO WS-USER-COUNT
017200              SET UT-IDX TO WS-USER-COUNT
017300              MOVE USR-USER-ID     TO UT-USER-ID (UT-IDX)
017400              MOVE USR-USERNAME    TO UT-USERNAME (UT-IDX)
017500              MOVE USR-FULL-NAME   TO UT-FULL-NAME (UT-IDX)
017600              MOVE USR-EMAIL       TO UT-EMAIL (UT-IDX)
017700              MOVE USR-BLOOD-TYPE  TO UT-BLOOD-TYPE (UT-IDX)
017800              MOVE USR-ROLE        TO UT-ROLE (UT-IDX)
017900              MOVE USR-AVAILABLE   TO UT-AVAILABLE (UT-IDX)
018000              MOVE USR-LATITUDE    TO UT-LATITUDE (UT-IDX)
018100              MOVE USR-LONGITUDE   TO UT-LONGITUDE (UT-IDX)
018200              MOVE USR-LOC-DESC    TO UT-LOC-DESC (UT-IDX)
018300              MOVE USR-CREATED-TS  TO UT-CREATED-TS (UT-IDX)
018400              IF USR-USER-ID > WS-NEXT-USER-ID
018500                  MOVE USR-USER-ID TO WS-NEXT-USER-ID
018600              END-IF
018700      END-READ.
018800 060-EXIT.
018900      EXIT.
019000
019100******************************************************************
019200* 100-MAINLINE THRU 100-EXIT - SCAN THE LOADED TABLE FOR
019300* USERNAME 'admin'; APPEND ONE IF IT IS NOT FOUND
019400******************************************************************
019500 100-MAINLINE.
019600      SET UT-IDX TO ZERO.
019700      PERFORM 110-SCAN-FOR-ADMIN THRU 110-EXIT
019800          VARYING UT-IDX FROM 1 BY 1 UNTIL UT-IDX > WS-USER-COUNT
019900              OR WS-ADMIN-WAS-FOUND.
020000      IF WS-ADMIN-WAS-FOUND
020100          DISPLAY 'BDSEED - ADMIN ACCOUNT ALREADY EXISTS'
020200      ELSE
020300          PERFORM 200-ADD-ADMIN-RTN THRU 200-EXIT
020400          DISPLAY 'BDSEED - ADMIN ACCOUNT CREATED'
020500      END-IF.
020600 100-EXIT.
020700      EXIT.
020800
020900 110-SCAN-FOR-ADMIN.
021000      IF UT-USERNAME (UT-IDX) = 'admin'
021100          MOVE 'Y' TO WS-ADMIN-FOUND-SW
021200      END-IF.
021300 110-EXIT.
021400      EXIT.
021500
021600******************************************************************
021700* 200-ADD-ADMIN-RTN - BUILDS THE DEFAULT ADMINISTRATOR ROW.
021800* ROLE ADMIN, NOT AVAILABLE FOR DONATION, NO BLOOD TYPE ON
021900* FILE, NO COORDINATES OR LOCATION DESCRIPTION ON FILE - THE
022000* ACCOUNT EXISTS ONLY TO SIGN IN AND ADMINISTER THE SYSTEM.
022100******************************************************************
022200 200-ADD-ADMIN-RTN.
022300      ADD 1 TO WS-NEXT-USER-ID.
022400      ADD 1 TO WS-USER-COUNT.
022500      SET UT-IDX TO WS-USER-COUNT.
022600      MOVE WS-NEXT-USER-ID TO UT-USER-ID (UT-IDX).
022700      MOVE 'admin'         TO UT-USERNAME (UT-IDX).
022800      MOVE 'SYSTEM ADMINISTRATOR' TO UT-FULL-NAME (UT-IDX).
022900      MOVE SPACES          TO UT-EMAIL (UT-IDX).
023000      MOVE SPACES          TO UT-BLOOD-TYPE (UT-IDX).
023100      MOVE 'ADMIN'         TO UT-ROLE (UT-IDX).
023200      MOVE 'N'             TO UT-AVAILABLE (UT-IDX).
023300      MOVE ZERO            TO UT-LATITUDE (UT-IDX).
023400      MOVE ZERO            TO UT-LONGITUDE (UT-IDX).
023500      MOVE SPACES          TO UT-LOC-DESC (UT-IDX).
023600      MOVE WS-CURRENT-TS   TO UT-CREATED-TS (UT-IDX).
023700 200-EXIT.
023800      EXIT.
023900
024000******************************************************************
024100* 900-CLEANUP - SPIN THE (POSSIBLY GROWN BY ONE ROW) USER
024200* TABLE BACK OUT TO USERS-NEW AND CLOSE UP
024300******************************************************************
024400 900-CLEANUP.
024500      OPEN OUTPUT USERS-NEW.
024600      PERFORM 910-WRITE-ONE-USER THRU 910-EXIT
024700          VARYING UT-IDX FROM 1 BY 1 UNTIL UT-IDX > WS-USER-COUNT.
024800      CLOSE USERS-NEW.
024900      DISPLAY 'BDSEED - USER COUNT ON FILE ' WS-USER-COUNT.
025000      DISPLAY 'BDSEED - SEED RUN COMPLETE'.
025100 900-EXIT.
025200      EXIT.
025300
025400 910-WRITE-ONE-USER.
025500      MOVE UT-USER-ID (UT-IDX)     TO USR-USER-ID.
025600      MOVE UT-USERNAME (UT-IDX)    TO USR-USERNAME.
025700      MOVE UT-FULL-NAME (UT-IDX)   TO USR-FULL-NAME.
025800      MOVE UT-EMAIL (UT-IDX)       TO USR-EMAIL.
025900      MOVE UT-BLOOD-TYPE (UT-IDX)  TO USR-BLOOD-TYPE.
026000      MOVE UT-ROLE (UT-IDX)        TO USR-ROLE.
026100      MOVE UT-AVAILABLE (UT-IDX)   TO USR-AVAILABLE.
026200      MOVE UT-LATITUDE (UT-IDX)    TO USR-LATITUDE.
026300      MOVE UT-LONGITUDE (UT-IDX)   TO USR-LONGITUDE.
026400      MOVE UT-LOC-DESC (UT-IDX)    TO USR-LOC-DESC.
026500      MOVE UT-CREATED-TS (UT-IDX)  TO USR-CREATED-TS.
026600      MOVE USER-MASTER-REC         TO USERS-NEW-REC.
026700      WRITE USERS-NEW-REC.
026800 910-EXIT.
026900      EXIT.
027000
027100******************************************************************
027200* 1000-ABEND-RTN - COMMON FORCED-ABEND TRIP
027300******************************************************************
027400 1000-ABEND-RTN.
027500      MOVE 'BDSEED' TO ABEND-PGM-ID.
027600      MOVE PARA-NAME TO ABR-PARA-NAME-O.
027700      MOVE ABEND-PGM-ID TO ABR-PGM-ID-O.
027800      MOVE ABEND-REASON TO ABR-REASON-O.
027900      MOVE EXPECTED-VAL TO ABR-EXPECTED-O.
028000      MOVE ACTUAL-VAL TO ABR-ACTUAL-O.
028100      DISPLAY ABEND-REC.
028200      DIVIDE ZERO-VAL INTO ONE-VAL.
028300 1000-EXIT.
028400      EXIT.
