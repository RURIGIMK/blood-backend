000100******************************************************************
000200* MATMSTR  --  DONOR MATCH MASTER RECORD LAYOUT
000300* ONE RECORD PER REQUEST-TO-DONOR MATCH PROPOSED BY THE
000400* MATCHING RUN; FIXED LENGTH 80 BYTES, SEQUENTIAL, APPENDED
000500******************************************************************
000600*
000700* MAINTENANCE HISTORY
000800* 07/29/86 RH  ORIG     INITIAL VERSION
000900* 11/09/98 JWK Y2K-017  CREATED-TS / NOTIF-TS 4-DIGIT CENTURY
001000* 08/11/03 RDP REQ0347  REVIEWED WHEN THE NOTIFICATION REPORT
001100*                       PICKED UP A DISTANCE FIGURE - NO
001200*                       LAYOUT CHANGE NEEDED HERE
001300
001400 01  MATCH-MASTER-REC.
001500     05  MAT-MATCH-ID            PIC 9(09).
001600     05  MAT-REQ-ID              PIC 9(09).
001700     05  MAT-DONOR-ID            PIC 9(09).
001800     05  MAT-STATUS              PIC X(09).
001900         88  MAT-ST-NOTIFIED     VALUE 'NOTIFIED '.
002000         88  MAT-ST-CONFIRMED    VALUE 'CONFIRMED'.
002100     05  MAT-NOTIF-SENT          PIC X(01).
002200         88  MAT-NOTIF-WAS-SENT  VALUE 'Y'.
002300     05  MAT-NOTIF-TS            PIC 9(14).
002400     05  MAT-CREATED-TS          PIC 9(14).
002500     05  FILLER                  PIC X(15).
